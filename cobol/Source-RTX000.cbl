000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX000.
000400 AUTHOR.       Rich Jackson and Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 05/11/1994.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX000 - MAIN JOB DRIVER.                                     *
001400*                                                               *
001500* This program is step 1 of the RTXCNV job.  It opens the run    *
001600* log (RTX-SYSPRINT), decodes the PARM card passed by the JCL    *
001700* EXEC statement into an action code and its arguments, CALLs    *
001800* the program that performs that action, and closes the run log. *
001900*                                                                *
002000* Actions:                                                       *
002100*   CHECK     - doCheck       (RTX040)                           *
002200*   LIST      - doListWithFilter (RTX040)                        *
002300*   USER      - doUser        (RTX040)                           *
002400*   INFO      - doInfo        (RTX040)                           *
002500*   CONVERT   - doConvert     (RTX050)                           *
002600*   OVERLAP   - doOverlap     (RTX050)                           *
002700*   COMPOUND  - doCompound    (RTX050)                           *
002800*                                                                *
002900* Built on this shop's old "browse a control list and act once   *
003000* per matching entry" shape - this one narrowed to the single    *
003100* action named on the PARM card rather than a loop over many     *
003200* entries.                                                       *
003300*                                                                *
003400* Date       UserID   Description                               *
003500* ---------- -------- ----------------------------------------- *
003600* 1994-05-11 RJJ      Original - CHECK and LIST only.            *RJJ9405 
003700* 1994-08-30 RF       Added USER and INFO.                       *RF9408  
003800* 1996-01-15 KPS      Added CONVERT.                             *KPS9601 
003900* 1997-06-09 RCF      Added OVERLAP and COMPOUND.                *RCF9706 
004000* 1998-11-02 DLW     Y2K - no date math in this program, entry   *DLW9811 
004100*                     logged per standard.                       *DLW9811 
004200* 2004-02-19 KPS     Run log opened/closed here now, not in each *KPS0402 
004300*                    called program, so RTX040/RTX050 share one  *KPS0402 
004400*                    RTX-SYSPRINT for the whole step.            *KPS0402 
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RTX-SYSPRINT  ASSIGN TO RTXPRINT
005300         FILE STATUS IS WS-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RTX-SYSPRINT
005800     IS EXTERNAL
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100 01  RTX-PRINT-RECORD           PIC X(133).
006200
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500* Run-log line, shared with RTXERR.cpy.                          *
006600*****************************************************************
006700 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
006800
006900 01  RUN-LOG-LINE.
007000     05  FILLER                 PIC X(01)  VALUE SPACES.
007100     05  RL-TEXT           PIC X(20)  VALUE 'RTX000 FILE ERROR -'.
007200     05  FILLER                 PIC X(01)  VALUE SPACES.
007300     05  RL-FILE                PIC X(08)  VALUE SPACES.
007400     05  FILLER                 PIC X(01)  VALUE SPACES.
007500     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
007600     05  FILLER                 PIC X(01)  VALUE SPACES.
007700     05  RL-STATUS              PIC X(02)  VALUE SPACES.
007800     05  FILLER                 PIC X(95)  VALUE SPACES.
007900
008000 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
008100 01  WS-FILE-NAME               PIC X(08)  VALUE 'RTXPRINT'.
008200 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
008300
008400*****************************************************************
008500* PARM card, laid out as the JCL EXEC PARM text.                 *
008600*****************************************************************
008700 77  WS-PARM-LENGTH             PIC 9(04)  COMP VALUE ZEROES.
008800
008900 01  WS-PARM-AREA.
009000     05  WS-ACTION              PIC X(08)  VALUE SPACES.
009100     05  WS-ACTION-X REDEFINES WS-ACTION.
009200         10  WS-ACTION-CODE     PIC X(04).
009300         10  FILLER             PIC X(04).
009400     05  WS-FILTER-OR-ID        PIC X(20)  VALUE SPACES.
009500     05  WS-DESTINATION         PIC X(80)  VALUE SPACES.
009550     05  WS-DESTINATION-X REDEFINES WS-DESTINATION.
009560         10  WS-DEST-ROOT        PIC X(60).
009570         10  FILLER              PIC X(20).
009600     05  WS-REPORT-MODE         PIC X(01)  VALUE 'S'.
009700     05  FILLER                 PIC X(66)  VALUE SPACES.
009800 01  WS-PARM-AREA-X REDEFINES WS-PARM-AREA PIC X(175).
009900
010000 77  WS-RUN-CODE                PIC S9(04) COMP VALUE ZEROES.
010100
010200 LINKAGE SECTION.
010300 01  PARM-LENGTH                PIC S9(04) COMP.
010400 01  PARM-TEXT                  PIC X(175).
010500
010600 PROCEDURE DIVISION USING PARM-LENGTH PARM-TEXT.
010700
010800*****************************************************************
010900* Main process.                                                 *
011000*****************************************************************
011100     PERFORM 1000-OPEN-RUN-LOG       THRU 1000-EXIT.
011200     PERFORM 2000-EDIT-PARM          THRU 2000-EXIT.
011300     PERFORM 3000-DISPATCH-ACTION    THRU 3000-EXIT.
011400     PERFORM 9000-CLOSE-RUN-LOG      THRU 9000-EXIT.
011500
011600     MOVE WS-RUN-CODE                TO RETURN-CODE.
011700     STOP RUN.
011800
011900*****************************************************************
012000* Open the run log for this step.                               *
012100*****************************************************************
012200 1000-OPEN-RUN-LOG.
012300     OPEN OUTPUT RTX-SYSPRINT.
012400     MOVE '1000'                     TO WS-PARAGRAPH.
012500     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
012600
012700     MOVE SPACES                     TO RTX-PRINT-LINE.
012800     MOVE 'RTX000 RUNTASTIC EXPORT BATCH - START OF STEP'
012900                                      TO RTX-PRINT-LINE(1:47).
013000     PERFORM 9995-WRITE-SYSPRINT     THRU 9995-EXIT.
013100
013200 1000-EXIT.
013300     EXIT.
013400
013500*****************************************************************
013600* Move the PARM text (blank-padded by the supervisor if the      *
013700* card ran short) into the working layout.                       *
013800*****************************************************************
013900 2000-EDIT-PARM.
014000     MOVE PARM-LENGTH                TO WS-PARM-LENGTH.
014100     MOVE SPACES                     TO WS-PARM-AREA.
014200
014300     IF  WS-PARM-LENGTH GREATER THAN ZEROES
014400         MOVE PARM-TEXT               TO WS-PARM-AREA-X.
014500
014600     INSPECT WS-ACTION CONVERTING
014700         'abcdefghijklmnopqrstuvwxyz'
014800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014900
015000 2000-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400* One CALL per action, matching doCheck/doListWithFilter/        *
015500* doUser/doInfo/doConvert/doOverlap/doCompound.                  *
015600*****************************************************************
015700 3000-DISPATCH-ACTION.
015800     EVALUATE WS-ACTION
015900         WHEN 'CHECK   '
016000             CALL 'RTX040' USING WS-ACTION WS-FILTER-OR-ID
016100                                  WS-DESTINATION WS-REPORT-MODE
016200         WHEN 'LIST    '
016300             CALL 'RTX040' USING WS-ACTION WS-FILTER-OR-ID
016400                                  WS-DESTINATION WS-REPORT-MODE
016500         WHEN 'USER    '
016600             CALL 'RTX040' USING WS-ACTION WS-FILTER-OR-ID
016700                                  WS-DESTINATION WS-REPORT-MODE
016800         WHEN 'INFO    '
016900             CALL 'RTX040' USING WS-ACTION WS-FILTER-OR-ID
017000                                  WS-DESTINATION WS-REPORT-MODE
017100         WHEN 'CONVERT '
017200             CALL 'RTX050' USING WS-ACTION WS-FILTER-OR-ID
017300                                  WS-DESTINATION WS-REPORT-MODE
017400         WHEN 'OVERLAP '
017500             CALL 'RTX050' USING WS-ACTION WS-FILTER-OR-ID
017600                                  WS-DESTINATION WS-REPORT-MODE
017700         WHEN 'COMPOUND'
017800             CALL 'RTX050' USING WS-ACTION WS-FILTER-OR-ID
017900                                  WS-DESTINATION WS-REPORT-MODE
018000         WHEN OTHER
018100             PERFORM 3900-BAD-ACTION THRU 3900-EXIT
018200     END-EVALUATE.
018300
018400 3000-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* Unknown action on the PARM card - log it and fail the step,    *
018900* same as an unrecognised code on any card-image-driven job.     *
019000*****************************************************************
019100 3900-BAD-ACTION.
019200     MOVE SPACES                     TO RTX-PRINT-LINE.
019300     MOVE 'RTX000 UNKNOWN ACTION ON PARM CARD - '
019400                                      TO RTX-PRINT-LINE(1:38).
019500     MOVE WS-ACTION                  TO RTX-PRINT-LINE(39:8).
019600     PERFORM 9995-WRITE-SYSPRINT     THRU 9995-EXIT.
019700     MOVE 16                         TO WS-RUN-CODE.
019800
019900 3900-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* Close the run log and end the step.                            *
020400*****************************************************************
020500 9000-CLOSE-RUN-LOG.
020600     MOVE SPACES                     TO RTX-PRINT-LINE.
020700     MOVE 'RTX000 RUNTASTIC EXPORT BATCH - END OF STEP'
020800                                      TO RTX-PRINT-LINE(1:45).
020900     PERFORM 9995-WRITE-SYSPRINT     THRU 9995-EXIT.
021000
021100     MOVE '9000'                     TO WS-PARAGRAPH.
021200     CLOSE RTX-SYSPRINT.
021300     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
021400
021500 9000-EXIT.
021600     EXIT.
021700
021800 COPY RTXERR.
