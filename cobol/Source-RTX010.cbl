000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX010.
000400 AUTHOR.       Rich Jackson and Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 09/12/1994.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX010 - EXPORT CONVERTER.                                    *
001400*                                                               *
001500* CALLed by RTX040 (LIST) and RTX050 (CONVERT/selective export). *
001600* Reads the SESSIDX driving index (one Sport-session ID per      *
001700* line, built by the JCL ahead of this step, standing in for a   *
001800* directory listing - there is no portable COBOL equivalent of   *
001900* "list every file under a folder") and builds LS-TABLE, one     *
002000* row per session, by CALLing RTX020 for each.  Depending on     *
002100* the action code passed down, also drives RTX030 to write the   *
002200* TCX/GPX output for some or all of those sessions.              *
002300*                                                                *
002400* Actions:                                                       *
002500* LIST     - build LS-TABLE only, optionally filtered by a      *
002600*            session id, NOTES substring, equipment id, or      *
002650*            photo id in LK-FILTER-OR-ID (2150).                *
002700*  CONVALL  - build LS-TABLE, export every session that carries  *
002800*            a GPS track (the only sessions a TCX file means     *
002900*              anything for).                                    *
003000*   EXPONE   - build LS-TABLE, export the one session whose ID   *
003100*              matches LK-FILTER-OR-ID.                          *
003200*   EXPALL   - export every row already in LS-TABLE on entry -   *
003300*            used when RTX060 has already narrowed the table     *
003400*            to an overlap or compound candidate set.            *
003500*                                                                *
003600* Built on this shop's old "start a browse, read forward, act    *
003700* on each one" shape used by the range-delete programs, restated *
003800* here for a flat driving-index file instead of a VSAM START/    *
003900* READ NEXT browse.                                              *
004000*                                                                *
004100* Date       UserID   Description                               *
004200* ---------- -------- ----------------------------------------- *
004300* 1994-09-12 RF       Original - LIST and CONVALL only.          *RF9409  
004400* 1996-01-22 KPS     Added EXPONE for the single-session export. *KPS9601 
004500* 1997-06-20 RCF      Added EXPALL for the overlap/compound      *RCF9706 
004600*                    selective export RTX060 drives.             *RCF9706 
004700* 1998-11-02 DLW    Y2K - SESSIDX dates are session IDs, not     *DLW9811 
004800*                   calendar dates, no change required, entry    *DLW9811 
004900*                     logged per standard.                       *DLW9811 
005000* 2004-02-19 KPS   User and photo-index files now loaded once    *KPS0402 
005100*                   here instead of once per session by RTX020.  *KPS0402 
005150* 2013-03-14 JPK    PHOTO-FILE now carries WS-PH-HAS-IMAGE-FILE,  *JPK1303
005160*                   stamped upstream from the Photos/ listing -   *JPK1303
005170*                   RTX020 no longer attaches a photo on the     *JPK1303
005180*                   SAMPLE-ID match alone.                        *JPK1303
005210* 2013-03-21 JPK    3100 now converts on heart-rate or GPX data   *JPK1304
005220*                   too, not GPS alone - a heart-rate-only walk   *JPK1304
005230*                   was being skipped by CONVALL and the checker. *JPK1304
005240* 2013-03-28 JPK    2100 no longer just appends to LS-TABLE -     *JPK1305
005250*                   2200/2210 insert each row in start-time-ID    *JPK1305
005260*                   order as it is built, for RTX040's reports.   *JPK1305
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SESSIDX-FILE  ASSIGN TO SESSIDX
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FILE-STATUS.
006500     SELECT USER-FILE     ASSIGN TO RTXUSER
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FILE-STATUS.
006800     SELECT PHOTO-FILE    ASSIGN TO RTXPHOTO
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FILE-STATUS.
007100     SELECT RTX-SYSPRINT  ASSIGN TO RTXPRINT
007200         FILE STATUS IS WS-FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  RTX-SYSPRINT
007700     IS EXTERNAL
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 01  RTX-PRINT-RECORD           PIC X(133).
008100
008200 FD  SESSIDX-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500 01  SESSIDX-CARD               PIC X(20).
008600
008700 FD  USER-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000 01  USER-CARD                  PIC X(527).
009100
009200 FD  PHOTO-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 01  PHOTO-CARD                 PIC X(100).
009600
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900* Run-log line, shared with RTXERR.cpy.                          *
010000*****************************************************************
010100 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
010200
010300 01  RUN-LOG-LINE.
010400     05  FILLER                 PIC X(01)  VALUE SPACES.
010500     05  RL-TEXT           PIC X(20)  VALUE 'RTX010 FILE ERROR -'.
010600     05  FILLER                 PIC X(01)  VALUE SPACES.
010700     05  RL-FILE                PIC X(08)  VALUE SPACES.
010800     05  FILLER                 PIC X(01)  VALUE SPACES.
010900     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
011000     05  FILLER                 PIC X(01)  VALUE SPACES.
011100     05  RL-STATUS              PIC X(02)  VALUE SPACES.
011200     05  FILLER                 PIC X(95)  VALUE SPACES.
011300
011400 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
011500 01  WS-FILE-NAME               PIC X(08)  VALUE 'SESSIDX '.
011600 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
011700
011800 77  WS-EOF-SWITCH              PIC X(01)  VALUE 'N'.
011900     88  WS-END-OF-FILE                    VALUE 'Y'.
011920
011940*****************************************************************
011950* LK-FILTER-OR-ID match switch and scan pointers for 2150's      *
011960* session-id/notes/equipment/photo filter test.                 *
011970*****************************************************************
011980 77  WS-FILTER-SWITCH           PIC X(01)  VALUE 'N'.
011990     88  WS-FILTER-IS-MATCH                VALUE 'Y'.
012000 77  WS-FILTER-LEN              PIC 9(02)  COMP VALUE ZEROES.
012010 77  WS-SCAN-POS                PIC 9(03)  COMP VALUE ZEROES.
012020 77  WS-SCAN-LIMIT              PIC 9(03)  COMP VALUE ZEROES.
012030*****************************************************************
012040* Holding area for one LS-TABLE row while 2200-INSERT-SESSION-   *
012050* ROW finds its sorted slot.  LS-TABLE is kept in start-time-    *
012060* then-ID order as it is built, not sorted afterward - the order *
012070* listSportSessions is required to hand doCheck/doListWithFilter. *
012080*****************************************************************
012090 01  WS-NEW-ROW.
012100     05  WS-NEW-SESSION-ID        PIC X(20).
012110     05  WS-NEW-SPORT-TYPE-ID     PIC X(04).
012120     05  WS-NEW-START-TIME        PIC X(26).
012130     05  WS-NEW-DISTANCE-M        PIC 9(09).
012140     05  WS-NEW-DURATION-MS       PIC 9(09).
012150     05  WS-NEW-HAS-GPS           PIC X(01).
012160     05  WS-NEW-EXPORT-STATUS     PIC X(01).
012170     05  WS-NEW-NOTES             PIC X(250).
012180     05  WS-NEW-HAS-GPX           PIC X(01).
012190     05  WS-NEW-HAS-HEART-RATE    PIC X(01).
012200     05  WS-NEW-PHOTO-COUNT       PIC 9(04) COMP.
012210 77  WS-INS-POS                  PIC 9(04) COMP VALUE ZEROES.
012220 77  WS-INS-IDX                  PIC 9(04) COMP VALUE ZEROES.
012230 77  WS-INS-DONE-SWITCH          PIC X(01) VALUE 'N'.
012240     88  WS-INS-DONE                       VALUE 'Y'.
014100 01  WS-EXPORT-ROOT             PIC X(60)  VALUE '/EXPORT'.
014200
014300 01  UC-RECORD REDEFINES USER-CARD.
014400     05  UC-LOGIN                PIC X(20).
014500     05  UC-FIRST-NAME           PIC X(50).
014600     05  UC-LAST-NAME            PIC X(50).
014700     05  UC-EMAIL                PIC X(100).
014800     05  UC-FB-PROXIED-EMAIL     PIC X(100).
014900     05  UC-BIRTHDAY             PIC X(10).
015000     05  UC-CITY-NAME            PIC X(50).
015100     05  UC-GENDER               PIC X(01).
015200     05  UC-HEIGHT-CM            PIC 9(03).
015300     05  UC-WEIGHT-KG            PIC 9(03)V9(01).
015400     05  UC-LANGUAGE             PIC X(05).
015500     05  UC-CREATED-AT           PIC X(26).
015600     05  UC-CONFIRMED-AT         PIC X(26).
015700     05  UC-LAST-SIGN-IN-AT      PIC X(26).
015800     05  UC-UPDATED-AT           PIC X(26).
015900     05  FILLER                  PIC X(30).
016000 01  WS-PHOTO-CARD-X REDEFINES PHOTO-CARD.
016100     05  WS-PH-ID                PIC X(20).
016200     05  WS-PH-SAMPLE-ID         PIC X(20).
016300     05  WS-PH-CREATED-AT        PIC X(26).
016400     05  WS-PH-HAS-LOCATION      PIC X(01).
016500     05  WS-PH-LATITUDE          PIC S9(03)V9(06).
016600     05  WS-PH-LONGITUDE         PIC S9(03)V9(06).
016650     05  WS-PH-HAS-IMAGE-FILE    PIC X(01).
016700     05  FILLER                  PIC X(14).
016800
016900 COPY RTXSES.
017000 COPY RTXDET.
017100
017200 LINKAGE SECTION.
017300 01  LK-ACTION                  PIC X(08).
017400 01  LK-ACTION-X REDEFINES LK-ACTION.
017500     05  LK-ACTION-CODE          PIC X(04).
017600     05  FILLER                  PIC X(04).
017700 01  LK-FILTER-OR-ID            PIC X(20).
017800 01  LK-DESTINATION             PIC X(80).
017900
018000*****************************************************************
018100* LS-TABLE is built here and carried back to the caller.  US-    *
018200* RECORD and IM-TABLE are the caller's own storage, loaded once  *
018300* per run and passed on unchanged into every RTX020 CALL.        *
018400*****************************************************************
018500 COPY RTXLST.
018600 COPY RTXUSR.
018700
018800 PROCEDURE DIVISION USING LK-ACTION LK-FILTER-OR-ID
018900                           LK-DESTINATION LS-TABLE
019000                           US-RECORD IM-TABLE.
019100
019200*****************************************************************
019300* Main process.                                                 *
019400*****************************************************************
019500     MOVE SPACES                     TO RTX-PRINT-LINE.
019600     MOVE 'RTX010 EXPORT CONVERTER - ACTION '
019700                                      TO RTX-PRINT-LINE(1:36).
019800     MOVE LK-ACTION-CODE              TO RTX-PRINT-LINE(37:4).
019900     PERFORM 9995-WRITE-SYSPRINT      THRU 9995-EXIT.
020000
020100     PERFORM 1000-LOAD-USER-AND-PHOTOS  THRU 1000-EXIT.
020200
020300     IF  LK-ACTION NOT EQUAL 'EXPALL  '
020400         PERFORM 2000-LIST-SESSIONS     THRU 2000-EXIT.
020500
020600     EVALUATE LK-ACTION
020700         WHEN 'CONVALL '
020800             PERFORM 3000-CONVERT-ALL       THRU 3000-EXIT
020900         WHEN 'EXPONE  '
021000             PERFORM 4000-EXPORT-ONE        THRU 4000-EXIT
021100         WHEN 'EXPALL  '
021200             PERFORM 5000-EXPORT-ALL        THRU 5000-EXIT
021300         WHEN OTHER
021400             CONTINUE
021500     END-EVALUATE.
021600
021700     GOBACK.
021800
021900*****************************************************************
022000* Load the one USER record and the whole photo cross-reference   *
022100* once, so RTX020 does not re-read them for every session.       *
022200*****************************************************************
022300 1000-LOAD-USER-AND-PHOTOS.
022400     MOVE 'USERFIL '                 TO WS-FILE-NAME.
022500     OPEN INPUT USER-FILE.
022600     MOVE '1000'                     TO WS-PARAGRAPH.
022700     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
022800
022900     MOVE SPACES                     TO US-RECORD.
023000     READ USER-FILE
023100         AT END CONTINUE.
023200     IF  WS-FILE-STATUS EQUAL '00'
023300         MOVE UC-LOGIN                TO US-LOGIN
023400         MOVE UC-FIRST-NAME           TO US-FIRST-NAME
023500         MOVE UC-LAST-NAME            TO US-LAST-NAME
023600         MOVE UC-EMAIL                TO US-EMAIL
023700         MOVE UC-FB-PROXIED-EMAIL     TO US-FB-PROXIED-EMAIL
023800         MOVE UC-BIRTHDAY             TO US-BIRTHDAY
023900         MOVE UC-CITY-NAME            TO US-CITY-NAME
024000         MOVE UC-GENDER               TO US-GENDER
024100         MOVE UC-HEIGHT-CM            TO US-HEIGHT-CM
024200         MOVE UC-WEIGHT-KG            TO US-WEIGHT-KG
024300         MOVE UC-LANGUAGE             TO US-LANGUAGE
024400         MOVE UC-CREATED-AT           TO US-CREATED-AT
024500         MOVE UC-CONFIRMED-AT         TO US-CONFIRMED-AT
024600         MOVE UC-LAST-SIGN-IN-AT      TO US-LAST-SIGN-IN-AT
024700         MOVE UC-UPDATED-AT           TO US-UPDATED-AT.
024800     CLOSE USER-FILE.
024900
025000     MOVE 'PHOTOFIL'                 TO WS-FILE-NAME.
025100     OPEN INPUT PHOTO-FILE.
025200     MOVE '1000'                     TO WS-PARAGRAPH.
025300     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
025400
025500     MOVE ZEROES                     TO IM-COUNT.
025600     MOVE 'N'                        TO WS-EOF-SWITCH.
025700     PERFORM 1100-READ-PHOTO-CARD    THRU 1100-EXIT
025800         WITH TEST AFTER
025900         UNTIL WS-END-OF-FILE.
026000
026100     MOVE 'PHOTOFIL'                 TO WS-FILE-NAME.
026200     CLOSE PHOTO-FILE.
026300     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
026400
026500 1000-EXIT.
026600     EXIT.
026700
026725*****************************************************************
026750* Stage one photo card into IM-TABLE for RTX020 to search.      *
026760* WS-PH-HAS-IMAGE-FILE carries forward a one-time check         *
026765* made ahead of this job - the PHOTO-FILE build step strips     *
026770* each file name under Photos/ down to the text after its       *
026775* last underscore and stamps 'Y' only when that text matches    *
026778* a photo's own ID.                                             *
026780*****************************************************************
026800 1100-READ-PHOTO-CARD.
026900     READ PHOTO-FILE
027000         AT END MOVE 'Y'              TO WS-EOF-SWITCH.
027100     IF  NOT WS-END-OF-FILE
027200         ADD 1                        TO IM-COUNT
027300         MOVE WS-PH-ID                TO IM-ID (IM-COUNT)
027400         MOVE WS-PH-SAMPLE-ID         TO IM-SAMPLE-ID (IM-COUNT)
027500         MOVE WS-PH-CREATED-AT        TO IM-CREATED-AT (IM-COUNT)
027600         MOVE WS-PH-HAS-LOCATION     TO IM-HAS-LOCATION (IM-COUNT)
027700         MOVE WS-PH-LATITUDE    TO IM-LOCATION-LATITUDE (IM-COUNT)
027750         MOVE WS-PH-LONGITUDE TO IM-LOCATION-LONGITUDE (IM-COUNT)
027770         MOVE WS-PH-HAS-IMAGE-FILE   TO IM-HAS-IMAGE-FILE (IM-COUNT).
027900
028000 1100-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400* Build LS-TABLE from the driving index, one RTX020 CALL per     *
028500* session, filtered by sport-type code when LK-FILTER-OR-ID is   *
028600* non-blank (the LIST action's "only this sport" option).        *
028700*****************************************************************
028800 2000-LIST-SESSIONS.
028900     MOVE ZEROES                     TO LS-COUNT.
029000     MOVE 'SESSIDX '                 TO WS-FILE-NAME.
029100     OPEN INPUT SESSIDX-FILE.
029200     MOVE '2000'                     TO WS-PARAGRAPH.
029300     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
029400
029500     MOVE 'N'                        TO WS-EOF-SWITCH.
029600     PERFORM 2100-LIST-ONE-SESSION   THRU 2100-EXIT
029700         WITH TEST AFTER
029800         UNTIL WS-END-OF-FILE.
029900
030000     MOVE 'SESSIDX '                 TO WS-FILE-NAME.
030100     CLOSE SESSIDX-FILE.
030200     PERFORM 9990-CHECK-STATUS       THRU 9990-EXIT.
030300
030400 2000-EXIT.
030500     EXIT.
030600
030620*****************************************************************
030640* Read one driving-index entry, CALL RTX020 to parse it, and    *
030660* add an LS-TABLE row if it passes the LK-FILTER-OR-ID test -    *
030670* session id, a NOTES substring, an equipment id, or a photo    *
030675* id (2150).  The row is not simply appended - 2200 inserts it *JPK1305
030677* in start-time-then-ID order, since RTX040's CHECK and LIST    *JPK1305
030678* reports both expect LS-TABLE to already be in that order.     *JPK1305
030680*****************************************************************
030700 2100-LIST-ONE-SESSION.
030800     READ SESSIDX-FILE
030900         AT END MOVE 'Y'              TO WS-EOF-SWITCH.
031000     IF  WS-END-OF-FILE
031100         GO TO 2100-EXIT.
031200
031300     CALL 'RTX020' USING SESSIDX-CARD WS-EXPORT-ROOT
031400                          SS-RECORD GP-TABLE HR-TABLE
031500                          EL-TABLE IM-TABLE US-RECORD.
031600
031700     IF  LK-FILTER-OR-ID NOT EQUAL SPACES
031750         PERFORM 2150-TEST-FILTER   THRU 2150-EXIT
031780         IF  NOT WS-FILTER-IS-MATCH
031790             GO TO 2100-EXIT
031795         END-IF
031800     END-IF.
031900
032100     MOVE SESSIDX-CARD            TO WS-NEW-SESSION-ID.
032200     MOVE SS-SPORT-TYPE-ID        TO WS-NEW-SPORT-TYPE-ID.
032300     MOVE SS-START-TIME-TEXT      TO WS-NEW-START-TIME.
032400     MOVE SS-DISTANCE-M           TO WS-NEW-DISTANCE-M.
032500     MOVE SS-DURATION-MS          TO WS-NEW-DURATION-MS.
032600     MOVE SS-HAS-GPS              TO WS-NEW-HAS-GPS.
032700     MOVE SS-NOTES                TO WS-NEW-NOTES.
032750     MOVE SS-HAS-GPX-BOUNDS       TO WS-NEW-HAS-GPX.
032760     MOVE SS-HAS-HEART-RATE       TO WS-NEW-HAS-HEART-RATE.
032770     MOVE SS-PHOTO-COUNT          TO WS-NEW-PHOTO-COUNT.
032780     MOVE SPACES                  TO WS-NEW-EXPORT-STATUS.
032800     PERFORM 2200-INSERT-SESSION-ROW THRU 2200-EXIT.
032900
033000 2100-EXIT.
033100     EXIT.
033200
033210*****************************************************************
033220* LK-FILTER-OR-ID match test - session id, else a NOTES          *
033230* substring, else an equipment id, else one of this session's   *
033240* own photo ids.  WS-FILTER-SWITCH carries the verdict back.     *
033250*****************************************************************
033260 2150-TEST-FILTER.
033270     MOVE 'N'                        TO WS-FILTER-SWITCH.
033280     IF  SS-ID EQUAL LK-FILTER-OR-ID
033290         MOVE 'Y'                    TO WS-FILTER-SWITCH
033300         GO TO 2150-EXIT.
033310
033320     PERFORM 2160-FIND-FILTER-LEN    THRU 2160-EXIT.
033330     PERFORM 2170-SCAN-NOTES         THRU 2170-EXIT.
033340     IF  WS-FILTER-IS-MATCH
033350         GO TO 2150-EXIT.
033360
033370     PERFORM 2180-SCAN-EQUIPMENT     THRU 2180-EXIT.
033380     IF  WS-FILTER-IS-MATCH
033390         GO TO 2150-EXIT.
033400
033410     PERFORM 2190-SCAN-PHOTOS        THRU 2190-EXIT.
033420
033430 2150-EXIT.
033440     EXIT.
033450
033460*****************************************************************
033470* Trim trailing spaces off LK-FILTER-OR-ID so the notes scan     *
033480* compares only its significant length.                         *
033490*****************************************************************
033500 2160-FIND-FILTER-LEN.
033510     MOVE 20                         TO WS-FILTER-LEN.
033520     PERFORM 2165-SHRINK-FILTER-LEN  THRU 2165-EXIT
033530         UNTIL WS-FILTER-LEN EQUAL ZEROES
033540         OR LK-FILTER-OR-ID (WS-FILTER-LEN:1) NOT EQUAL SPACE.
033550
033560 2160-EXIT.
033570     EXIT.
033580
033590 2165-SHRINK-FILTER-LEN.
033600     SUBTRACT 1                      FROM WS-FILTER-LEN.
033610
033620 2165-EXIT.
033630     EXIT.
033640
033650*****************************************************************
033660* Scan SS-NOTES for LK-FILTER-OR-ID as a contiguous substring.   *
033670*****************************************************************
033680 2170-SCAN-NOTES.
033690     IF  WS-FILTER-LEN EQUAL ZEROES
033700         GO TO 2170-EXIT.
033710
033720     COMPUTE WS-SCAN-LIMIT = 250 - WS-FILTER-LEN + 1.
033730     PERFORM 2175-TEST-ONE-POSITION  THRU 2175-EXIT
033740         VARYING WS-SCAN-POS FROM 1 BY 1
033750         UNTIL WS-SCAN-POS GREATER THAN WS-SCAN-LIMIT
033760         OR WS-FILTER-IS-MATCH.
033770
033780 2170-EXIT.
033790     EXIT.
033800
033810 2175-TEST-ONE-POSITION.
033820     IF  SS-NOTES (WS-SCAN-POS:WS-FILTER-LEN) EQUAL
033830         LK-FILTER-OR-ID (1:WS-FILTER-LEN)
033840         MOVE 'Y'                    TO WS-FILTER-SWITCH.
033850
033860 2175-EXIT.
033870     EXIT.
033880
033890*****************************************************************
033900* Scan this session's own equipment ids for an exact match.      *
033910*****************************************************************
033920 2180-SCAN-EQUIPMENT.
033930     IF  SS-EQUIP-COUNT EQUAL ZEROES
033940         GO TO 2180-EXIT.
033950
033960     PERFORM 2185-TEST-ONE-EQUIP-ID  THRU 2185-EXIT
033970         VARYING SS-EQUIP-IDX FROM 1 BY 1
033980         UNTIL SS-EQUIP-IDX GREATER THAN SS-EQUIP-COUNT
033990         OR WS-FILTER-IS-MATCH.
034000
034010 2180-EXIT.
034020     EXIT.
034030
034040 2185-TEST-ONE-EQUIP-ID.
034050     IF  SS-USER-EQUIPMENT-IDS (SS-EQUIP-IDX) EQUAL LK-FILTER-OR-ID
034060         MOVE 'Y'                    TO WS-FILTER-SWITCH.
034070
034080 2185-EXIT.
034090     EXIT.
034100
034110*****************************************************************
034120* Scan IM-TABLE for one of this session's own photo ids.        *
034130*****************************************************************
034140 2190-SCAN-PHOTOS.
034150     IF  IM-COUNT EQUAL ZEROES
034160         GO TO 2190-EXIT.
034170
034180     PERFORM 2195-TEST-ONE-PHOTO     THRU 2195-EXIT
034190         VARYING IM-IDX FROM 1 BY 1
034200         UNTIL IM-IDX GREATER THAN IM-COUNT
034210         OR WS-FILTER-IS-MATCH.
034220
034230 2190-EXIT.
034240     EXIT.
034250
034260 2195-TEST-ONE-PHOTO.
034270     IF  IM-SAMPLE-ID (IM-IDX) EQUAL SS-ID
034280         AND IM-ID (IM-IDX) EQUAL LK-FILTER-OR-ID
034290         MOVE 'Y'                    TO WS-FILTER-SWITCH.
034300
034310 2195-EXIT.
034320     EXIT.
034330
034340*****************************************************************
034350* Place WS-NEW-ROW into LS-TABLE at its sorted slot - ascending   *
034360* by start time, ID breaking any tie - so RTX040's CHECK and      *
034370* LIST reports and RTX010's own CONVERT-ALL walk the table in     *
034380* the order required without a separate sort step.               *
034390*****************************************************************
034400 2200-INSERT-SESSION-ROW.
034410     ADD 1                        TO LS-COUNT.
034420     MOVE LS-COUNT                TO WS-INS-POS.
034430     MOVE 'N'                     TO WS-INS-DONE-SWITCH.
034440     PERFORM 2210-SHIFT-ONE-SLOT  THRU 2210-EXIT
034450         VARYING WS-INS-IDX FROM LS-COUNT BY -1
034460         UNTIL WS-INS-IDX LESS THAN 2
034470             OR WS-INS-DONE.
034480
034490     MOVE WS-NEW-SESSION-ID       TO LS-SESSION-ID    (WS-INS-POS).
034500     MOVE WS-NEW-SPORT-TYPE-ID    TO LS-SPORT-TYPE-ID  (WS-INS-POS).
034510     MOVE WS-NEW-START-TIME       TO LS-START-TIME     (WS-INS-POS).
034520     MOVE WS-NEW-DISTANCE-M       TO LS-DISTANCE-M     (WS-INS-POS).
034530     MOVE WS-NEW-DURATION-MS      TO LS-DURATION-MS    (WS-INS-POS).
034540     MOVE WS-NEW-HAS-GPS          TO LS-HAS-GPS        (WS-INS-POS).
034550     MOVE WS-NEW-NOTES            TO LS-NOTES          (WS-INS-POS).
034560     MOVE WS-NEW-HAS-GPX          TO LS-HAS-GPX        (WS-INS-POS).
034570     MOVE WS-NEW-HAS-HEART-RATE   TO LS-HAS-HEART-RATE (WS-INS-POS).
034580     MOVE WS-NEW-PHOTO-COUNT      TO LS-PHOTO-COUNT    (WS-INS-POS).
034590     MOVE WS-NEW-EXPORT-STATUS    TO LS-EXPORT-STATUS  (WS-INS-POS).
034600
034610 2200-EXIT.
034620     EXIT.
034630
034640*****************************************************************
034650* One backward step of the insertion sort - if the row ahead of  *
034660* WS-INS-IDX sorts after the new row, slide it down one slot and *
034670* keep going, else the new row's slot has been found.            *
034680*****************************************************************
034690 2210-SHIFT-ONE-SLOT.
034700     IF  WS-NEW-START-TIME LESS THAN LS-START-TIME (WS-INS-IDX - 1)
034710         OR (WS-NEW-START-TIME EQUAL LS-START-TIME (WS-INS-IDX - 1)
034720             AND WS-NEW-SESSION-ID LESS THAN
034730                 LS-SESSION-ID (WS-INS-IDX - 1))
034740         MOVE LS-ENTRY (WS-INS-IDX - 1) TO LS-ENTRY (WS-INS-IDX)
034760         COMPUTE WS-INS-POS = WS-INS-IDX - 1
034770     ELSE
034780         MOVE 'Y'                 TO WS-INS-DONE-SWITCH.
034790
034800 2210-EXIT.
034810     EXIT.
037350*****************************************************************
037450* Export every session that has a GPS track.                    *
037550*****************************************************************
037650 3000-CONVERT-ALL.
037750     PERFORM 3100-CONVERT-ONE-ENTRY  THRU 3100-EXIT
037850         VARYING LS-IDX FROM 1 BY 1
037950         UNTIL LS-IDX GREATER THAN LS-COUNT.
038050
038150 3000-EXIT.
038250     EXIT.
038350
038370*****************************************************************
038380* Export this LS-TABLE entry if it carries a GPS track, heart-  *
038390* rate data, or a GPX track - any one of the three is enough    *
038400* for RTX030 to write something useful - else mark it skipped. *JPK1304
038430*****************************************************************
038450 3100-CONVERT-ONE-ENTRY.
038500     IF  LS-HAS-GPS (LS-IDX) EQUAL 'Y'
038550         OR LS-HAS-HEART-RATE (LS-IDX) EQUAL 'Y'
038600         OR LS-HAS-GPX (LS-IDX) EQUAL 'Y'
038650         PERFORM 6000-EXPORT-SESSION THRU 6000-EXIT
038750         MOVE 'Y'                    TO LS-EXPORT-STATUS (LS-IDX)
038850     ELSE
038950         MOVE 'N'                    TO LS-EXPORT-STATUS (LS-IDX).
039050
039150 3100-EXIT.
039250     EXIT.
039350
039450*****************************************************************
039550* Export the one session named in LK-FILTER-OR-ID.              *
039650*****************************************************************
039750 4000-EXPORT-ONE.
039850     PERFORM 4100-FIND-AND-EXPORT    THRU 4100-EXIT
039950         VARYING LS-IDX FROM 1 BY 1
040050         UNTIL LS-IDX GREATER THAN LS-COUNT.
040150
040250 4000-EXIT.
040350     EXIT.
040450
040470*****************************************************************
040490* Export the one LS-TABLE entry whose session ID matches        *
040510* the PARM-card filter, then stop looking.                      *
040530*****************************************************************
040550 4100-FIND-AND-EXPORT.
040650     IF  LS-SESSION-ID (LS-IDX) EQUAL LK-FILTER-OR-ID
040750         PERFORM 6000-EXPORT-SESSION THRU 6000-EXIT
040850         MOVE 'Y'                    TO LS-EXPORT-STATUS (LS-IDX).
040950
041050 4100-EXIT.
041150     EXIT.
041250
041350*****************************************************************
041450* Export every row already in LS-TABLE, no eligibility check -   *
041550* the caller (RTX060) has already decided which sessions these   *
041650* are.                                                           *
041750*****************************************************************
041850 5000-EXPORT-ALL.
041950     PERFORM 5100-EXPORT-ONE-ENTRY   THRU 5100-EXIT
042050         VARYING LS-IDX FROM 1 BY 1
042150         UNTIL LS-IDX GREATER THAN LS-COUNT.
042250
042350 5000-EXIT.
042450     EXIT.
042550
042570*****************************************************************
042590* Export this LS-TABLE entry unconditionally and mark           *
042610* it exported - the caller already decided it qualifies.        *
042630*****************************************************************
042650 5100-EXPORT-ONE-ENTRY.
042750     PERFORM 6000-EXPORT-SESSION     THRU 6000-EXIT.
042850     MOVE 'Y'                        TO LS-EXPORT-STATUS (LS-IDX).
042950
043050 5100-EXIT.
043150     EXIT.
043250
043350*****************************************************************
043450* Re-load the session detail and hand it to the TCX mapper -     *
043550* LS-TABLE only carries the header summary, not the full detail  *
043650* tables, so every export re-reads the session's own files.      *
043750*****************************************************************
043850 6000-EXPORT-SESSION.
043950     CALL 'RTX020' USING LS-SESSION-ID (LS-IDX) WS-EXPORT-ROOT
044050                          SS-RECORD GP-TABLE HR-TABLE
044150                          EL-TABLE IM-TABLE US-RECORD.
044250     CALL 'RTX030' USING LS-SESSION-ID (LS-IDX) LK-DESTINATION
044350                          SS-RECORD GP-TABLE HR-TABLE MT-TABLE.
044450
044550 6000-EXIT.
044650     EXIT.
044750
044850 COPY RTXERR.
