000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX020.
000400 AUTHOR.       Rich Jackson and Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 06/02/1994.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX020 - SPORT SESSION PARSER.                                *
001400*                                                               *
001500* CALLed by RTX010 once per session ID on the driving index.    *
001600* Reads the one header record for the session, its GPS/heart-   *
001700* rate/elevation detail records (when present - not every       *
001800* session was tracked with a GPS-capable device), pulls the      *
001900* photo cross-reference rows that belong to this session out of  *
002000* the IMAGE-META table RTX010 loaded once at the top of the job, *
002100* and attaches the single USER record.  Returns one filled-in    *
002200* SS-RECORD and the three detail tables to the caller.           *
002300*                                                                *
002400* Built on this shop's old "go get the pieces of one logical     *
002500* thing and stage them for the caller" shape, here over four     *
002600* flat files per session instead of a segmented VSAM record.     *
002700*                                                                *
002800* Date       UserID   Description                               *
002900* ---------- -------- ----------------------------------------- *
003000* 1994-06-02 RJJ      Original - header record only.             *RJJ9406 
003100* 1994-09-14 RF       Added GPS detail.                          *RF9409  
003200* 1995-03-21 KPS     Added heart-rate and elevation detail.      *KPS9503 
003300* 1998-11-02 DLW     Y2K - TIMESTAMP fields widened to full ISO  *DLW9811 
003400*                     text on the input side already; no change  *DLW9811 
003500*                     required here, entry logged per standard.  *DLW9811 
003600* 2004-02-19 KPS     Added the photo cross-reference attach and  *KPS0402 
003700*                     the USER block attach.                     *KPS0402 
003750* 2013-03-14 JPK     4100 now also tests IM-HAS-IMAGE-FILE -     *JPK1303
003760*                     a SAMPLE-ID match alone no longer attaches *JPK1303
003770*                     a photo with no file confirmed under       *JPK1303
003780*                     Photos/.                                   *JPK1303
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SS-HEADER-FILE   ASSIGN TO WS-HEADER-PATH
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FILE-STATUS.
004800     SELECT GP-DETAIL-FILE   ASSIGN TO WS-GPS-PATH
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FILE-STATUS.
005100     SELECT HR-DETAIL-FILE   ASSIGN TO WS-HR-PATH
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FILE-STATUS.
005400     SELECT EL-DETAIL-FILE   ASSIGN TO WS-EL-PATH
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FILE-STATUS.
005700     SELECT RTX-SYSPRINT     ASSIGN TO RTXPRINT
005800         FILE STATUS IS WS-FILE-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*****************************************************************
006300* Shares the one RTX-SYSPRINT connector RTX000 opened at the    *
006400* top of the job - EXTERNAL so every program in this run unit   *
006500* writes to the same physical run log without reopening it.     *
006600*****************************************************************
006700 FD  RTX-SYSPRINT
006800     IS EXTERNAL
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  RTX-PRINT-RECORD           PIC X(133).
007200
007300 FD  SS-HEADER-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600 01  SS-HEADER-CARD             PIC X(400).
007700
007800 FD  GP-DETAIL-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100 01  GP-DETAIL-CARD             PIC X(60).
008200
008300 FD  HR-DETAIL-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  HR-DETAIL-CARD             PIC X(40).
008700
008800 FD  EL-DETAIL-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100 01  EL-DETAIL-CARD             PIC X(40).
009200
009300 WORKING-STORAGE SECTION.
009400*****************************************************************
009500* Run-log line, shared with RTXERR.cpy.                          *
009600*****************************************************************
009700 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
009800
009900 01  RUN-LOG-LINE.
010000     05  FILLER                 PIC X(01)  VALUE SPACES.
010100     05  RL-TEXT           PIC X(20)  VALUE 'RTX020 FILE ERROR -'.
010200     05  FILLER                 PIC X(01)  VALUE SPACES.
010300     05  RL-FILE                PIC X(08)  VALUE SPACES.
010400     05  FILLER                 PIC X(01)  VALUE SPACES.
010500     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
010600     05  FILLER                 PIC X(01)  VALUE SPACES.
010700     05  RL-STATUS              PIC X(02)  VALUE SPACES.
010800     05  FILLER                 PIC X(95)  VALUE SPACES.
010900
011000 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
011100 01  WS-FILE-NAME               PIC X(08)  VALUE SPACES.
011200 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
011300
011400*****************************************************************
011500* Dynamic ASSIGN paths, built from the export root and the       *
011600* session ID passed by RTX010.                                   *
011700*****************************************************************
011800 01  WS-HEADER-PATH             PIC X(90)  VALUE SPACES.
011900 01  WS-GPS-PATH                PIC X(90)  VALUE SPACES.
012000 01  WS-HR-PATH                 PIC X(90)  VALUE SPACES.
012100 01  WS-EL-PATH                 PIC X(90)  VALUE SPACES.
012200 77  WS-EOF-SWITCH              PIC X(01)  VALUE 'N'.
012300 77  WS-EOF-SWITCH-X REDEFINES WS-EOF-SWITCH PIC X(01).
012400
012500 77  WS-IM-SUB                  PIC 9(04)  COMP VALUE ZEROES.
012600 77  WS-IM-FOUND                PIC 9(04)  COMP VALUE ZEROES.
012700
012800*****************************************************************
012900* Header card layout - the session fields the source export      *
013000* lays out one-per-line, already flattened for batch by the      *
013100* JCL step ahead of this job.                                    *
013200*****************************************************************
013300 01  HC-RECORD REDEFINES SS-HEADER-CARD.
013400     05  HC-SAMPLE-ID            PIC X(20).
013500     05  HC-SPORT-TYPE-ID        PIC X(04).
013600     05  HC-START-TIME           PIC X(26).
013700     05  HC-END-TIME              PIC X(26).
013800     05  HC-DURATION-MS           PIC 9(09).
013900     05  HC-DISTANCE-M            PIC 9(09)V9(02).
014000     05  HC-CALORIES              PIC 9(07).
014100     05  HC-AVG-HEART-RATE        PIC 9(03).
014200     05  HC-MAX-HEART-RATE        PIC 9(03).
014300     05  HC-MAX-SPEED             PIC 9(05)V9(02).
014400     05  HC-ELEVATION-GAIN        PIC 9(05)V9(01).
014500     05  HC-ELEVATION-LOSS        PIC 9(05)V9(01).
014600     05  HC-NOTES                 PIC X(160).
014700     05  HC-EQUIPMENT-ID          PIC X(20).
014800     05  HC-HAS-GPS               PIC X(01).
014900     05  FILLER                   PIC X(29).
015000
015100 01  GD-RECORD REDEFINES GP-DETAIL-CARD.
015200     05  GD-TIMESTAMP             PIC X(26).
015300     05  GD-LATITUDE              PIC S9(03)V9(06).
015400     05  GD-LONGITUDE             PIC S9(03)V9(06).
015500     05  GD-ALTITUDE              PIC S9(05)V9(01).
015600     05  GD-DISTANCE-M            PIC 9(09).
015700
015800 01  HD-RECORD REDEFINES HR-DETAIL-CARD.
015900     05  HD-TIMESTAMP             PIC X(26).
016000     05  HD-HEART-RATE            PIC 9(03).
016100     05  HD-DISTANCE-M            PIC 9(09).
016200
016300 01  ED-RECORD REDEFINES EL-DETAIL-CARD.
016400     05  ED-TIMESTAMP             PIC X(26).
016500     05  ED-ELEVATION             PIC S9(05)V9(01).
016600     05  ED-DISTANCE-M            PIC 9(09).
016700
016800 LINKAGE SECTION.
016900 01  LK-SESSION-ID              PIC X(20).
017000 01  LK-EXPORT-ROOT             PIC X(60).
017100
017200*****************************************************************
017300* Shared record layouts - caller-owned storage, passed in.       *
017400*****************************************************************
017500 COPY RTXSES.
017600 COPY RTXDET.
017700 COPY RTXUSR.
017800
017900 PROCEDURE DIVISION USING LK-SESSION-ID LK-EXPORT-ROOT
018000                           SS-RECORD GP-TABLE HR-TABLE EL-TABLE
018100                           IM-TABLE US-RECORD.
018200
018300*****************************************************************
018400* Main process.                                                 *
018500*****************************************************************
018600     PERFORM 1000-READ-HEADER        THRU 1000-EXIT.
018700     PERFORM 2000-READ-GPS-DETAIL    THRU 2000-EXIT.
018800     PERFORM 3000-READ-OTHER-DETAIL  THRU 3000-EXIT.
018900     PERFORM 4000-ATTACH-PHOTOS      THRU 4000-EXIT.
019000     PERFORM 5000-ATTACH-USER        THRU 5000-EXIT.
019100
019200     GOBACK.
019300
019400*****************************************************************
019500* Build the session-header path and read the one header card.   *
019600*****************************************************************
019700 1000-READ-HEADER.
019800     MOVE SPACES                     TO SS-RECORD.
019900     STRING LK-EXPORT-ROOT DELIMITED BY SPACE
020000            '/SPORT-SESSIONS/' DELIMITED BY SIZE
020100            LK-SESSION-ID     DELIMITED BY SPACE
020200            '.DAT'            DELIMITED BY SIZE
020300            INTO WS-HEADER-PATH.
020400
020500     MOVE 'SSHDR   '               TO WS-FILE-NAME.
020600     OPEN INPUT SS-HEADER-FILE.
020700     MOVE '1000'                   TO WS-PARAGRAPH.
020800     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
020900
021000     IF  WS-FILE-STATUS EQUAL '00'
021100         READ SS-HEADER-FILE
021200             AT END MOVE '10'       TO WS-FILE-STATUS
021300         END-READ
021400         PERFORM 1100-MOVE-HEADER  THRU 1100-EXIT
021500         CLOSE SS-HEADER-FILE.
021600
021700 1000-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Move the header card into SS-RECORD.                          *
022200*****************************************************************
022300 1100-MOVE-HEADER.
022400     MOVE LK-SESSION-ID              TO SS-ID.
022500     MOVE HC-SPORT-TYPE-ID           TO SS-SPORT-TYPE-ID.
022600     MOVE HC-START-TIME              TO SS-START-TIME-TEXT.
022700     MOVE HC-END-TIME                TO SS-END-TIME-TEXT.
022800     MOVE HC-DURATION-MS             TO SS-DURATION-MS.
022900     MOVE HC-DISTANCE-M              TO SS-DISTANCE-M.
023000     MOVE HC-CALORIES                TO SS-CALORIES.
023100     MOVE HC-AVG-HEART-RATE          TO SS-PULSE-AVG.
023200     MOVE HC-MAX-HEART-RATE          TO SS-PULSE-MAX.
023300     MOVE HC-MAX-SPEED               TO SS-MAX-SPEED.
023400     MOVE HC-ELEVATION-GAIN          TO SS-ELEVATION-GAIN.
023500     MOVE HC-ELEVATION-LOSS          TO SS-ELEVATION-LOSS.
023600     MOVE HC-NOTES                   TO SS-NOTES.
023700     MOVE HC-HAS-GPS                 TO SS-HAS-GPS.
023800
023900     MOVE ZEROES                     TO SS-EQUIP-COUNT.
024000     IF  HC-EQUIPMENT-ID NOT EQUAL SPACES
024100         MOVE 1                       TO SS-EQUIP-COUNT
024200         MOVE HC-EQUIPMENT-ID        TO SS-USER-EQUIPMENT-IDS (1).
024300
024400 1100-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* Read the GPS detail file for this session, if it exists -      *
024900* plenty of sessions have none (the sport tracked had no GPS).  *
025000*****************************************************************
025100 2000-READ-GPS-DETAIL.
025200     MOVE ZEROES                     TO GP-COUNT.
025300     STRING LK-EXPORT-ROOT DELIMITED BY SPACE
025400            '/GPS-DATA/'      DELIMITED BY SIZE
025500            LK-SESSION-ID     DELIMITED BY SPACE
025600            '.DAT'            DELIMITED BY SIZE
025700            INTO WS-GPS-PATH.
025800
025900     MOVE 'GPSDET  '               TO WS-FILE-NAME.
026000     OPEN INPUT GP-DETAIL-FILE.
026100
026200     IF  WS-FILE-STATUS EQUAL '00'
026300         MOVE 'N'                   TO WS-EOF-SWITCH
026400         PERFORM 2100-READ-GPS-CARD THRU 2100-EXIT
026500             WITH TEST AFTER
026600             UNTIL WS-EOF-SWITCH EQUAL 'Y'
026700             OR GP-COUNT EQUAL 2000
026800         CLOSE GP-DETAIL-FILE.
026900
027000     IF  GP-COUNT GREATER THAN ZEROES
027100         MOVE 'Y'                   TO SS-HAS-GPX-BOUNDS.
027200
027300 2000-EXIT.
027400     EXIT.
027500
027525*****************************************************************
027550* Read one GPS-track card into GP-TABLE.                        *
027575*****************************************************************
027600 2100-READ-GPS-CARD.
027700     READ GP-DETAIL-FILE
027800         AT END MOVE 'Y'             TO WS-EOF-SWITCH
027900     END-READ.
028000
028100     IF  WS-EOF-SWITCH NOT EQUAL 'Y'
028200         ADD 1                       TO GP-COUNT
028300         MOVE GD-TIMESTAMP           TO GP-TIMESTAMP (GP-COUNT)
028400         MOVE GD-LATITUDE            TO GP-LATITUDE  (GP-COUNT)
028500         MOVE GD-LONGITUDE           TO GP-LONGITUDE (GP-COUNT)
028600         MOVE GD-ALTITUDE            TO GP-ALTITUDE  (GP-COUNT)
028700         MOVE GD-DISTANCE-M          TO GP-DISTANCE-M(GP-COUNT).
028800
028900 2100-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300* Read the heart-rate and elevation detail files, same shape.   *
029400*****************************************************************
029500 3000-READ-OTHER-DETAIL.
029600     PERFORM 3100-READ-HEART-RATE    THRU 3100-EXIT.
029700     PERFORM 3200-READ-ELEVATION     THRU 3200-EXIT.
029800
029900 3000-EXIT.
030000     EXIT.
030100
030200 3100-READ-HEART-RATE.
030300     MOVE ZEROES                     TO HR-COUNT.
030400     STRING LK-EXPORT-ROOT DELIMITED BY SPACE
030500            '/HEART-RATE-DATA/' DELIMITED BY SIZE
030600            LK-SESSION-ID       DELIMITED BY SPACE
030700            '.DAT'              DELIMITED BY SIZE
030800            INTO WS-HR-PATH.
030900
031000     MOVE 'HRDET   '               TO WS-FILE-NAME.
031100     OPEN INPUT HR-DETAIL-FILE.
031200
031300     IF  WS-FILE-STATUS EQUAL '00'
031400         MOVE 'N'                   TO WS-EOF-SWITCH
031500         PERFORM 3110-READ-HR-CARD  THRU 3110-EXIT
031600             WITH TEST AFTER
031700             UNTIL WS-EOF-SWITCH EQUAL 'Y'
031800             OR HR-COUNT EQUAL 2000
031900         CLOSE HR-DETAIL-FILE.
032000
032100     IF  HR-COUNT GREATER THAN ZEROES
032200         MOVE 'Y'                   TO SS-HAS-HEART-RATE.
032300
032400 3100-EXIT.
032500     EXIT.
032600
032625*****************************************************************
032650* Read one heart-rate card into HR-TABLE.                       *
032675*****************************************************************
032700 3110-READ-HR-CARD.
032800     READ HR-DETAIL-FILE
032900         AT END MOVE 'Y'             TO WS-EOF-SWITCH
033000     END-READ.
033100
033200     IF  WS-EOF-SWITCH NOT EQUAL 'Y'
033300         ADD 1                       TO HR-COUNT
033400         MOVE HD-TIMESTAMP           TO HR-TIMESTAMP  (HR-COUNT)
033500         MOVE HD-HEART-RATE          TO HR-HEART-RATE (HR-COUNT)
033600         MOVE HD-DISTANCE-M          TO HR-DISTANCE-M (HR-COUNT).
033700
033800 3110-EXIT.
033900     EXIT.
034000
034100 3200-READ-ELEVATION.
034200     MOVE ZEROES                     TO EL-COUNT.
034300     STRING LK-EXPORT-ROOT DELIMITED BY SPACE
034400            '/ELEVATION-DATA/' DELIMITED BY SIZE
034500            LK-SESSION-ID      DELIMITED BY SPACE
034600            '.DAT'             DELIMITED BY SIZE
034700            INTO WS-EL-PATH.
034800
034900     MOVE 'ELDET   '               TO WS-FILE-NAME.
035000     OPEN INPUT EL-DETAIL-FILE.
035100
035200     IF  WS-FILE-STATUS EQUAL '00'
035300         MOVE 'N'                   TO WS-EOF-SWITCH
035400         PERFORM 3210-READ-EL-CARD  THRU 3210-EXIT
035500             WITH TEST AFTER
035600             UNTIL WS-EOF-SWITCH EQUAL 'Y'
035700             OR EL-COUNT EQUAL 2000
035800         CLOSE EL-DETAIL-FILE.
035900
036000 3200-EXIT.
036100     EXIT.
036200
036225*****************************************************************
036250* Read one elevation card into EL-TABLE.                        *
036275*****************************************************************
036300 3210-READ-EL-CARD.
036400     READ EL-DETAIL-FILE
036500         AT END MOVE 'Y'             TO WS-EOF-SWITCH
036600     END-READ.
036700
036800     IF  WS-EOF-SWITCH NOT EQUAL 'Y'
036900         ADD 1                       TO EL-COUNT
037000         MOVE ED-TIMESTAMP           TO EL-TIMESTAMP  (EL-COUNT)
037100         MOVE ED-ELEVATION           TO EL-ELEVATION  (EL-COUNT)
037200         MOVE ED-DISTANCE-M          TO EL-DISTANCE-M (EL-COUNT).
037300
037400 3210-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800* Carry this session's own photo count forward into SS-RECORD - *
037900* IM-TABLE itself was already loaded whole by RTX010 at the top *
038000* of the job and is simply searched here, not re-read.          *
038100*****************************************************************
038200 4000-ATTACH-PHOTOS.
038300     MOVE ZEROES                     TO WS-IM-FOUND.
038400
038500     PERFORM 4100-COUNT-PHOTO        THRU 4100-EXIT
038600         VARYING WS-IM-SUB FROM 1 BY 1
038700         UNTIL WS-IM-SUB GREATER THAN IM-COUNT.
038800
038900     MOVE WS-IM-FOUND                TO SS-PHOTO-COUNT.
039000
039100     IF  WS-IM-FOUND GREATER THAN ZEROES
039200         MOVE 'Y'                    TO SS-HAS-PHOTOS.
039300
039400 4000-EXIT.
039500     EXIT.
039600
039620*****************************************************************
039640* Bump WS-IM-FOUND if this IM-TABLE entry belongs to            *
039650* the session passed in LK-SESSION-ID AND its image file was    *
039660* confirmed present under Photos/ when PHOTO-FILE was built.    *
039680*****************************************************************
039700 4100-COUNT-PHOTO.
039800     IF  IM-SAMPLE-ID (WS-IM-SUB) EQUAL LK-SESSION-ID
039850         AND IM-HAS-IMAGE-FILE (WS-IM-SUB) EQUAL 'Y'
039900         ADD 1                       TO WS-IM-FOUND.
040000
040100 4100-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* The USER record is single for the whole export and was        *
040600* already loaded once by RTX010 before the session loop began -  *
040700* this paragraph just confirms it made the trip down through the *
040800* CALL and logs a warning if a caller ever forgets to load it.   *
040900*****************************************************************
041000 5000-ATTACH-USER.
041100     IF  US-LOGIN EQUAL SPACES
041200         MOVE SPACES                  TO RTX-PRINT-LINE
041300         MOVE 'RTX020 WARNING - USER RECORD NOT LOADED FOR '
041400                                      TO RTX-PRINT-LINE(1:49)
041500         MOVE LK-SESSION-ID           TO RTX-PRINT-LINE(50:20)
041600         PERFORM 9995-WRITE-SYSPRINT THRU 9995-EXIT.
041700
041800 5000-EXIT.
041900     EXIT.
042000
042100 COPY RTXERR.
