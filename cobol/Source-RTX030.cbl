000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX030.
000400 AUTHOR.       Rich Jackson and Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 07/18/1994.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX030 - TCX MAPPER.                                          *
001400*                                                               *
001500* CALLed by RTX010/RTX050 once per session selected for export.  *
001600* Merges the GPS and heart-rate detail tables RTX020 built for   *
001700* the session into one time-ordered MERGED-TRACKPOINT table      *
001800* (MT-TABLE), builds the one TCX-ACTIVITY lap summary from the   *
001900* session header, and writes the activity out as a TCX file      *
002000* named from the session's own start time and ID.                *
002100*                                                                *
002200* GP-TABLE and HR-TABLE arrive already in ascending timestamp    *
002300* order - the export writes them that way - so the merge below   *
002400* is a straight two-pointer compare, the same shape this shop    *
002500* would have hand-coded for a SORT-less merge of two indexed     *
002600* sequential files before SORT MERGE was available on this box.  *
002700*                                                                *
002800* Built on this shop's old "walk two related structures together *
002900* one entry at a time" shape used by the lock-step browse        *
003000* programs, here comparing two timestamp-ordered tables instead  *
003100* of walking one VSAM key.                                       *
003200*                                                                *
003300* Date       UserID   Description                               *
003400* ---------- -------- ----------------------------------------- *
003500* 1994-07-18 RJJ     Original - GPS track only, no merge needed. *RJJ9407 
003600* 1995-04-02 RF       Added heart-rate merge by timestamp.       *RF9504  
003700* 1998-11-02 DLW     Y2K - file-name date stamp widened to full  *DLW9811 
003800*                    4-digit year, entry logged per standard.    *DLW9811 
003900* 2004-02-19 KPS     Added the TCX-ACTIVITY lap build and the    *KPS0402 
004000*                    output file write (previously returned the  *KPS0402 
004100*                    merged table only, caller wrote the file).  *KPS0402 
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TX-OUTPUT-FILE   ASSIGN TO WS-OUTPUT-PATH
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-FILE-STATUS.
005200     SELECT RTX-SYSPRINT     ASSIGN TO RTXPRINT
005300         FILE STATUS IS WS-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RTX-SYSPRINT
005800     IS EXTERNAL
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100 01  RTX-PRINT-RECORD           PIC X(133).
006200
006300 FD  TX-OUTPUT-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600 01  TX-OUTPUT-LINE              PIC X(200).
006700
006800 WORKING-STORAGE SECTION.
006900*****************************************************************
007000* Run-log line, shared with RTXERR.cpy.                          *
007100*****************************************************************
007200 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
007300
007400 01  RUN-LOG-LINE.
007500     05  FILLER                 PIC X(01)  VALUE SPACES.
007600     05  RL-TEXT           PIC X(20)  VALUE 'RTX030 FILE ERROR -'.
007700     05  FILLER                 PIC X(01)  VALUE SPACES.
007800     05  RL-FILE                PIC X(08)  VALUE SPACES.
007900     05  FILLER                 PIC X(01)  VALUE SPACES.
008000     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
008100     05  FILLER                 PIC X(01)  VALUE SPACES.
008200     05  RL-STATUS              PIC X(02)  VALUE SPACES.
008300     05  FILLER                 PIC X(95)  VALUE SPACES.
008400
008500 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
008600 01  WS-FILE-NAME               PIC X(08)  VALUE 'TXOUT   '.
008700 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
008800
008900 01  WS-OUTPUT-PATH             PIC X(90)  VALUE SPACES.
009000 01  WS-FILE-NAME-ONLY          PIC X(35)  VALUE SPACES.
009100 01  WS-FILE-NAME-ONLY-X REDEFINES WS-FILE-NAME-ONLY.
009200     05  WS-FN-DATE              PIC X(08).
009300     05  WS-FN-UNDERSCORE        PIC X(01).
009400     05  WS-FN-SESSION           PIC X(20).
009500     05  WS-FN-EXT               PIC X(04).
009600     05  FILLER                  PIC X(02).
009700
009800 77  WS-GP-SUB                  PIC 9(04)  COMP VALUE ZEROES.
009900 77  WS-HR-SUB                  PIC 9(04)  COMP VALUE ZEROES.
010000
010100*****************************************************************
010200* Parameter area passed to RTX102 to translate the sport-type    *
010300* code on the session header into the TCX sport name.            *
010400*****************************************************************
010500 01  WS-LOOKUP-PARMS.
010600     05  WS-LOOKUP-FUNCTION      PIC X(08)  VALUE 'TCXSPORT'.
010700     05  WS-LOOKUP-CODE          PIC X(04)  VALUE SPACES.
010800     05  WS-LOOKUP-HOUR          PIC 9(02)  VALUE ZEROES.
010900     05  WS-LOOKUP-LAT-1         PIC S9(03)V9(06) VALUE ZEROES.
011000     05  WS-LOOKUP-LON-1         PIC S9(03)V9(06) VALUE ZEROES.
011100     05  WS-LOOKUP-LAT-2         PIC S9(03)V9(06) VALUE ZEROES.
011200     05  WS-LOOKUP-LON-2         PIC S9(03)V9(06) VALUE ZEROES.
011300     05  WS-LOOKUP-RESULT-NAME   PIC X(22)  VALUE SPACES.
011400     05  WS-LOOKUP-RESULT-KM     PIC S9(05)V9(04) VALUE ZEROES.
011500     05  FILLER                  PIC X(10)  VALUE SPACES.
011600 01  WS-LOOKUP-PARMS-X REDEFINES WS-LOOKUP-PARMS PIC X(91).
011700
011800*****************************************************************
011900* TCX-ACTIVITY lap summary, built once per session.              *
012000*****************************************************************
012100 01  TX-ACTIVITY.
012200     05  TX-SPORT                PIC X(22)  VALUE SPACES.
012300     05  TX-START-TIME            PIC X(26)  VALUE SPACES.
012400     05  TX-TOTAL-SECONDS         PIC 9(07)  VALUE ZEROES.
012500     05  TX-DISTANCE-M            PIC 9(09)  VALUE ZEROES.
012600     05  TX-CALORIES              PIC 9(07)  VALUE ZEROES.
012700     05  TX-AVG-HEART-RATE        PIC 9(03)  VALUE ZEROES.
012800     05  TX-MAX-HEART-RATE        PIC 9(03)  VALUE ZEROES.
012900     05  TX-MAX-SPEED             PIC S9(05)V9(02) VALUE ZEROES.
013000     05  TX-TRIGGER-METHOD        PIC X(06)  VALUE 'MANUAL'.
013100     05  FILLER                   PIC X(20)  VALUE SPACES.
013200 01  TX-ACTIVITY-TEXT REDEFINES TX-ACTIVITY PIC X(110).
013300
013400 LINKAGE SECTION.
013500 01  LK-SESSION-ID              PIC X(20).
013600 01  LK-DEST-ROOT               PIC X(80).
013700
013800*****************************************************************
013900* Shared record layouts - caller-owned storage, passed in.       *
014000*****************************************************************
014100 COPY RTXSES.
014200 COPY RTXDET.
014300
014400 PROCEDURE DIVISION USING LK-SESSION-ID LK-DEST-ROOT
014500                           SS-RECORD GP-TABLE HR-TABLE MT-TABLE.
014600
014700*****************************************************************
014800* Main process.                                                 *
014900*****************************************************************
015000     PERFORM 2000-COLLECT-POINTS     THRU 2000-EXIT.
015100     PERFORM 3000-MERGE-TRACKPOINTS  THRU 3000-EXIT
015200         WITH TEST AFTER
015300         UNTIL WS-GP-SUB GREATER THAN GP-COUNT
015400         AND WS-HR-SUB GREATER THAN HR-COUNT.
015500     PERFORM 4000-BUILD-LAP-SUMMARY  THRU 4000-EXIT.
015600     PERFORM 5000-WRITE-TCX-FILE     THRU 5000-EXIT.
015700
015800     GOBACK.
015900
016000*****************************************************************
016100* Initialize the merge pointers and the merged-track table.     *
016200*****************************************************************
016300 2000-COLLECT-POINTS.
016400     MOVE ZEROES                     TO MT-COUNT.
016500     MOVE 1                          TO WS-GP-SUB.
016600     MOVE 1                          TO WS-HR-SUB.
016700
016800 2000-EXIT.
016900     EXIT.
017000
017100*****************************************************************
017200* Two-pointer merge of GP-TABLE and HR-TABLE by TIMESTAMP -      *
017300* equal timestamps collapse into one MT-TABLE row per business   *
017400* rule 3 (first non-null value per field wins).                  *
017500*****************************************************************
017600 3000-MERGE-TRACKPOINTS.
017700     IF  MT-COUNT GREATER THAN OR EQUAL TO 4000
017800         MOVE GP-COUNT                TO WS-GP-SUB
017900         ADD 1                         TO WS-GP-SUB
018000         MOVE HR-COUNT                 TO WS-HR-SUB
018100         ADD 1                         TO WS-HR-SUB
018200         GO TO 3000-EXIT.
018300
018400     EVALUATE TRUE
018500         WHEN WS-GP-SUB GREATER THAN GP-COUNT
018600             PERFORM 3200-TAKE-HR-ONLY THRU 3200-EXIT
018700         WHEN WS-HR-SUB GREATER THAN HR-COUNT
018800             PERFORM 3100-TAKE-GP-ONLY THRU 3100-EXIT
018900         WHEN GP-TIMESTAMP (WS-GP-SUB) EQUAL
019000                                     HR-TIMESTAMP (WS-HR-SUB)
019100             PERFORM 3300-TAKE-BOTH    THRU 3300-EXIT
019200         WHEN GP-TIMESTAMP (WS-GP-SUB) LESS THAN
019300                                     HR-TIMESTAMP (WS-HR-SUB)
019400             PERFORM 3100-TAKE-GP-ONLY THRU 3100-EXIT
019500         WHEN OTHER
019600             PERFORM 3200-TAKE-HR-ONLY THRU 3200-EXIT
019700     END-EVALUATE.
019800
019900 3000-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* GPS point with no matching heart-rate reading at this instant. *
020400*****************************************************************
020500 3100-TAKE-GP-ONLY.
020600     ADD 1                            TO MT-COUNT.
020700     MOVE GP-TIMESTAMP  (WS-GP-SUB)   TO MT-TIMESTAMP  (MT-COUNT).
020800     MOVE GP-LATITUDE   (WS-GP-SUB)   TO MT-LATITUDE   (MT-COUNT).
020900     MOVE GP-LONGITUDE  (WS-GP-SUB)   TO MT-LONGITUDE  (MT-COUNT).
021000     MOVE GP-ALTITUDE   (WS-GP-SUB)   TO MT-ALTITUDE   (MT-COUNT).
021100     MOVE GP-DISTANCE-M (WS-GP-SUB)   TO MT-DISTANCE-M (MT-COUNT).
021200     MOVE 'Y'                       TO MT-HAS-POSITION (MT-COUNT).
021300     MOVE 'Y'                       TO MT-HAS-DISTANCE (MT-COUNT).
021400     ADD 1                            TO WS-GP-SUB.
021500
021600 3100-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Heart-rate point with no matching GPS fix at this instant.     *
022100*****************************************************************
022200 3200-TAKE-HR-ONLY.
022300     ADD 1                            TO MT-COUNT.
022400     MOVE HR-TIMESTAMP  (WS-HR-SUB)  TO MT-TIMESTAMP   (MT-COUNT).
022500     MOVE HR-HEART-RATE (WS-HR-SUB)  TO MT-HEART-RATE  (MT-COUNT).
022600     IF  MT-DISTANCE-M (MT-COUNT) EQUAL ZEROES
022700         MOVE HR-DISTANCE-M (WS-HR-SUB)
022800                               TO MT-DISTANCE-M (MT-COUNT)
022900         MOVE 'Y'                   TO MT-HAS-DISTANCE (MT-COUNT).
023000     MOVE 'Y'                     TO MT-HAS-HEART-RATE (MT-COUNT).
023100     ADD 1                             TO WS-HR-SUB.
023200
023300 3200-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700* Same instant in both tables - one merged trackpoint, GPS       *
023800* fields win position/distance, heart-rate wins pulse.          *
023900*****************************************************************
024000 3300-TAKE-BOTH.
024100     ADD 1                            TO MT-COUNT.
024200     MOVE GP-TIMESTAMP  (WS-GP-SUB)   TO MT-TIMESTAMP  (MT-COUNT).
024300     MOVE GP-LATITUDE   (WS-GP-SUB)   TO MT-LATITUDE   (MT-COUNT).
024400     MOVE GP-LONGITUDE  (WS-GP-SUB)   TO MT-LONGITUDE  (MT-COUNT).
024500     MOVE GP-ALTITUDE   (WS-GP-SUB)   TO MT-ALTITUDE   (MT-COUNT).
024600     MOVE GP-DISTANCE-M (WS-GP-SUB)   TO MT-DISTANCE-M (MT-COUNT).
024700     MOVE HR-HEART-RATE (WS-HR-SUB)   TO MT-HEART-RATE (MT-COUNT).
024800     MOVE 'Y'                     TO MT-HAS-POSITION   (MT-COUNT).
024900     MOVE 'Y'                     TO MT-HAS-DISTANCE   (MT-COUNT).
025000     MOVE 'Y'                     TO MT-HAS-HEART-RATE (MT-COUNT).
025100     ADD 1                            TO WS-GP-SUB.
025200     ADD 1                            TO WS-HR-SUB.
025300
025400 3300-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* Lap totals come straight off the session header - trigger      *
025900* method is always MANUAL, per business rule.                    *
026000*****************************************************************
026100 4000-BUILD-LAP-SUMMARY.
026200     MOVE SS-START-TIME-TEXT         TO TX-START-TIME.
026300     DIVIDE SS-DURATION-MS BY 1000    GIVING TX-TOTAL-SECONDS.
026400     MOVE SS-DISTANCE-M              TO TX-DISTANCE-M.
026500     MOVE SS-CALORIES                TO TX-CALORIES.
026600     MOVE SS-PULSE-AVG               TO TX-AVG-HEART-RATE.
026700     MOVE SS-PULSE-MAX               TO TX-MAX-HEART-RATE.
026800     MOVE SS-MAX-SPEED               TO TX-MAX-SPEED.
026900     MOVE 'MANUAL'                   TO TX-TRIGGER-METHOD.
027000
027100     MOVE SS-SPORT-TYPE-ID            TO WS-LOOKUP-CODE.
027200     CALL 'RTX102' USING WS-LOOKUP-PARMS.
027300     MOVE WS-LOOKUP-RESULT-NAME       TO TX-SPORT.
027400
027500     PERFORM 4100-LOG-LAP-SUMMARY     THRU 4100-EXIT.
027600
027700 4000-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100* One audit line per activity on the run log, built off the      *
028200* flat TX-ACTIVITY-TEXT view rather than field by field.         *
028300*****************************************************************
028400 4100-LOG-LAP-SUMMARY.
028500     MOVE SPACES                      TO RTX-PRINT-LINE.
028600     MOVE 'RTX030 LAP - '              TO RTX-PRINT-LINE(1:13).
028700     MOVE TX-ACTIVITY-TEXT             TO RTX-PRINT-LINE(14:110).
028800     PERFORM 9995-WRITE-SYSPRINT      THRU 9995-EXIT.
028900
029000 4100-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400* Build the output file name from start time and session ID,     *
029500* open, write one line per field below (this shop hand-writes    *
029600* the TCX tag lines instead of carrying an XML library), close.  *
029700*****************************************************************
029800 5000-WRITE-TCX-FILE.
029900     PERFORM 5100-BUILD-FILE-NAME     THRU 5100-EXIT.
030000
030100     MOVE 'TXOUT   '                  TO WS-FILE-NAME.
030200     OPEN OUTPUT TX-OUTPUT-FILE.
030300     MOVE '5000'                      TO WS-PARAGRAPH.
030400     PERFORM 9990-CHECK-STATUS        THRU 9990-EXIT.
030500
030600     PERFORM 5200-WRITE-HEADER-LINES  THRU 5200-EXIT.
030700     PERFORM 5300-WRITE-TRACKPOINT    THRU 5300-EXIT
030800         VARYING MT-IDX FROM 1 BY 1
030900         UNTIL MT-IDX GREATER THAN MT-COUNT.
031000
031100     CLOSE TX-OUTPUT-FILE.
031200
031300 5000-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700* File-name construction - start-date (YYYYMMDD) underscore      *
031800* session ID, TCX extension, under the destination root.         *
031900*****************************************************************
032000 5100-BUILD-FILE-NAME.
032100     STRING SS-START-DATE-YMD DELIMITED BY SIZE
032200            '_'               DELIMITED BY SIZE
032300            LK-SESSION-ID     DELIMITED BY SPACE
032400            '.TCX'            DELIMITED BY SIZE
032500            INTO WS-FILE-NAME-ONLY.
032600
032700     STRING LK-DEST-ROOT  DELIMITED BY SPACE
032800            '/'           DELIMITED BY SIZE
032900            WS-FILE-NAME-ONLY DELIMITED BY SPACE
033000            INTO WS-OUTPUT-PATH.
033100
033200 5100-EXIT.
033300     EXIT.
033400
033420*****************************************************************
033440* Write the TCX header lines (sport and start-time identity)    *
033460* ahead of the trackpoint rows.                                 *
033480*****************************************************************
033500 5200-WRITE-HEADER-LINES.
033600     MOVE SPACES                      TO TX-OUTPUT-LINE.
033700     STRING 'ACTIVITY SPORT='  DELIMITED BY SIZE
033800            TX-SPORT            DELIMITED BY SIZE
033900            INTO TX-OUTPUT-LINE.
034000     WRITE TX-OUTPUT-LINE.
034100
034200     MOVE SPACES                      TO TX-OUTPUT-LINE.
034300     STRING 'ID='              DELIMITED BY SIZE
034400            TX-START-TIME       DELIMITED BY SIZE
034500            INTO TX-OUTPUT-LINE.
034600     WRITE TX-OUTPUT-LINE.
034700
034800     MOVE SPACES                      TO TX-OUTPUT-LINE.
034900     STRING 'LAP TOTALTIMESECONDS=' DELIMITED BY SIZE
035000            TX-TOTAL-SECONDS    DELIMITED BY SIZE
035100            ' DISTANCEMETERS='  DELIMITED BY SIZE
035200            TX-DISTANCE-M       DELIMITED BY SIZE
035300            INTO TX-OUTPUT-LINE.
035400     WRITE TX-OUTPUT-LINE.
035500
035600     MOVE SPACES                      TO TX-OUTPUT-LINE.
035700     STRING 'CALORIES=' DELIMITED BY SIZE
035800            TX-CALORIES DELIMITED BY SIZE
035900            ' AVGHR='   DELIMITED BY SIZE
036000            TX-AVG-HEART-RATE DELIMITED BY SIZE
036100            ' MAXHR='   DELIMITED BY SIZE
036200            TX-MAX-HEART-RATE DELIMITED BY SIZE
036300            ' MAXSPEED=' DELIMITED BY SIZE
036400            TX-MAX-SPEED DELIMITED BY SIZE
036500            ' TRIGGERMETHOD=' DELIMITED BY SIZE
036600            TX-TRIGGER-METHOD DELIMITED BY SIZE
036700            INTO TX-OUTPUT-LINE.
036800     WRITE TX-OUTPUT-LINE.
036900
037000 5200-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* One TRACKPOINT line per merged track entry.                    *
037500*****************************************************************
037600 5300-WRITE-TRACKPOINT.
037700     MOVE SPACES                      TO TX-OUTPUT-LINE.
037800     STRING 'TRACKPOINT TIME='  DELIMITED BY SIZE
037900            MT-TIMESTAMP (MT-IDX) DELIMITED BY SIZE
038000            ' LAT='             DELIMITED BY SIZE
038100            MT-LATITUDE  (MT-IDX) DELIMITED BY SIZE
038200            ' LON='             DELIMITED BY SIZE
038300            MT-LONGITUDE (MT-IDX) DELIMITED BY SIZE
038400            ' ALT='             DELIMITED BY SIZE
038500            MT-ALTITUDE  (MT-IDX) DELIMITED BY SIZE
038600            ' DIST='            DELIMITED BY SIZE
038700            MT-DISTANCE-M (MT-IDX) DELIMITED BY SIZE
038800            ' HR='              DELIMITED BY SIZE
038900            MT-HEART-RATE (MT-IDX) DELIMITED BY SIZE
039000            INTO TX-OUTPUT-LINE.
039100     WRITE TX-OUTPUT-LINE.
039200
039300 5300-EXIT.
039400     EXIT.
039500
039600 COPY RTXERR.
