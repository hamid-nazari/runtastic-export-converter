000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* SS-RECORD - Sport-session master record.                      *
000600*                                                               *
000700* One occurrence of this record is built from each              *
000800* Sport-sessions/<id>.json input file.  The layout below is     *
000900* the full in-memory session entry carried through the batch;   *
001000* detail tables (GPS, heart-rate, elevation, images) and the    *
001100* USER record are attached separately - see RTXDET and RTXUSR.  *
001200*                                                                *
001300* Started 1987 as a big one-record-per-key payload layout,      *
001400* fields redrawn over the years for sport-session data.          *
001500*                                                               *
001600* Date       UserID   Description                               *
001700* ---------- -------- ----------------------------------------- *
001800* 1987-04-02 RJJ      Original layout, header fields only.      *
001900* 1989-11-14 RCF      Added elevation gain/loss, temperature.    *RCF8911 
002000* 1993-06-30 RJJ      Added equipment id table (OCCURS).         *RJJ9306 
002100* 1998-10-05 DLW      Y2K - widened date/time fields to full     *DLW9810 
002200*                     ISO-8601 text form, added numeric         *
002300*                     REDEFINES of start time for sort keys.    *
002400* 2004-02-19 KPS      Added bounding-box carry fields used by    *KPS0402 
002500*                     the overlap/compound pass (RTX060).       *
002600*****************************************************************
002700 01  SS-PREFIX              PIC S9(08) COMP VALUE 910.
002800
002900 01  SS-RECORD.
003000     05  SS-ID                   PIC X(20).
003100     05  SS-SPORT-TYPE-ID        PIC X(04).
003200     05  SS-START-TIME-TEXT      PIC X(26).
003300     05  SS-START-TIME-NUM REDEFINES SS-START-TIME-TEXT.
003400         10  SS-START-DATE-YMD   PIC 9(08).
003500         10  FILLER              PIC X(01).
003600         10  SS-START-TIME-HMS   PIC 9(06).
003700         10  FILLER              PIC X(11).
003800     05  SS-END-TIME-TEXT        PIC X(26).
003900     05  SS-CREATED-AT-TEXT      PIC X(26).
004000     05  SS-UPDATED-AT-TEXT      PIC X(26).
004100     05  SS-START-TZ-OFFSET      PIC S9(04) COMP.
004200     05  SS-END-TZ-OFFSET        PIC S9(04) COMP.
004300     05  SS-DISTANCE-M           PIC 9(09).
004400     05  SS-DURATION-MS          PIC 9(09).
004500     05  SS-ELEVATION-GAIN       PIC S9(07).
004600     05  SS-ELEVATION-LOSS       PIC S9(07).
004700     05  SS-AVERAGE-SPEED        PIC S9(05)V9(02).
004800     05  SS-CALORIES             PIC 9(07).
004900     05  SS-LONGITUDE            PIC S9(03)V9(06).
005000     05  SS-LATITUDE             PIC S9(03)V9(06).
005100     05  SS-MAX-SPEED            PIC S9(05)V9(02).
005200     05  SS-PAUSE-DURATION-MS    PIC 9(09).
005300     05  SS-DURATION-PER-KM-MS   PIC 9(09).
005400     05  SS-TEMPERATURE          PIC S9(03)V9(01).
005500     05  SS-NOTES                PIC X(250).
005600     05  SS-PULSE-AVG            PIC 9(03).
005700     05  SS-PULSE-MAX            PIC 9(03).
005800     05  SS-FLAGS.
005900         10  SS-MANUAL-FLAG            PIC X(01).
006000             88  SS-IS-MANUAL          VALUE 'Y'.
006100         10  SS-EDITED-FLAG            PIC X(01).
006200             88  SS-IS-EDITED          VALUE 'Y'.
006300         10  SS-COMPLETED-FLAG         PIC X(01).
006400             88  SS-IS-COMPLETED       VALUE 'Y'.
006500         10  SS-LIVE-TRACK-ACTIVE-FLAG PIC X(01).
006600         10  SS-LIVE-TRACK-ENABLED-FLAG PIC X(01).
006700         10  SS-CHEERING-ENABLED-FLAG  PIC X(01).
006800         10  SS-INDOOR-FLAG            PIC X(01).
006900             88  SS-IS-INDOOR          VALUE 'Y'.
007000         10  SS-ALTITUDE-REFINED-FLAG  PIC X(01).
007100     05  SS-WEATHER-CONDITION-ID PIC X(04).
007200     05  SS-SURFACE-ID           PIC X(04).
007300     05  SS-SUBJECTIVE-FEELING-ID PIC X(04).
007400     05  SS-EQUIP-COUNT          PIC 9(02) COMP.
007500     05  SS-USER-EQUIPMENT-IDS   PIC X(20)
007600                                 OCCURS 0 TO 20 TIMES
007700                                 DEPENDING ON SS-EQUIP-COUNT
007800                                 INDEXED BY SS-EQUIP-IDX.
007900     05  SS-CARRY.
008000         10  SS-HAS-GPX-BOUNDS   PIC X(01) VALUE 'N'.
008100         10  SS-HAS-HEART-RATE   PIC X(01) VALUE 'N'.
008200         10  SS-HAS-GPS          PIC X(01) VALUE 'N'.
008300         10  SS-HAS-PHOTOS       PIC X(01) VALUE 'N'.
008400         10  SS-PHOTO-COUNT      PIC 9(04) COMP VALUE ZEROES.
008500     05  FILLER                  PIC X(40).
