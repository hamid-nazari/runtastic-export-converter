000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* BD-TABLE - one row per session carrying its GPX bounding box,  *
000600* its time range (as a seconds-since-epoch pair, for the time-   *
000700* overlap test), and the normalized overlap-set / compound-set   *
000800* member lists RTX060 folds in.  Built fresh by RTX060 on every  *
000900* OVERLAP or COMPOUND pass - nothing here is carried from one    *
001000* run to the next.                                               *
001100*                                                                *
001200* Started 1988 as a plain key/range candidate-pair layout,       *
001300* fields redrawn over the years for the overlap/compound         *
001400* relationship, folded from one candidate-pair record into a     *
001500* one-row-per-session table in 2011 once the transitive-closure  *
001600* normalization made the pair-at-a-time layout too awkward to    *
001700* carry.                                                         *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 1988-09-19 RJJ      Original candidate-pair layout.            *RJJ8809 
002200* 1991-02-11 RCF      Added inner/outer bound fold fields.       *RCF9102 
002300* 1998-11-30 DLW      Y2K sweep - no date fields in this record, *DLW9811 
002400*                     no change required, entry logged anyway.  *
002500* 2006-07-08 KPS      Added BD-SET-SIZE for the displaySummary   *KPS0607 
002600*                     cross-check.                               *KPS0607 
002700* 2011-05-26 MTG     Folded into BD-TABLE, one row per session,  *MTG1105 
002800*                     with its own overlap/compound member       *MTG1105 
002900*                     arrays - the pair-record shape could not   *MTG1105 
003000*                     carry a transitively-closed set.           *MTG1105 
003100*****************************************************************
003200 01  BD-TABLE.
003300     05  BD-COUNT                PIC 9(04) COMP VALUE ZEROES.
003400     05  BD-ENTRY INDEXED BY BD-IDX
003500                                 OCCURS 0 TO 300 TIMES
003600                                 DEPENDING ON BD-COUNT.
003700         10  BD-SESSION-ID          PIC X(20).
003800         10  BD-SPORT-TYPE-ID       PIC X(04).
003900         10  BD-START-TIME-TEXT     PIC X(26).
004000         10  BD-NOTES               PIC X(40).
004100         10  BD-DURATION-MS         PIC 9(09).
004200         10  BD-DISTANCE-M          PIC 9(09).
004300         10  BD-START-SECONDS       PIC 9(11) COMP.
004400         10  BD-END-SECONDS         PIC 9(11) COMP.
004500         10  BD-HAS-BOUNDS          PIC X(01).
004600         10  BD-BOUNDS.
004700             15  BD-MIN-LAT         PIC S9(03)V9(06).
004800             15  BD-MAX-LAT         PIC S9(03)V9(06).
004900             15  BD-MIN-LON         PIC S9(03)V9(06).
005000             15  BD-MAX-LON         PIC S9(03)V9(06).
005100         10  BD-BOUNDS-ALPHA REDEFINES BD-BOUNDS
005200                                     PIC X(24).
005300         10  BD-INNER-BOUND.
005400             15  BD-INNER-MIN-LAT   PIC S9(03)V9(06).
005500             15  BD-INNER-MAX-LAT   PIC S9(03)V9(06).
005600             15  BD-INNER-MIN-LON   PIC S9(03)V9(06).
005700             15  BD-INNER-MAX-LON   PIC S9(03)V9(06).
005800         10  BD-OUTER-BOUND.
005900             15  BD-OUTER-MIN-LAT   PIC S9(03)V9(06).
006000             15  BD-OUTER-MAX-LAT   PIC S9(03)V9(06).
006100             15  BD-OUTER-MIN-LON   PIC S9(03)V9(06).
006200             15  BD-OUTER-MAX-LON   PIC S9(03)V9(06).
006300         10  BD-HAS-INNER-OUTER     PIC X(01).
006400         10  BD-OVERLAP-COUNT       PIC 9(03) COMP VALUE ZEROES.
006500         10  BD-OVERLAP-ID          PIC X(20)
006600                                    OCCURS 30 TIMES
006700                                    INDEXED BY BD-OV-IDX.
006800         10  BD-COMPOUND-COUNT      PIC 9(03) COMP VALUE ZEROES.
006900         10  BD-COMPOUND-ID         PIC X(20)
007000                                    OCCURS 30 TIMES
007100                                    INDEXED BY BD-CM-IDX.
007200     05  FILLER                  PIC X(10).
