000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX060.
000400 AUTHOR.       Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 09/19/1988.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX060 - OVERLAP/COMPOUND RELATIONSHIP BUILDER.               *
001400*                                                               *
001500* CALLed by RTX050 for the OVERLAP and COMPOUND PARM actions.    *
001600* Re-browses the SESSIDX driving index on its own (same index    *
001700* RTX010 uses) and CALLs RTX020 for every session, so the table  *
001800* this program builds always reflects the whole batch regardless *
001900* of what RTX010 has or has not already listed for the caller.   *
002000*                                                                *
002100* Paragraphs:                                                   *
002200*   1000  - load every session's bounds and time range into      *
002300*           BD-TABLE.                                            *
002400*   2000  - find overlap candidates (pairwise time + bounds      *
002500*           test).                                               *
002600*   3000  - normalize overlap sets (transitive closure).         *
002700*  4000  - fold each session's INNER-BOUND/OUTER-BOUND from its  *
002800*           normalized overlap set.                              *
002900*  5000  - find compound candidates (four-edge test, excluding   *
003000*          anything already an overlap member) and normalize     *
003100*           the compound sets the same way.                      *
003200*   6000-9500 - the six-section displaySummary control-break     *
003300*           report.                                              *
003400*                                                                *
003500* Built on this shop's old "browse everything once, build a      *
003600* derived table, then reconcile membership across the set"       *
003700* shape used by the secondary-index rebuild programs, restated   *
003800* here for overlap/compound clusters instead of a VSAM alternate *
003900* index.                                                         *
004000*                                                               *
004100* Date       UserID   Description                               *
004200* ---------- -------- ----------------------------------------- *
004300* 1988-09-19 RJJ      Original - overlap pass only, no summary.  *RJJ8809 
004400* 1991-02-11 RCF      Added INNER-BOUND/OUTER-BOUND fold.        *RCF9102 
004500* 1994-06-30 RF       Added the compound pass.                   *RF9406  
004600* 1998-11-30 DLW     Y2K - BD-START-SECONDS/BD-END-SECONDS now   *DLW9811 
004700*                    carry a full century-proof Julian day       *DLW9811 
004800*                     number, not a two-digit-year day count.    *DLW9811 
004900* 2004-02-19 KPS     Added the displaySummary report sections.   *KPS0402 
005000* 2006-07-08 KPS     Added the overlap/compound set-size cross-  *KPS0607 
005100*                     check in the 8000 section.                 *KPS0607 
005200* 2011-05-26 MTG     BD-TABLE replaces the old one-pair-at-a-    *MTG1105
005300*                    time BD-RECORD; rewrote 2000/3000/5000 for  *MTG1105
005400*                     the new layout.                            *MTG1105
005420* 2013-03-14 JPK     8300 only cross-checked latitude - added    *JPK1303
005440*                    the matching longitude IFs so both axes     *JPK1303
005460*                     get warned on a bound mismatch.            *JPK1303
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SESSIDX-FILE  ASSIGN TO SESSIDX
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FILE-STATUS.
006500     SELECT RTX-SYSPRINT  ASSIGN TO RTXPRINT
006600         FILE STATUS IS WS-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SESSIDX-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 01  SESSIDX-CARD               PIC X(20).
007400
007500 FD  RTX-SYSPRINT
007600     IS EXTERNAL
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 01  RTX-PRINT-RECORD           PIC X(133).
008000
008100 WORKING-STORAGE SECTION.
008200*****************************************************************
008300* Run-log line, shared with RTXERR.cpy.                          *
008400*****************************************************************
008500 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
008600
008700 01  RUN-LOG-LINE.
008800     05  FILLER                 PIC X(01)  VALUE SPACES.
008900     05  RL-TEXT           PIC X(20)  VALUE 'RTX060 FILE ERROR -'.
009000     05  FILLER                 PIC X(01)  VALUE SPACES.
009100     05  RL-FILE                PIC X(08)  VALUE SPACES.
009200     05  FILLER                 PIC X(01)  VALUE SPACES.
009300     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
009400     05  FILLER                 PIC X(01)  VALUE SPACES.
009500     05  RL-STATUS              PIC X(02)  VALUE SPACES.
009600     05  FILLER                 PIC X(95)  VALUE SPACES.
009700
009800 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
009900 01  WS-FILE-NAME               PIC X(08)  VALUE 'SESSIDX '.
010000 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
010100
010200 01  WS-REPORT-LINE             PIC X(80)  VALUE SPACES.
010300
010400*****************************************************************
010500* Bounding-box and time-overlap tolerance constants.             *
010600*****************************************************************
010700 01  BD-DIFF-TOLERANCE          PIC S9(03)V9(06) VALUE 0.000500.
010800 01  BD-TIME-TOLERANCE-SECS     PIC 9(05)  COMP VALUE 300.
010900
011000*****************************************************************
011100* Subscripts, switches, running totals - all COMP per standard.  *
011200*****************************************************************
011300 77  WS-A-IDX                   PIC 9(04)  COMP VALUE ZEROES.
011400 77  WS-B-IDX                   PIC 9(04)  COMP VALUE ZEROES.
011500 77  WS-OV-IDX                  PIC 9(03)  COMP VALUE ZEROES.
011600 77  WS-CM-IDX                  PIC 9(03)  COMP VALUE ZEROES.
011700 77  WS-CHANGED-FLAG             PIC X(01)  VALUE 'N'.
011800     88  WS-SET-CHANGED          VALUE 'Y'.
011900 77  WS-ALREADY-IN-FLAG          PIC X(01)  VALUE 'N'.
012000     88  WS-ALREADY-IN-SET       VALUE 'Y'.
012100 77  WS-TOUCH-FLAG                PIC X(01)  VALUE 'N'.
012200     88  WS-EDGES-TOUCH           VALUE 'Y'.
012300
012400 01  WS-ABS-A                    PIC S9(03)V9(06) VALUE ZEROES.
012500 01  WS-ABS-B                    PIC S9(03)V9(06) VALUE ZEROES.
012600 01  WS-ABS-RESULT                PIC S9(03)V9(06) VALUE ZEROES.
012700
012800 77  WS-EMPTY-TRACK-COUNT        PIC 9(04)  COMP VALUE ZEROES.
012900 77  WS-ZERO-DISTANCE-COUNT      PIC 9(04)  COMP VALUE ZEROES.
013000 77  WS-SINGLE-COUNT             PIC 9(04)  COMP VALUE ZEROES.
013100 77  WS-MULTI-COUNT              PIC 9(04)  COMP VALUE ZEROES.
013200 77  WS-MULTI-SIZE-TOTAL         PIC 9(06)  COMP VALUE ZEROES.
013300 77  WS-MULTI-SIZE-MIN           PIC 9(04)  COMP VALUE ZEROES.
013400 77  WS-MULTI-SIZE-MAX           PIC 9(04)  COMP VALUE ZEROES.
013500 77  WS-COMPOUND-SESSION-COUNT   PIC 9(04)  COMP VALUE ZEROES.
013600
013700*****************************************************************
013800* Date/time breakdown for the time-overlap test - this shop's    *
013900* own Julian-day routine, carried since the Y2K sweep.  Two      *
014000* REDEFINES below break the numeric date/time fields apart.      *
014100*****************************************************************
014200 01  WS-DATE-NUM                 PIC 9(08)  VALUE ZEROES.
014300 01  WS-DATE-BROKEN REDEFINES WS-DATE-NUM.
014400     05  WS-CY                    PIC 9(04).
014500     05  WS-CM                    PIC 9(02).
014600     05  WS-CD                    PIC 9(02).
014700 01  WS-TIME-NUM                 PIC 9(06)  VALUE ZEROES.
014800 01  WS-TIME-BROKEN REDEFINES WS-TIME-NUM.
014900     05  WS-CH                    PIC 9(02).
015000     05  WS-CMI                   PIC 9(02).
015100     05  WS-CS                    PIC 9(02).
015200 01  WS-JDN-YEAR                  PIC S9(06)  COMP.
015300 01  WS-JDN-MONTH                 PIC S9(04)  COMP.
015400 01  WS-JDN                       PIC 9(07)   COMP.
015500 01  WS-SECONDS-RESULT             PIC 9(11)  COMP.
015600
015700*****************************************************************
015800* Parameter area passed to RTX102 for the great-circle distance  *
015900* used on the closing summary line.                              *
016000*****************************************************************
016100 01  WS-LOOKUP-PARMS.
016200     05  WS-LOOKUP-FUNCTION      PIC X(08)  VALUE 'DISTANCE'.
016300     05  WS-LOOKUP-CODE          PIC X(04)  VALUE SPACES.
016400     05  WS-LOOKUP-HOUR          PIC 9(02)  VALUE ZEROES.
016500     05  WS-LOOKUP-LAT-1         PIC S9(03)V9(06) VALUE ZEROES.
016600     05  WS-LOOKUP-LON-1         PIC S9(03)V9(06) VALUE ZEROES.
016700     05  WS-LOOKUP-LAT-2         PIC S9(03)V9(06) VALUE ZEROES.
016800     05  WS-LOOKUP-LON-2         PIC S9(03)V9(06) VALUE ZEROES.
016900     05  WS-LOOKUP-RESULT-NAME   PIC X(22)  VALUE SPACES.
017000     05  WS-LOOKUP-RESULT-KM     PIC S9(05)V9(04) VALUE ZEROES.
017100     05  FILLER                  PIC X(10)  VALUE SPACES.
017200 01  WS-LOOKUP-PARMS-X REDEFINES WS-LOOKUP-PARMS PIC X(91).
017300
017400*****************************************************************
017500* Edited fields for the report lines below.                      *
017600*****************************************************************
017700 77  WS-EDIT-COUNT               PIC ZZZ9.
017800 01  WS-EDIT-MIN                 PIC ZZZ9.
017900 01  WS-EDIT-MAX                 PIC ZZZ9.
018000 01  WS-EDIT-KM                  PIC ZZZ9.9999.
018100
018200*****************************************************************
018300* Session header, detail tables, user/photo and export-root      *
018400* fields this program shares with RTX020 on every CALL.          *
018500*****************************************************************
018600 01  WS-EXPORT-ROOT               PIC X(60)  VALUE SPACES.
018700 COPY RTXSES.
018800 COPY RTXDET.
018900 COPY RTXUSR.
019000
019100 LINKAGE SECTION.
019200 01  LK-EXPORT-ROOT              PIC X(60).
019300 01  LK-PASS-MODE                PIC X(08).
019400 01  LK-REPORT-MODE              PIC X(01).
019500     88  LK-REPORT-IS-FULL          VALUE 'F'.
019600
019700*****************************************************************
019800* BD-TABLE is built here and carried back to RTX050 so a         *
019900* selective export can scan it for overlap/compound membership.  *
020000*****************************************************************
020100 COPY RTXBND.
020200
020300 PROCEDURE DIVISION USING LK-EXPORT-ROOT LK-PASS-MODE
020400                           LK-REPORT-MODE BD-TABLE.
020500
020600*****************************************************************
020700* Main process.                                                 *
020800*****************************************************************
020900     MOVE LK-EXPORT-ROOT              TO WS-EXPORT-ROOT.
021000
021100     PERFORM 1000-LOAD-SESSIONS       THRU 1000-EXIT.
021200     PERFORM 2000-FIND-OVERLAPS       THRU 2000-EXIT.
021300     PERFORM 3000-NORMALIZE-OVERLAP   THRU 3000-EXIT.
021400     PERFORM 4000-FOLD-BOUNDS         THRU 4000-EXIT.
021500
021600     IF  LK-PASS-MODE EQUAL 'COMPOUND'
021700         PERFORM 5000-FIND-COMPOUNDS     THRU 5000-EXIT
021800         PERFORM 5500-NORMALIZE-COMPOUND THRU 5500-EXIT.
021900
022000     PERFORM 6000-SECTION-EMPTY-ZERO  THRU 6000-EXIT.
022100     PERFORM 7000-SECTION-SINGLE      THRU 7000-EXIT.
022200     PERFORM 8000-SECTION-MULTI       THRU 8000-EXIT.
022300     PERFORM 9000-SECTION-COMPOUND    THRU 9000-EXIT.
022400     PERFORM 9500-SECTION-CLOSING     THRU 9500-EXIT.
022500
022600     GOBACK.
022700
022800*****************************************************************
022900* 1000 - browse SESSIDX, CALL RTX020 for each id, fold the GPS   *
023000* points into a bounding box and the header dates into a pair    *
023100* of seconds-since-epoch figures, and add one BD-ENTRY per       *
023200* session.                                                       *
023300*****************************************************************
023400 1000-LOAD-SESSIONS.
023500     MOVE ZEROES                      TO BD-COUNT.
023600     OPEN INPUT SESSIDX-FILE.
023700     MOVE '1000'                      TO WS-PARAGRAPH.
023800     PERFORM 9990-CHECK-STATUS        THRU 9990-EXIT.
023900
024000     PERFORM 1100-LOAD-ONE-SESSION    THRU 1100-EXIT
024100         UNTIL WS-FILE-STATUS NOT EQUAL '00'.
024200
024300     CLOSE SESSIDX-FILE.
024400
024500 1000-EXIT.
024600     EXIT.
024700
024720*****************************************************************
024740* Load one session's header and GPS bounds into BD-TABLE,       *
024760* CALLing RTX020 for the underlying detail files.               *
024780*****************************************************************
024800 1100-LOAD-ONE-SESSION.
024900     READ SESSIDX-FILE
025000         AT END
025100             MOVE '10'                 TO WS-FILE-STATUS
025200             GO TO 1100-EXIT.
025300
025400     CALL 'RTX020' USING SESSIDX-CARD WS-EXPORT-ROOT
025500                          SS-RECORD GP-TABLE HR-TABLE EL-TABLE
025600                          IM-TABLE US-RECORD.
025700
025800     IF  BD-COUNT GREATER THAN OR EQUAL TO 300
025900         GO TO 1100-EXIT.
026000
026100     ADD 1                             TO BD-COUNT.
026200     SET BD-IDX                        TO BD-COUNT.
026300
026400     MOVE SS-ID                        TO BD-SESSION-ID (BD-IDX).
026500     MOVE SS-SPORT-TYPE-ID           TO BD-SPORT-TYPE-ID (BD-IDX).
026600     MOVE SS-START-TIME-TEXT       TO BD-START-TIME-TEXT (BD-IDX).
026700     MOVE SS-NOTES (1:40)                TO BD-NOTES (BD-IDX).
026800     MOVE SS-DURATION-MS               TO BD-DURATION-MS (BD-IDX).
026900     MOVE SS-DISTANCE-M                 TO BD-DISTANCE-M (BD-IDX).
027000     MOVE ZEROES                      TO BD-OVERLAP-COUNT (BD-IDX)
027100                                     BD-COMPOUND-COUNT (BD-IDX).
027200     MOVE 'N'                      TO BD-HAS-INNER-OUTER (BD-IDX).
027300
027400     MOVE SS-START-DATE-YMD              TO WS-DATE-NUM.
027500     MOVE SS-START-TIME-HMS              TO WS-TIME-NUM.
027600     PERFORM 1200-COMPUTE-SECONDS        THRU 1200-EXIT.
027700     MOVE WS-SECONDS-RESULT          TO BD-START-SECONDS (BD-IDX).
027800     COMPUTE BD-END-SECONDS (BD-IDX) =
027900             WS-SECONDS-RESULT + (SS-DURATION-MS / 1000).
028000
028100     PERFORM 1300-FOLD-GPS-BOUNDS        THRU 1300-EXIT.
028200
028300 1100-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* 1200 - this shop's Julian-day-number date routine, so a        *
028800* session's start time converts to one ever-increasing count of  *
028900* seconds instead of a bare HHMMSS that wraps every midnight.    *
029000*****************************************************************
029100 1200-COMPUTE-SECONDS.
029200     IF  WS-CM GREATER THAN 2
029300         COMPUTE WS-JDN-MONTH = WS-CM - 3
029400         MOVE WS-CY                      TO WS-JDN-YEAR
029500     ELSE
029600         COMPUTE WS-JDN-MONTH = WS-CM + 9
029700         COMPUTE WS-JDN-YEAR = WS-CY - 1
029800     END-IF.
029900
030000     COMPUTE WS-JDN =
030100             WS-CD
030200             + ((153 * WS-JDN-MONTH + 2) / 5)
030300             + (365 * WS-JDN-YEAR)
030400             + (WS-JDN-YEAR / 4)
030500             - (WS-JDN-YEAR / 100)
030600             + (WS-JDN-YEAR / 400).
030700
030800     COMPUTE WS-SECONDS-RESULT =
030900             (WS-JDN * 86400)
031000             + (WS-CH * 3600) + (WS-CMI * 60) + WS-CS.
031100
031200 1200-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* 1300 - min/max of the session's own GPS points. A session with *
031700* no GPS points carries no bounds and is excluded from both the  *
031800* overlap and compound tests.                                    *
031900*****************************************************************
032000 1300-FOLD-GPS-BOUNDS.
032100     MOVE 'N'                          TO BD-HAS-BOUNDS (BD-IDX).
032200
032300     IF  GP-COUNT EQUAL ZEROES
032400         GO TO 1300-EXIT.
032500
032600     MOVE 'Y'                          TO BD-HAS-BOUNDS (BD-IDX).
032700     MOVE GP-LATITUDE (1)               TO BD-MIN-LAT (BD-IDX)
032800                                             BD-MAX-LAT (BD-IDX).
032900     MOVE GP-LONGITUDE (1)              TO BD-MIN-LON (BD-IDX)
033000                                             BD-MAX-LON (BD-IDX).
033100
033200     PERFORM 1310-FOLD-ONE-POINT       THRU 1310-EXIT
033300         VARYING GP-IDX FROM 2 BY 1
033400         UNTIL GP-IDX GREATER THAN GP-COUNT.
033500
033600 1300-EXIT.
033700     EXIT.
033800
033820*****************************************************************
033840* Fold one GPS point's lat/lon into this session's              *
033860* running min/max bounds.                                       *
033880*****************************************************************
033900 1310-FOLD-ONE-POINT.
034000     IF  GP-LATITUDE (GP-IDX) LESS THAN BD-MIN-LAT (BD-IDX)
034100         MOVE GP-LATITUDE (GP-IDX)       TO BD-MIN-LAT (BD-IDX).
034200     IF  GP-LATITUDE (GP-IDX) GREATER THAN BD-MAX-LAT (BD-IDX)
034300         MOVE GP-LATITUDE (GP-IDX)       TO BD-MAX-LAT (BD-IDX).
034400     IF  GP-LONGITUDE (GP-IDX) LESS THAN BD-MIN-LON (BD-IDX)
034500         MOVE GP-LONGITUDE (GP-IDX)      TO BD-MIN-LON (BD-IDX).
034600     IF  GP-LONGITUDE (GP-IDX) GREATER THAN BD-MAX-LON (BD-IDX)
034700         MOVE GP-LONGITUDE (GP-IDX)      TO BD-MAX-LON (BD-IDX).
034800
034900 1310-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* 2000 - overlap test, every distinct ordered pair (A, B).       *
035400*****************************************************************
035500 2000-FIND-OVERLAPS.
035600     PERFORM 2100-TEST-ONE-A           THRU 2100-EXIT
035700         VARYING WS-A-IDX FROM 1 BY 1
035800         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
035900
036000 2000-EXIT.
036100     EXIT.
036200
036220*****************************************************************
036240* Test session A against every other session B for overlap,     *
036260* skipped if A itself carries no GPS bounds.                    *
036280*****************************************************************
036300 2100-TEST-ONE-A.
036400     IF  BD-HAS-BOUNDS (WS-A-IDX) NOT EQUAL 'Y'
036500         GO TO 2100-EXIT.
036600
036700     PERFORM 2200-TEST-ONE-PAIR        THRU 2200-EXIT
036800         VARYING WS-B-IDX FROM 1 BY 1
036900         UNTIL WS-B-IDX GREATER THAN BD-COUNT.
037000
037100 2100-EXIT.
037200     EXIT.
037300
037320*****************************************************************
037340* Time-window and bounding-box overlap test for one A/B pair;   *
037360* bumps both sessions' BD-OVERLAP-COUNT on a match.             *
037380*****************************************************************
037400 2200-TEST-ONE-PAIR.
037500     IF  WS-B-IDX EQUAL WS-A-IDX
037600         GO TO 2200-EXIT.
037700     IF  BD-HAS-BOUNDS (WS-B-IDX) NOT EQUAL 'Y'
037800         GO TO 2200-EXIT.
037900
038000     IF  BD-START-SECONDS (WS-A-IDX) - BD-TIME-TOLERANCE-SECS
038100             > BD-END-SECONDS (WS-B-IDX)
038200         GO TO 2200-EXIT.
038300     IF  BD-END-SECONDS (WS-A-IDX) + BD-TIME-TOLERANCE-SECS
038400             < BD-START-SECONDS (WS-B-IDX)
038500         GO TO 2200-EXIT.
038600
038700     MOVE BD-MAX-LAT (WS-A-IDX)         TO WS-ABS-A.
038800     MOVE BD-MAX-LAT (WS-B-IDX)         TO WS-ABS-B.
038900     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
039000     IF  WS-ABS-RESULT NOT LESS THAN BD-DIFF-TOLERANCE
039100         GO TO 2200-EXIT.
039200     MOVE BD-MAX-LON (WS-A-IDX)         TO WS-ABS-A.
039300     MOVE BD-MAX-LON (WS-B-IDX)         TO WS-ABS-B.
039400     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
039500     IF  WS-ABS-RESULT NOT LESS THAN BD-DIFF-TOLERANCE
039600         GO TO 2200-EXIT.
039700     MOVE BD-MIN-LAT (WS-A-IDX)         TO WS-ABS-A.
039800     MOVE BD-MIN-LAT (WS-B-IDX)         TO WS-ABS-B.
039900     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
040000     IF  WS-ABS-RESULT NOT LESS THAN BD-DIFF-TOLERANCE
040100         GO TO 2200-EXIT.
040200     MOVE BD-MIN-LON (WS-A-IDX)         TO WS-ABS-A.
040300     MOVE BD-MIN-LON (WS-B-IDX)         TO WS-ABS-B.
040400     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
040500     IF  WS-ABS-RESULT NOT LESS THAN BD-DIFF-TOLERANCE
040600         GO TO 2200-EXIT.
040700
040800     IF  BD-OVERLAP-COUNT (WS-A-IDX) LESS THAN 30
040900         ADD 1                  TO BD-OVERLAP-COUNT (WS-A-IDX)
041000         SET BD-OV-IDX          TO BD-OVERLAP-COUNT (WS-A-IDX)
041100         MOVE BD-SESSION-ID (WS-B-IDX)
041200                         TO BD-OVERLAP-ID (WS-A-IDX, BD-OV-IDX).
041300
041400 2200-EXIT.
041500     EXIT.
041600
041700*****************************************************************
041800* 3000 - transitive closure.  No RECURSIVE PERFORM on this       *
041900* compiler, so the closure is found the classic way - keep       *
042000* sweeping every session's set and folding in each member's own  *
042100* set until a full sweep makes no further change.                *
042200*****************************************************************
042300 3000-NORMALIZE-OVERLAP.
042400     MOVE 'Y'                          TO WS-CHANGED-FLAG.
042500
042600     PERFORM 3100-ONE-CLOSURE-PASS     THRU 3100-EXIT
042700         UNTIL WS-CHANGED-FLAG NOT EQUAL 'Y'.
042800
042900 3000-EXIT.
043000     EXIT.
043100
043125*****************************************************************
043150* One sweep of the closure over every session in BD-TABLE.      *
043175*****************************************************************
043200 3100-ONE-CLOSURE-PASS.
043300     MOVE 'N'                          TO WS-CHANGED-FLAG.
043400
043500     PERFORM 3200-CLOSE-ONE-SESSION    THRU 3200-EXIT
043600         VARYING WS-A-IDX FROM 1 BY 1
043700         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
043800
043900 3100-EXIT.
044000     EXIT.
044100
044120*****************************************************************
044140* Close session A's overlap set over every member it            *
044160* currently holds.                                              *
044180*****************************************************************
044200 3200-CLOSE-ONE-SESSION.
044300     PERFORM 3300-CLOSE-ONE-MEMBER     THRU 3300-EXIT
044400         VARYING WS-OV-IDX FROM 1 BY 1
044500         UNTIL WS-OV-IDX GREATER THAN BD-OVERLAP-COUNT (WS-A-IDX).
044600
044700 3200-EXIT.
044800     EXIT.
044900
045000* Fold member's own overlap set into A's, skip-if-already-there. *
045100 3300-CLOSE-ONE-MEMBER.
045200     PERFORM 3400-FIND-MEMBER-INDEX    THRU 3400-EXIT.
045300
045400     IF  WS-B-IDX EQUAL ZEROES
045500         GO TO 3300-EXIT.
045600
045700     PERFORM 3500-FOLD-ONE-CANDIDATE   THRU 3500-EXIT
045800         VARYING WS-CM-IDX FROM 1 BY 1
045900         UNTIL WS-CM-IDX GREATER THAN BD-OVERLAP-COUNT (WS-B-IDX).
046000
046100 3300-EXIT.
046200     EXIT.
046300
046320*****************************************************************
046340* Find WS-B-IDX, the BD-TABLE row for one of A's overlap        *
046360* IDs, zero if somehow not found.                               *
046380*****************************************************************
046400 3400-FIND-MEMBER-INDEX.
046500     MOVE 1                             TO WS-B-IDX.
046600     PERFORM 9600-BUMP-B-IDX           THRU 9600-EXIT
046700         UNTIL WS-B-IDX GREATER THAN BD-COUNT
046800         OR BD-SESSION-ID (WS-B-IDX)
046900                EQUAL BD-OVERLAP-ID (WS-A-IDX, WS-OV-IDX).
047000     IF  WS-B-IDX GREATER THAN BD-COUNT
047100         MOVE ZEROES                    TO WS-B-IDX.
047200
047300 3400-EXIT.
047400     EXIT.
047500
047520*****************************************************************
047540* Fold one of B's overlap-set members into A's set,             *
047560* unless it is A itself or already present.                     *
047580*****************************************************************
047600 3500-FOLD-ONE-CANDIDATE.
047700     IF  BD-OVERLAP-ID (WS-B-IDX, WS-CM-IDX) EQUAL
047800         BD-SESSION-ID (WS-A-IDX)
047900         GO TO 3500-EXIT.
048000
048100     PERFORM 3600-ALREADY-IN-SET       THRU 3600-EXIT.
048200     IF  WS-ALREADY-IN-SET
048300         GO TO 3500-EXIT.
048400
048500     IF  BD-OVERLAP-COUNT (WS-A-IDX) LESS THAN 30
048600         ADD 1                  TO BD-OVERLAP-COUNT (WS-A-IDX)
048700         SET BD-OV-IDX          TO BD-OVERLAP-COUNT (WS-A-IDX)
048800         MOVE BD-OVERLAP-ID (WS-B-IDX, WS-CM-IDX)
048900                         TO BD-OVERLAP-ID (WS-A-IDX, BD-OV-IDX)
049000         MOVE 'Y'               TO WS-CHANGED-FLAG.
049100
049200 3500-EXIT.
049300     EXIT.
049400
049500* Is BD-OVERLAP-ID(WS-B-IDX,WS-CM-IDX) already in A's set?   *
049600 3600-ALREADY-IN-SET.
049700     MOVE 'N'                          TO WS-ALREADY-IN-FLAG.
049800     PERFORM 3610-TEST-ONE-ENTRY       THRU 3610-EXIT
049900         VARYING BD-OV-IDX FROM 1 BY 1
050000         UNTIL BD-OV-IDX GREATER THAN BD-OVERLAP-COUNT (WS-A-IDX).
050100
050200 3600-EXIT.
050300     EXIT.
050400
050425*****************************************************************
050450* Is this B-set member already present in A's overlap set?      *
050475*****************************************************************
050500 3610-TEST-ONE-ENTRY.
050600     IF  BD-OVERLAP-ID (WS-A-IDX, BD-OV-IDX)
050700             EQUAL BD-OVERLAP-ID (WS-B-IDX, WS-CM-IDX)
050800         MOVE 'Y'                       TO WS-ALREADY-IN-FLAG.
050900
051000 3610-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400* 4000 - INNER-BOUND/OUTER-BOUND, folded across the normalized   *
051500* overlap set only - the owning session's own bounds are not *
051600* part of the fold, since a session never overlaps itself.       *
051700*****************************************************************
051800 4000-FOLD-BOUNDS.
051900     PERFORM 4100-FOLD-ONE-SESSION     THRU 4100-EXIT
052000         VARYING WS-A-IDX FROM 1 BY 1
052100         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
052200
052300 4000-EXIT.
052400     EXIT.
052500
052520*****************************************************************
052540* Fold INNER/OUTER bounds for one session with a                *
052560* non-empty overlap set.                                        *
052580*****************************************************************
052600 4100-FOLD-ONE-SESSION.
052700     IF  BD-OVERLAP-COUNT (WS-A-IDX) EQUAL ZEROES
052800         GO TO 4100-EXIT.
052900
053000     PERFORM 4200-SEED-FROM-FIRST      THRU 4200-EXIT.
053100     IF  BD-OVERLAP-COUNT (WS-A-IDX) GREATER THAN 1
053200         PERFORM 4300-FOLD-ONE-MEMBER      THRU 4300-EXIT
053300             VARYING WS-OV-IDX FROM 2 BY 1
053400             UNTIL WS-OV-IDX GREATER THAN
053500                 BD-OVERLAP-COUNT (WS-A-IDX).
053600
053700 4100-EXIT.
053800     EXIT.
053900
053920*****************************************************************
053940* Seed A's INNER/OUTER bounds from its first overlap-set        *
053960* member before folding in the rest.                            *
053980*****************************************************************
054000 4200-SEED-FROM-FIRST.
054100     PERFORM 4210-FIND-FIRST-INDEX     THRU 4210-EXIT.
054200     IF  WS-B-IDX EQUAL ZEROES
054300         GO TO 4200-EXIT.
054400
054500     MOVE BD-MIN-LON (WS-B-IDX)     TO BD-INNER-MIN-LON (WS-A-IDX)
054600                               BD-OUTER-MIN-LON (WS-A-IDX).
054700     MOVE BD-MAX-LON (WS-B-IDX)     TO BD-INNER-MAX-LON (WS-A-IDX)
054800                               BD-OUTER-MAX-LON (WS-A-IDX).
054900     MOVE BD-MAX-LAT (WS-B-IDX)     TO BD-INNER-MAX-LAT (WS-A-IDX)
055000                               BD-OUTER-MAX-LAT (WS-A-IDX).
055100     MOVE BD-MIN-LAT (WS-B-IDX)     TO BD-INNER-MIN-LAT (WS-A-IDX)
055200                               BD-OUTER-MIN-LAT (WS-A-IDX).
055300     MOVE 'Y'                    TO BD-HAS-INNER-OUTER (WS-A-IDX).
055400
055500 4200-EXIT.
055600     EXIT.
055700
055725*****************************************************************
055750* Look up the first member of A's overlap set.                  *
055775*****************************************************************
055800 4210-FIND-FIRST-INDEX.
055900     MOVE 1                             TO WS-OV-IDX.
056000     PERFORM 3400-FIND-MEMBER-INDEX    THRU 3400-EXIT.
056100
056200 4210-EXIT.
056300     EXIT.
056400
056420*****************************************************************
056440* Widen A's INNER bounds to the intersection and its OUTER      *
056460* bounds to the union with one more overlap-set member.         *
056480*****************************************************************
056500 4300-FOLD-ONE-MEMBER.
056600     MOVE WS-OV-IDX                     TO WS-CM-IDX.
056700     PERFORM 3400-FIND-MEMBER-INDEX    THRU 3400-EXIT.
056800     IF  WS-B-IDX EQUAL ZEROES
056900         GO TO 4300-EXIT.
057000
057100     IF  BD-MIN-LON (WS-B-IDX) GREATER THAN
057200         BD-INNER-MIN-LON (WS-A-IDX)
057300         MOVE BD-MIN-LON (WS-B-IDX)
057400                              TO BD-INNER-MIN-LON (WS-A-IDX).
057500     IF  BD-MAX-LON (WS-B-IDX) LESS THAN
057600         BD-INNER-MAX-LON (WS-A-IDX)
057700         MOVE BD-MAX-LON (WS-B-IDX)
057800                              TO BD-INNER-MAX-LON (WS-A-IDX).
057900     IF  BD-MAX-LAT (WS-B-IDX) LESS THAN
058000         BD-INNER-MAX-LAT (WS-A-IDX)
058100         MOVE BD-MAX-LAT (WS-B-IDX)
058200                              TO BD-INNER-MAX-LAT (WS-A-IDX).
058300     IF  BD-MIN-LAT (WS-B-IDX) GREATER THAN
058400         BD-INNER-MIN-LAT (WS-A-IDX)
058500         MOVE BD-MIN-LAT (WS-B-IDX)
058600                              TO BD-INNER-MIN-LAT (WS-A-IDX).
058700
058800     IF  BD-MIN-LON (WS-B-IDX) LESS THAN
058900         BD-OUTER-MIN-LON (WS-A-IDX)
059000         MOVE BD-MIN-LON (WS-B-IDX)
059100                              TO BD-OUTER-MIN-LON (WS-A-IDX).
059200     IF  BD-MAX-LON (WS-B-IDX) GREATER THAN
059300         BD-OUTER-MAX-LON (WS-A-IDX)
059400         MOVE BD-MAX-LON (WS-B-IDX)
059500                              TO BD-OUTER-MAX-LON (WS-A-IDX).
059600     IF  BD-MAX-LAT (WS-B-IDX) GREATER THAN
059700         BD-OUTER-MAX-LAT (WS-A-IDX)
059800         MOVE BD-MAX-LAT (WS-B-IDX)
059900                              TO BD-OUTER-MAX-LAT (WS-A-IDX).
060000     IF  BD-MIN-LAT (WS-B-IDX) LESS THAN
060100         BD-OUTER-MIN-LAT (WS-A-IDX)
060200         MOVE BD-MIN-LAT (WS-B-IDX)
060300                              TO BD-OUTER-MIN-LAT (WS-A-IDX).
060400
060500 4300-EXIT.
060600     EXIT.
060700
060800*****************************************************************
060900* 5000 - compound test, the four-edge check, excluding anything  *
061000* already in A's normalized overlap set.                     *
061100*****************************************************************
061200 5000-FIND-COMPOUNDS.
061300     PERFORM 5100-TEST-ONE-A           THRU 5100-EXIT
061400         VARYING WS-A-IDX FROM 1 BY 1
061500         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
061600
061700 5000-EXIT.
061800     EXIT.
061900
061920*****************************************************************
061940* Test session A's bounds against every other session B         *
061960* for a compound (edge-touching) relationship.                  *
061980*****************************************************************
062000 5100-TEST-ONE-A.
062100     IF  BD-HAS-BOUNDS (WS-A-IDX) NOT EQUAL 'Y'
062200         GO TO 5100-EXIT.
062300
062400     PERFORM 5200-TEST-ONE-PAIR        THRU 5200-EXIT
062500         VARYING WS-B-IDX FROM 1 BY 1
062600         UNTIL WS-B-IDX GREATER THAN BD-COUNT.
062700
062800 5100-EXIT.
062900     EXIT.
063000
063016*****************************************************************
063032* Bounding-box edge-touch test for one A/B pair, skipped        *
063048* if B is already in A's overlap set; bumps                     *
063064* BD-COMPOUND-COUNT on a touch.                                 *
063080*****************************************************************
063100 5200-TEST-ONE-PAIR.
063200     IF  WS-B-IDX EQUAL WS-A-IDX
063300         GO TO 5200-EXIT.
063400     IF  BD-HAS-BOUNDS (WS-B-IDX) NOT EQUAL 'Y'
063500         GO TO 5200-EXIT.
063600
063700     PERFORM 3600-ALREADY-IN-SET       THRU 3600-EXIT.
063800     IF  WS-ALREADY-IN-SET
063900         GO TO 5200-EXIT.
064000
064100     MOVE 'N'                          TO WS-TOUCH-FLAG.
064200
064300     MOVE BD-MAX-LAT (WS-A-IDX)         TO WS-ABS-A.
064400     MOVE BD-MIN-LAT (WS-B-IDX)         TO WS-ABS-B.
064500     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
064600     IF  WS-ABS-RESULT LESS THAN BD-DIFF-TOLERANCE
064700         AND BD-MIN-LON (WS-A-IDX) NOT GREATER THAN
064800                                  BD-MAX-LON (WS-B-IDX)
064900
065000         AND BD-MAX-LON (WS-A-IDX) NOT LESS THAN
065100                               BD-MIN-LON (WS-B-IDX)
065200         MOVE 'Y'                       TO WS-TOUCH-FLAG.
065300
065400     MOVE BD-MAX-LON (WS-A-IDX)         TO WS-ABS-A.
065500     MOVE BD-MIN-LON (WS-B-IDX)         TO WS-ABS-B.
065600     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
065700     IF  WS-ABS-RESULT LESS THAN BD-DIFF-TOLERANCE
065800         AND BD-MIN-LAT (WS-A-IDX) NOT GREATER THAN
065900                                  BD-MAX-LAT (WS-B-IDX)
066000
066100         AND BD-MAX-LAT (WS-A-IDX) NOT LESS THAN
066200                               BD-MIN-LAT (WS-B-IDX)
066300         MOVE 'Y'                       TO WS-TOUCH-FLAG.
066400
066500     MOVE BD-MIN-LAT (WS-A-IDX)         TO WS-ABS-A.
066600     MOVE BD-MAX-LAT (WS-B-IDX)         TO WS-ABS-B.
066700     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
066800     IF  WS-ABS-RESULT LESS THAN BD-DIFF-TOLERANCE
066900         AND BD-MIN-LON (WS-A-IDX) NOT GREATER THAN
067000                                  BD-MAX-LON (WS-B-IDX)
067100
067200         AND BD-MAX-LON (WS-A-IDX) NOT LESS THAN
067300                               BD-MIN-LON (WS-B-IDX)
067400         MOVE 'Y'                       TO WS-TOUCH-FLAG.
067500
067600     MOVE BD-MIN-LON (WS-A-IDX)         TO WS-ABS-A.
067700     MOVE BD-MAX-LON (WS-B-IDX)         TO WS-ABS-B.
067800     PERFORM 9700-COMPUTE-ABS-DIFF     THRU 9700-EXIT.
067900     IF  WS-ABS-RESULT LESS THAN BD-DIFF-TOLERANCE
068000         AND BD-MIN-LAT (WS-A-IDX) NOT GREATER THAN
068100                                  BD-MAX-LAT (WS-B-IDX)
068200
068300         AND BD-MAX-LAT (WS-A-IDX) NOT LESS THAN
068400                               BD-MIN-LAT (WS-B-IDX)
068500         MOVE 'Y'                       TO WS-TOUCH-FLAG.
068600
068700     IF  WS-EDGES-TOUCH
068800         AND BD-COMPOUND-COUNT (WS-A-IDX) LESS THAN 30
068900         ADD 1                  TO BD-COMPOUND-COUNT (WS-A-IDX)
069000         SET BD-CM-IDX          TO BD-COMPOUND-COUNT (WS-A-IDX)
069100         MOVE BD-SESSION-ID (WS-B-IDX)
069200                         TO BD-COMPOUND-ID (WS-A-IDX, BD-CM-IDX).
069300
069400 5200-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800* 5500 - transitive closure over the compound sets, same method  *
069900* as 3000 above, operating on BD-COMPOUND-COUNT/BD-COMPOUND-ID.  *
070000*****************************************************************
070100 5500-NORMALIZE-COMPOUND.
070200     MOVE 'Y'                          TO WS-CHANGED-FLAG.
070300
070400     PERFORM 5510-ONE-CLOSURE-PASS     THRU 5510-EXIT
070500         UNTIL WS-CHANGED-FLAG NOT EQUAL 'Y'.
070600
070700 5500-EXIT.
070800     EXIT.
070900
070920*****************************************************************
070940* One sweep of the compound closure over every session          *
070960* in BD-TABLE.                                                  *
070980*****************************************************************
071000 5510-ONE-CLOSURE-PASS.
071100     MOVE 'N'                          TO WS-CHANGED-FLAG.
071200
071300     PERFORM 5520-CLOSE-ONE-SESSION    THRU 5520-EXIT
071400         VARYING WS-A-IDX FROM 1 BY 1
071500         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
071600
071700 5510-EXIT.
071800     EXIT.
071900
071920*****************************************************************
071940* Close session A's compound set over every member it           *
071960* currently holds.                                              *
071980*****************************************************************
072000 5520-CLOSE-ONE-SESSION.
072100     PERFORM 5530-CLOSE-ONE-MEMBER     THRU 5530-EXIT
072200         VARYING WS-CM-IDX FROM 1 BY 1
072300         UNTIL WS-CM-IDX GREATER THAN
072400             BD-COMPOUND-COUNT (WS-A-IDX).
072500
072600 5520-EXIT.
072700     EXIT.
072800
072820*****************************************************************
072840* Find WS-B-IDX for one of A's compound IDs and fold            *
072860* its compound set into A's.                                    *
072880*****************************************************************
072900 5530-CLOSE-ONE-MEMBER.
073000     MOVE 1                             TO WS-B-IDX.
073100     PERFORM 9610-BUMP-B-IDX-COMPOUND  THRU 9610-EXIT
073200         UNTIL WS-B-IDX GREATER THAN BD-COUNT
073300         OR BD-SESSION-ID (WS-B-IDX)
073400                EQUAL BD-COMPOUND-ID (WS-A-IDX, WS-CM-IDX).
073500     IF  WS-B-IDX GREATER THAN BD-COUNT
073600         MOVE ZEROES                    TO WS-B-IDX.
073700     IF  WS-B-IDX EQUAL ZEROES
073800         GO TO 5530-EXIT.
073900
074000     PERFORM 5540-FOLD-ONE-CANDIDATE   THRU 5540-EXIT
074100         VARYING WS-OV-IDX FROM 1 BY 1
074200         UNTIL WS-OV-IDX GREATER THAN
074300             BD-COMPOUND-COUNT (WS-B-IDX).
074400
074500 5530-EXIT.
074600     EXIT.
074700
074720*****************************************************************
074740* Fold one of B's compound-set members into A's set,            *
074760* unless it is A itself or already present.                     *
074780*****************************************************************
074800 5540-FOLD-ONE-CANDIDATE.
074900     IF  BD-COMPOUND-ID (WS-B-IDX, WS-OV-IDX) EQUAL
075000         BD-SESSION-ID (WS-A-IDX)
075100         GO TO 5540-EXIT.
075200
075300     MOVE 'N'                          TO WS-ALREADY-IN-FLAG.
075400     PERFORM 5545-TEST-ONE-ENTRY       THRU 5545-EXIT
075500         VARYING BD-CM-IDX FROM 1 BY 1
075600         UNTIL BD-CM-IDX GREATER THAN
075700             BD-COMPOUND-COUNT (WS-A-IDX).
075800     IF  WS-ALREADY-IN-SET
075900         GO TO 5540-EXIT.
076000
076100     IF  BD-COMPOUND-COUNT (WS-A-IDX) LESS THAN 30
076200         ADD 1                  TO BD-COMPOUND-COUNT (WS-A-IDX)
076300         SET BD-CM-IDX          TO BD-COMPOUND-COUNT (WS-A-IDX)
076400         MOVE BD-COMPOUND-ID (WS-B-IDX, WS-OV-IDX)
076500                         TO BD-COMPOUND-ID (WS-A-IDX, BD-CM-IDX)
076600         MOVE 'Y'               TO WS-CHANGED-FLAG.
076700
076800 5540-EXIT.
076900     EXIT.
077000
077025*****************************************************************
077050* Is this B-set member already present in A's compound set?     *
077075*****************************************************************
077100 5545-TEST-ONE-ENTRY.
077200     IF  BD-COMPOUND-ID (WS-A-IDX, BD-CM-IDX)
077300             EQUAL BD-COMPOUND-ID (WS-B-IDX, WS-OV-IDX)
077400         MOVE 'Y'                       TO WS-ALREADY-IN-FLAG.
077500
077600 5545-EXIT.
077700     EXIT.
077800
077900*****************************************************************
078000* 6000 - section 1 (empty-GPX-track) and section 2 (zero-        *
078100* distance).                                                     *
078200*****************************************************************
078300 6000-SECTION-EMPTY-ZERO.
078400     MOVE ZEROES                       TO WS-EMPTY-TRACK-COUNT
078500                                        WS-ZERO-DISTANCE-COUNT.
078600
078700     PERFORM 6100-CHECK-ONE-SESSION    THRU 6100-EXIT
078800         VARYING WS-A-IDX FROM 1 BY 1
078900         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
079000
079100     MOVE SPACES                       TO WS-REPORT-LINE.
079200     IF  WS-EMPTY-TRACK-COUNT EQUAL ZEROES
079300         STRING 'SUMMARY 1 - EMPTY GPX TRACK SESSIONS: NONE'
079400             DELIMITED BY SIZE INTO WS-REPORT-LINE
079500     ELSE
079600         MOVE WS-EMPTY-TRACK-COUNT      TO WS-EDIT-COUNT
079700         STRING 'SUMMARY 1 - EMPTY GPX TRACK SESSIONS: '
079800                 DELIMITED BY SIZE
079900                WS-EDIT-COUNT            DELIMITED BY SIZE
080000                INTO WS-REPORT-LINE
080100     END-IF.
080200     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
080300
080400     MOVE SPACES                       TO WS-REPORT-LINE.
080500     IF  WS-ZERO-DISTANCE-COUNT EQUAL ZEROES
080600         STRING 'SUMMARY 2 - ZERO DISTANCE SESSIONS: NONE'
080700             DELIMITED BY SIZE INTO WS-REPORT-LINE
080800     ELSE
080900         MOVE WS-ZERO-DISTANCE-COUNT    TO WS-EDIT-COUNT
081000         STRING 'SUMMARY 2 - ZERO DISTANCE SESSIONS: '
081100                 DELIMITED BY SIZE
081200                WS-EDIT-COUNT            DELIMITED BY SIZE
081300                INTO WS-REPORT-LINE
081400     END-IF.
081500     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
081600
081700 6000-EXIT.
081800     EXIT.
081900
081920*****************************************************************
081940* Count this session under SECTION 1 (no GPS bounds) and/or     *
081960* SECTION 2 (zero distance), as applicable.                     *
081980*****************************************************************
082000 6100-CHECK-ONE-SESSION.
082100     IF  BD-HAS-BOUNDS (WS-A-IDX) NOT EQUAL 'Y'
082200         ADD 1                          TO WS-EMPTY-TRACK-COUNT
082300         IF  LK-REPORT-IS-FULL
082400             PERFORM 6200-PRINT-SESSION-LINE THRU 6200-EXIT
082500         END-IF
082600     END-IF.
082700     IF  BD-DISTANCE-M (WS-A-IDX) EQUAL ZEROES
082800         ADD 1                          TO WS-ZERO-DISTANCE-COUNT.
082900
083000 6100-EXIT.
083100     EXIT.
083200
083220*****************************************************************
083240* Write the session-identity report line shared by              *
083260* sections 3 through 5.                                         *
083280*****************************************************************
083300 6200-PRINT-SESSION-LINE.
083400     MOVE SPACES                       TO WS-REPORT-LINE.
083500     STRING 'SESSION ' DELIMITED BY SIZE
083600            BD-SESSION-ID (WS-A-IDX)    DELIMITED BY SPACE
083700            ' TYPE=' DELIMITED BY SIZE
083800            BD-SPORT-TYPE-ID (WS-A-IDX) DELIMITED BY SPACE
083900            INTO WS-REPORT-LINE.
084000     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
084100
084200 6200-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600* 7000 - section 3, single sessions (empty overlap set).         *
084700*****************************************************************
084800 7000-SECTION-SINGLE.
084900     MOVE ZEROES                       TO WS-SINGLE-COUNT.
085000
085100     PERFORM 7100-CHECK-ONE-SESSION    THRU 7100-EXIT
085200         VARYING WS-A-IDX FROM 1 BY 1
085300         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
085400
085500     MOVE SPACES                       TO WS-REPORT-LINE.
085600     IF  WS-SINGLE-COUNT EQUAL ZEROES
085700         STRING 'SUMMARY 3 - SINGLE SESSIONS: NONE'
085800             DELIMITED BY SIZE INTO WS-REPORT-LINE
085900     ELSE
086000         MOVE WS-SINGLE-COUNT           TO WS-EDIT-COUNT
086100         STRING 'SUMMARY 3 - SINGLE SESSIONS: '
086200                 DELIMITED BY SIZE
086300                WS-EDIT-COUNT            DELIMITED BY SIZE
086400                INTO WS-REPORT-LINE
086500     END-IF.
086600     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
086700
086800 7000-EXIT.
086900     EXIT.
087000
087020*****************************************************************
087040* Count and, on the full report, print this session if          *
087060* its overlap set is empty.                                     *
087080*****************************************************************
087100 7100-CHECK-ONE-SESSION.
087200     IF  BD-OVERLAP-COUNT (WS-A-IDX) EQUAL ZEROES
087300         ADD 1                          TO WS-SINGLE-COUNT
087400         IF  LK-REPORT-IS-FULL
087500             PERFORM 6200-PRINT-SESSION-LINE THRU 6200-EXIT
087600         END-IF
087700     END-IF.
087800
087900 7100-EXIT.
088000     EXIT.
088100
088200*****************************************************************
088300* 8000 - section 4, multi sessions - the overlap control-break,  *
088400* with the pre-normalization set-size cross-check and the        *
088500* inner/outer-bound containment cross-check.                     *
088600*****************************************************************
088700 8000-SECTION-MULTI.
088800     MOVE ZEROES                       TO WS-MULTI-COUNT
088900                                            WS-MULTI-SIZE-TOTAL
089000                                            WS-MULTI-SIZE-MIN
089100                                            WS-MULTI-SIZE-MAX.
089200
089300     PERFORM 8100-CHECK-ONE-SESSION    THRU 8100-EXIT
089400         VARYING WS-A-IDX FROM 1 BY 1
089500         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
089600
089700     MOVE SPACES                       TO WS-REPORT-LINE.
089800     IF  WS-MULTI-COUNT EQUAL ZEROES
089900         STRING 'SUMMARY 4 - MULTI SESSIONS: NONE'
090000             DELIMITED BY SIZE INTO WS-REPORT-LINE
090100         PERFORM 9800-WRITE-REPORT-LINE  THRU 9800-EXIT
090200     ELSE
090300         MOVE WS-MULTI-COUNT            TO WS-EDIT-COUNT
090400         MOVE WS-MULTI-SIZE-MIN          TO WS-EDIT-MIN
090500         MOVE WS-MULTI-SIZE-MAX          TO WS-EDIT-MAX
090600         STRING 'SUMMARY 4 - MULTI SESSIONS: ' DELIMITED BY SIZE
090700                WS-EDIT-COUNT             DELIMITED BY SIZE
090800                ' MIN-SET=' DELIMITED BY SIZE
090900                WS-EDIT-MIN               DELIMITED BY SIZE
091000                ' MAX-SET=' DELIMITED BY SIZE
091100                WS-EDIT-MAX               DELIMITED BY SIZE
091200                INTO WS-REPORT-LINE
091300         PERFORM 9800-WRITE-REPORT-LINE  THRU 9800-EXIT
091400     END-IF.
091500
091600 8000-EXIT.
091700     EXIT.
091800
091820*****************************************************************
091840* Roll this session's overlap-set size into the SECTION 4       *
091860* min/max/total and cross-check its bounds.                     *
091880*****************************************************************
091900 8100-CHECK-ONE-SESSION.
092000     IF  BD-OVERLAP-COUNT (WS-A-IDX) EQUAL ZEROES
092100         GO TO 8100-EXIT.
092200
092300     ADD 1                              TO WS-MULTI-COUNT.
092400     ADD BD-OVERLAP-COUNT (WS-A-IDX)     TO WS-MULTI-SIZE-TOTAL.
092500     IF  WS-MULTI-SIZE-MIN EQUAL ZEROES
092600         OR BD-OVERLAP-COUNT (WS-A-IDX)
092700                              LESS THAN WS-MULTI-SIZE-MIN
092800         MOVE BD-OVERLAP-COUNT (WS-A-IDX) TO WS-MULTI-SIZE-MIN.
092900     IF  BD-OVERLAP-COUNT (WS-A-IDX) GREATER THAN
093000         WS-MULTI-SIZE-MAX
093100         MOVE BD-OVERLAP-COUNT (WS-A-IDX) TO WS-MULTI-SIZE-MAX.
093200
093300     IF  LK-REPORT-IS-FULL
093400         PERFORM 6200-PRINT-SESSION-LINE THRU 6200-EXIT
093500         PERFORM 8200-PRINT-ONE-MEMBER  THRU 8200-EXIT
093600             VARYING WS-OV-IDX FROM 1 BY 1
093700             UNTIL WS-OV-IDX GREATER THAN
093800                 BD-OVERLAP-COUNT (WS-A-IDX)
093900     END-IF.
094000
094100     PERFORM 8300-CROSS-CHECK-BOUNDS   THRU 8300-EXIT.
094200
094300 8100-EXIT.
094400     EXIT.
094500
094520*****************************************************************
094540* Print one overlap-set member for this session's               *
094560* SECTION 4 detail line.                                        *
094580*****************************************************************
094600 8200-PRINT-ONE-MEMBER.
094700     MOVE SPACES                       TO WS-REPORT-LINE.
094800     STRING '  OVERLAP MEMBER ' DELIMITED BY SIZE
094900            BD-OVERLAP-ID (WS-A-IDX, WS-OV-IDX) DELIMITED BY SPACE
095000            INTO WS-REPORT-LINE.
095100     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
095200
095300     PERFORM 8210-FIND-CURRENT-INDEX   THRU 8210-EXIT.
095400     IF  WS-B-IDX NOT EQUAL ZEROES
095500         AND BD-OVERLAP-COUNT (WS-B-IDX) NOT EQUAL
095600                              BD-OVERLAP-COUNT (WS-A-IDX)
095700         MOVE SPACES                    TO WS-REPORT-LINE
095800         STRING '  *** WARNING - SET SIZE MISMATCH ON '
095900                    DELIMITED BY SIZE
096000                 BD-OVERLAP-ID (WS-A-IDX, WS-OV-IDX)
096100                                      DELIMITED BY SPACE
096200                INTO WS-REPORT-LINE
096300         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT.
096400
096500 8200-EXIT.
096600     EXIT.
096700
096725*****************************************************************
096750* Find WS-B-IDX for one of A's overlap-set members.             *
096775*****************************************************************
096800 8210-FIND-CURRENT-INDEX.
096900     MOVE 1                              TO WS-B-IDX.
097000     PERFORM 9600-BUMP-B-IDX           THRU 9600-EXIT
097100         UNTIL WS-B-IDX GREATER THAN BD-COUNT
097200         OR BD-SESSION-ID (WS-B-IDX)
097300                EQUAL BD-OVERLAP-ID (WS-A-IDX, WS-OV-IDX).
097400     IF  WS-B-IDX GREATER THAN BD-COUNT
097500         MOVE ZEROES                     TO WS-B-IDX.
097600
097700 8210-EXIT.
097800     EXIT.
097900
097920*****************************************************************
097940* Check this session's INNER/OUTER bounds still contain         *
097960* its own folded min/max, warn on any mismatch.                 *
097980*****************************************************************
098000 8300-CROSS-CHECK-BOUNDS.
098100     IF  BD-HAS-INNER-OUTER (WS-A-IDX) NOT EQUAL 'Y'
098200         OR BD-HAS-BOUNDS (WS-A-IDX) NOT EQUAL 'Y'
098300         MOVE SPACES                    TO WS-REPORT-LINE
098400         STRING '  *** WARNING - BOUNDS NOT AVAILABLE FOR '
098500                    DELIMITED BY SIZE
098600                BD-SESSION-ID (WS-A-IDX) DELIMITED BY SPACE
098700                INTO WS-REPORT-LINE
098800         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT
098900         GO TO 8300-EXIT.
099000
099100     IF  BD-MIN-LAT (WS-A-IDX) LESS THAN
099200         BD-INNER-MIN-LAT (WS-A-IDX)
099300         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
099400     IF  BD-MAX-LAT (WS-A-IDX) GREATER THAN
099500         BD-INNER-MAX-LAT (WS-A-IDX)
099600         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
099700     IF  BD-MIN-LAT (WS-A-IDX) LESS THAN
099800         BD-OUTER-MIN-LAT (WS-A-IDX)
099900         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100000     IF  BD-MAX-LAT (WS-A-IDX) GREATER THAN
100100         BD-OUTER-MAX-LAT (WS-A-IDX)
100200         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100210
100220     IF  BD-MIN-LON (WS-A-IDX) LESS THAN
100230         BD-INNER-MIN-LON (WS-A-IDX)
100240         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100250     IF  BD-MAX-LON (WS-A-IDX) GREATER THAN
100260         BD-INNER-MAX-LON (WS-A-IDX)
100270         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100280     IF  BD-MIN-LON (WS-A-IDX) LESS THAN
100290         BD-OUTER-MIN-LON (WS-A-IDX)
100291         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100292     IF  BD-MAX-LON (WS-A-IDX) GREATER THAN
100293         BD-OUTER-MAX-LON (WS-A-IDX)
100294         PERFORM 8400-BOUND-WARNING     THRU 8400-EXIT.
100300
100400 8300-EXIT.
100500     EXIT.
100600
100625*****************************************************************
100650* Write the bound-mismatch warning line for this session.       *
100675*****************************************************************
100700 8400-BOUND-WARNING.
100800     MOVE SPACES                       TO WS-REPORT-LINE.
100900     STRING '  *** WARNING - BOUND MISMATCH ON '
101000                DELIMITED BY SIZE
101100            BD-SESSION-ID (WS-A-IDX)    DELIMITED BY SPACE
101200            INTO WS-REPORT-LINE.
101300     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
101400
101500 8400-EXIT.
101600     EXIT.
101700
101800*****************************************************************
101900* 9000 - section 5, compound sessions.                           *
102000*****************************************************************
102100 9000-SECTION-COMPOUND.
102200     MOVE ZEROES                     TO WS-COMPOUND-SESSION-COUNT.
102300
102400     PERFORM 9100-CHECK-ONE-SESSION    THRU 9100-EXIT
102500         VARYING WS-A-IDX FROM 1 BY 1
102600         UNTIL WS-A-IDX GREATER THAN BD-COUNT.
102700
102800     MOVE SPACES                       TO WS-REPORT-LINE.
102900     IF  WS-COMPOUND-SESSION-COUNT EQUAL ZEROES
103000         STRING 'SUMMARY 5 - COMPOUND SESSIONS: NONE'
103100             DELIMITED BY SIZE INTO WS-REPORT-LINE
103200     ELSE
103300         MOVE WS-COMPOUND-SESSION-COUNT TO WS-EDIT-COUNT
103400         STRING 'SUMMARY 5 - COMPOUND SESSIONS: '
103500                 DELIMITED BY SIZE
103600                WS-EDIT-COUNT            DELIMITED BY SIZE
103700                INTO WS-REPORT-LINE
103800     END-IF.
103900     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
104000
104100 9000-EXIT.
104200     EXIT.
104300
104320*****************************************************************
104340* Count and, on the full report, print this session if          *
104360* it belongs to a compound chain.                               *
104380*****************************************************************
104400 9100-CHECK-ONE-SESSION.
104500     IF  BD-COMPOUND-COUNT (WS-A-IDX) EQUAL ZEROES
104600         GO TO 9100-EXIT.
104700
104800     ADD 1                           TO WS-COMPOUND-SESSION-COUNT.
104900
105000     IF  LK-REPORT-IS-FULL
105100         PERFORM 6200-PRINT-SESSION-LINE THRU 6200-EXIT
105200         PERFORM 9200-PRINT-ONE-MEMBER  THRU 9200-EXIT
105300             VARYING WS-CM-IDX FROM 1 BY 1
105400             UNTIL WS-CM-IDX GREATER THAN
105500                 BD-COMPOUND-COUNT (WS-A-IDX)
105600     END-IF.
105700
105800 9100-EXIT.
105900     EXIT.
106000
106020*****************************************************************
106040* Print one compound-set member for this session's              *
106060* SECTION 5 detail line.                                        *
106080*****************************************************************
106100 9200-PRINT-ONE-MEMBER.
106200     MOVE SPACES                       TO WS-REPORT-LINE.
106300     STRING '  COMPOUND MEMBER ' DELIMITED BY SIZE
106400             BD-COMPOUND-ID (WS-A-IDX, WS-CM-IDX)
106500                                  DELIMITED BY SPACE
106600            INTO WS-REPORT-LINE.
106700     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
106800
106900 9200-EXIT.
107000     EXIT.
107100
107200*****************************************************************
107300* 9500 - section 6, closing total plus the informational         *
107400* "max deviation" great-circle figure for the DIFF tolerance.    *
107500*****************************************************************
107600 9500-SECTION-CLOSING.
107700     MOVE ZEROES                       TO WS-LOOKUP-LAT-1
107800                                            WS-LOOKUP-LON-1
107900                                            WS-LOOKUP-LAT-2.
108000     MOVE BD-DIFF-TOLERANCE             TO WS-LOOKUP-LON-2.
108100     MOVE 'DISTANCE'                    TO WS-LOOKUP-FUNCTION.
108200     CALL 'RTX102' USING WS-LOOKUP-PARMS.
108300
108400     MOVE SPACES                       TO WS-REPORT-LINE.
108500     MOVE BD-COUNT                      TO WS-EDIT-COUNT.
108600     MOVE WS-LOOKUP-RESULT-KM           TO WS-EDIT-KM.
108700     STRING 'SUMMARY 6 - SESSIONS PROCESSED: ' DELIMITED BY SIZE
108800            WS-EDIT-COUNT                DELIMITED BY SIZE
108900            ' MAX DEVIATION KM: '        DELIMITED BY SIZE
109000            WS-EDIT-KM                   DELIMITED BY SIZE
109100            INTO WS-REPORT-LINE.
109200     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
109300
109400 9500-EXIT.
109500     EXIT.
109600
109700*****************************************************************
109800* 9600/9610 - single-step bump paragraphs for the member-index   *
109900* searches above - kept as their own paragraphs rather than an   *
110000* inline PERFORM so each search is a normal out-of-line loop.    *
110100*****************************************************************
110200 9600-BUMP-B-IDX.
110300     ADD 1                              TO WS-B-IDX.
110400
110500 9600-EXIT.
110600     EXIT.
110700
110800 9610-BUMP-B-IDX-COMPOUND.
110900     ADD 1                              TO WS-B-IDX.
111000
111100 9610-EXIT.
111200     EXIT.
111300
111400*****************************************************************
111500* 9700 - absolute difference of two signed degree figures, since *
111600* this compiler has no ABS FUNCTION verb.                        *
111700*****************************************************************
111800 9700-COMPUTE-ABS-DIFF.
111900     COMPUTE WS-ABS-RESULT = WS-ABS-A - WS-ABS-B.
112000     IF  WS-ABS-RESULT LESS THAN ZEROES
112100         COMPUTE WS-ABS-RESULT = ZEROES - WS-ABS-RESULT.
112200
112300 9700-EXIT.
112400     EXIT.
112500
112600*****************************************************************
112700* Move one report line to the run log.                           *
112800*****************************************************************
112900 9800-WRITE-REPORT-LINE.
113000     MOVE SPACES                       TO RTX-PRINT-LINE.
113100     MOVE WS-REPORT-LINE                TO RTX-PRINT-LINE(1:80).
113200     PERFORM 9995-WRITE-SYSPRINT       THRU 9995-EXIT.
113300
113400 9800-EXIT.
113500     EXIT.
113600
113700 COPY RTXERR.
