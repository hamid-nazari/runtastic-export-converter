000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX040.
000400 AUTHOR.       Rich Jackson and Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 08/30/1994.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX040 - READ-ONLY REPORT DRIVER.                             *
001400*                                                               *
001500* CALLed directly from RTX000 for the four read-only actions:    *
001600*   CHECK  - doCheck   - session count, per-session GPS/pulse    *
001700*           flags, the overlap pass and its summary, and batch   *
001800*           totals for GPX/pulse/photo coverage and distance.    *
001900*  LIST   - doListWithFilter - the session inventory, optionally *
002000*            narrowed by session id, a NOTES substring, an       *
002010*            equipment id, or a photo id.                        *
002100*  USER   - doUser   - the one USER record's profile fields.     *
002200*   INFO   - doInfo    - one session's full detail, keyed by     *
002210*            LK-FILTER-OR-ID.                                    *
002300*                                                                *
002400* Every report writes to RTX-SYSPRINT, the run log RTX000 opened *
002500* at step start - no separate report dataset.                    *
002600*                                                                *
002700* Built on this shop's old "start a browse, format one line per  *
002800* row, stop at the row limit" shape used by the ROWS-limited     *
002900* report programs, restated for the session batch table RTX010   *
003000* builds instead of a CICS browse.                               *
003100*                                                                *
003200* Date       UserID   Description                               *
003300* ---------- -------- ----------------------------------------- *
003400* 1994-08-30 RF       Original - LIST only.                      *RF9408  
003500* 1994-11-14 KPS      Added CHECK.                               *KPS9411 
003600* 1996-04-02 RCF      Added USER and INFO.                       *RCF9604 
003700* 1998-11-02 DLW    Y2K - no date math in this program, entry    *DLW9811 
003800*                     logged per standard.                       *DLW9811 
003900* 2006-07-08 MTG    CHECK now also flags photo-less sessions     *MTG0607 
004000*                   carrying a live-track flag, per the new      *MTG0607
004100*                     data-quality sweep.                        *MTG0607
004110* 2013-03-14 JPK    CHECK now runs the overlap pass and prints    *JPK1303
004120*                   GPX/pulse/photo and distance totals - it      *JPK1303
004130*                   used to stop after the per-session flags.     *JPK1303
004140*                   LIST's filter now matches id/notes/equip/     *JPK1303
004150*                   photo and prints duration and notes in place  *JPK1303
004160*                   of type/dist/gps.  INFO now prints a real     *JPK1303
004170*                   per-session detail report.                    *JPK1303
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RTX-SYSPRINT  ASSIGN TO RTXPRINT
005000         FILE STATUS IS WS-FILE-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RTX-SYSPRINT
005500     IS EXTERNAL
005600     LABEL RECORDS ARE STANDARD
005700     RECORDING MODE IS F.
005800 01  RTX-PRINT-RECORD           PIC X(133).
005900
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200* Run-log line, shared with RTXERR.cpy.                          *
006300*****************************************************************
006400 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
006500
006600 01  RUN-LOG-LINE.
006700     05  FILLER                 PIC X(01)  VALUE SPACES.
006800     05  RL-TEXT           PIC X(20)  VALUE 'RTX040 FILE ERROR -'.
006900     05  FILLER                 PIC X(01)  VALUE SPACES.
007000     05  RL-FILE                PIC X(08)  VALUE SPACES.
007100     05  FILLER                 PIC X(01)  VALUE SPACES.
007200     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
007300     05  FILLER                 PIC X(01)  VALUE SPACES.
007400     05  RL-STATUS              PIC X(02)  VALUE SPACES.
007500     05  FILLER                 PIC X(95)  VALUE SPACES.
007600
007700 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
007800 01  WS-FILE-NAME               PIC X(08)  VALUE 'RTXPRINT'.
007900 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
008000
008100 01  WS-REPORT-LINE             PIC X(80)  VALUE SPACES.
008200 77  WS-EXPORTED-COUNT          PIC 9(04) COMP VALUE ZEROES.
008300 77  WS-SKIPPED-COUNT           PIC 9(04) COMP VALUE ZEROES.
008400 77  WS-NO-GPS-COUNT            PIC 9(04) COMP VALUE ZEROES.
008500 77  WS-NO-PULSE-COUNT          PIC 9(04) COMP VALUE ZEROES.
008600
008610*****************************************************************
008620* Batch totals doCheck folds in after the overlap pass - GPX/    *
008630* heart-rate/photo coverage and MIN/AVG/MAX/TOTAL distance.      *
008640*****************************************************************
008650 77  WS-GPX-COUNT               PIC 9(04) COMP VALUE ZEROES.
008660 77  WS-HR-COUNT                PIC 9(04) COMP VALUE ZEROES.
008670 77  WS-PHOTO-SESSION-COUNT     PIC 9(04) COMP VALUE ZEROES.
008680 77  WS-PHOTO-TOTAL-COUNT       PIC 9(05) COMP VALUE ZEROES.
008690 77  WS-MIN-DISTANCE-M          PIC 9(09) COMP VALUE ZEROES.
008700 77  WS-MAX-DISTANCE-M          PIC 9(09) COMP VALUE ZEROES.
008710 77  WS-TOTAL-DISTANCE-M        PIC 9(09) COMP VALUE ZEROES.
008720 77  WS-AVG-DISTANCE-M          PIC 9(09) COMP VALUE ZEROES.
008730 77  WS-OVERLAP-ACTION          PIC X(08) VALUE 'OVERLAP '.
008740 01  WS-EXPORT-ROOT             PIC X(60) VALUE SPACES.
008750 01  WS-CHECK-BASE-LINE         PIC X(40) VALUE SPACES.
008760
010700*****************************************************************
010800* Edited numeric fields for the report lines below - this shop   *
010900* never prints a COMP field raw, it always edits through a       *
011000* DISPLAY-format field first.                                    *
011100*****************************************************************
011200 77  WS-EDIT-COUNT              PIC ZZZ9.
011300 77  WS-EDIT-COUNT-X REDEFINES WS-EDIT-COUNT PIC X(04).
011400 01  WS-EDIT-DISTANCE-KM        PIC ZZZ,ZZ9.999.
011500 01  WS-EDIT-HEIGHT             PIC ZZ9.
011510
011520*****************************************************************
011530* Duration breakdown for LIST and INFO - HH:MM:SS built from     *
011540* three zero-padded PIC 99 fields, plus the total-minutes count  *
011550* the original export tool prints alongside it.                 *
011560*****************************************************************
011570 77  WS-DUR-SOURCE-MS           PIC 9(09) COMP VALUE ZEROES.
011580 77  WS-DUR-TOTAL-SECONDS       PIC 9(07) COMP VALUE ZEROES.
011590 77  WS-DUR-HH                  PIC 99.
011600 77  WS-DUR-MM                  PIC 99.
011610 77  WS-DUR-SS                  PIC 99.
011620 01  WS-DUR-TEXT                PIC X(08) VALUE SPACES.
011630 77  WS-DUR-TOTAL-MIN           PIC 9(05) COMP VALUE ZEROES.
011640 01  WS-EDIT-MINUTES            PIC ZZZZ9.
011650
011700 01  US-HEIGHT-M                PIC 9(01)V9(02) VALUE ZEROES.
011710*****************************************************************
011720* Edited fields for doInfo - latitude/longitude (and the Maps    *
011730* link built from them), pace, speed, elevation, and the GPX      *
011740* waypoint count folded in below the raw JSON point count.        *
011750*****************************************************************
011760 01  WS-EDIT-LAT                PIC -999.999999.
011770 01  WS-EDIT-LON                PIC -999.999999.
011780 01  WS-MAPS-LINK                PIC X(60) VALUE SPACES.
011800 01  WS-EDIT-PACE               PIC ZZ9.99.
011810 01  WS-EDIT-SPEED              PIC -ZZZZ9.99.
011820 01  WS-EDIT-ELEVATION          PIC -ZZZZZZ9.
011830 77  WS-GPX-POINT-COUNT         PIC 9(04) COMP VALUE ZEROES.
011840 77  WS-INFO-IM-SUB             PIC 9(04) COMP VALUE ZEROES.
011850 77  WS-EDIT-JSON-COUNT         PIC ZZZ9.
011860 77  WS-EDIT-GPX-COUNT          PIC ZZZ9.
016800
016900 COPY RTXSES.
017000 COPY RTXDET.
017100 COPY RTXUSR.
017200 COPY RTXLST.
017210 COPY RTXBND.
017300
017400 LINKAGE SECTION.
017500 01  LK-ACTION                  PIC X(08).
017600 01  LK-ACTION-X REDEFINES LK-ACTION.
017700     05  LK-ACTION-CODE          PIC X(04).
017800     05  FILLER                  PIC X(04).
017900 01  LK-FILTER-OR-ID            PIC X(20).
018000 01  LK-DESTINATION             PIC X(80).
018100 01  LK-DESTINATION-X REDEFINES LK-DESTINATION.
018200     05  LK-DEST-ROOT            PIC X(60).
018300     05  FILLER                  PIC X(20).
018400 01  LK-REPORT-MODE              PIC X(01).
018500
018600 PROCEDURE DIVISION USING LK-ACTION LK-FILTER-OR-ID
018700                           LK-DESTINATION LK-REPORT-MODE.
018800
018900*****************************************************************
019000* Main process.                                                 *
019100*****************************************************************
019200     EVALUATE LK-ACTION
019300         WHEN 'CHECK   '
019400             PERFORM 2000-DO-CHECK         THRU 2000-EXIT
019500         WHEN 'LIST    '
019600             PERFORM 3000-DO-LIST          THRU 3000-EXIT
019700         WHEN 'USER    '
019800             PERFORM 4000-DO-USER          THRU 4000-EXIT
019900         WHEN 'INFO    '
020000             PERFORM 5000-DO-INFO          THRU 5000-EXIT
020100         WHEN OTHER
020200             CONTINUE
020300     END-EVALUATE.
020400
020500     GOBACK.
020600
020700*****************************************************************
020710* doCheck - session count, per-session GPS/heart-rate flags,     *
020720* the overlap pass and its own summary (8300-series), then       *
020730* batch totals for GPX/heart-rate/photo coverage and the         *
020740* MIN/AVG/MAX/TOTAL distance across every session on file.       *
020750*****************************************************************
020760 2000-DO-CHECK.
020770     CALL 'RTX010' USING 'LIST    ' LK-FILTER-OR-ID
020780                          LK-DESTINATION LS-TABLE
020790                          US-RECORD IM-TABLE.
020800
020810     MOVE SPACES                      TO WS-REPORT-LINE.
020820     MOVE LS-COUNT                    TO WS-EDIT-COUNT.
020830     STRING 'CHECK - SESSIONS ON FILE: ' DELIMITED BY SIZE
020840            WS-EDIT-COUNT               DELIMITED BY SIZE
020850            INTO WS-REPORT-LINE.
020860     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
020870
020880     MOVE ZEROES                      TO WS-NO-GPS-COUNT.
020890     MOVE ZEROES                      TO WS-NO-PULSE-COUNT.
020900     MOVE ZEROES                      TO WS-GPX-COUNT.
020910     MOVE ZEROES                      TO WS-HR-COUNT.
020920     MOVE ZEROES                      TO WS-PHOTO-SESSION-COUNT.
020930     MOVE ZEROES                      TO WS-PHOTO-TOTAL-COUNT.
020940     MOVE ZEROES                      TO WS-MAX-DISTANCE-M.
020950     MOVE ZEROES                      TO WS-TOTAL-DISTANCE-M.
020960     MOVE 999999999                   TO WS-MIN-DISTANCE-M.
020970
020980     PERFORM 2100-CHECK-ONE-SESSION  THRU 2100-EXIT
020990         VARYING LS-IDX FROM 1 BY 1
021000         UNTIL LS-IDX GREATER THAN LS-COUNT.
021010
021020     MOVE SPACES                      TO WS-REPORT-LINE.
021030     MOVE WS-NO-GPS-COUNT             TO WS-EDIT-COUNT.
021040     STRING 'CHECK - SESSIONS WITH NO GPS TRACK: '
021050            DELIMITED BY SIZE
021060            WS-EDIT-COUNT              DELIMITED BY SIZE
021070            INTO WS-REPORT-LINE.
021080     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021090
021100     MOVE SPACES                      TO WS-REPORT-LINE.
021110     MOVE WS-NO-PULSE-COUNT           TO WS-EDIT-COUNT.
021120     STRING 'CHECK - SESSIONS WITH NO HEART-RATE DATA: '
021130                                         DELIMITED BY SIZE
021140            WS-EDIT-COUNT              DELIMITED BY SIZE
021150            INTO WS-REPORT-LINE.
021160     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021170
021180     PERFORM 2200-ACCUM-ONE-SESSION  THRU 2200-EXIT
021190         VARYING LS-IDX FROM 1 BY 1
021200         UNTIL LS-IDX GREATER THAN LS-COUNT.
021210
021220     IF  LS-COUNT EQUAL ZEROES
021230         MOVE ZEROES                  TO WS-MIN-DISTANCE-M.
021240
021250     MOVE LK-DEST-ROOT                TO WS-EXPORT-ROOT.
021260     CALL 'RTX060' USING WS-EXPORT-ROOT WS-OVERLAP-ACTION
021270                          LK-REPORT-MODE BD-TABLE.
021280
021290     MOVE ZEROES                      TO WS-AVG-DISTANCE-M.
021300     IF  LS-COUNT NOT EQUAL ZEROES
021310         COMPUTE WS-AVG-DISTANCE-M ROUNDED =
021320             WS-TOTAL-DISTANCE-M / LS-COUNT.
021330
021340     MOVE SPACES                      TO WS-REPORT-LINE.
021350     MOVE WS-GPX-COUNT                TO WS-EDIT-COUNT.
021360     STRING 'CHECK - SESSIONS WITH GPX DATA: ' DELIMITED BY SIZE
021370            WS-EDIT-COUNT               DELIMITED BY SIZE
021380            INTO WS-REPORT-LINE.
021390     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021400
021410     MOVE SPACES                      TO WS-REPORT-LINE.
021420     MOVE WS-HR-COUNT                 TO WS-EDIT-COUNT.
021430     STRING 'CHECK - SESSIONS WITH HEART-RATE DATA: '
021440                                         DELIMITED BY SIZE
021450            WS-EDIT-COUNT              DELIMITED BY SIZE
021460            INTO WS-REPORT-LINE.
021470     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021480
021490     MOVE SPACES                      TO WS-REPORT-LINE.
021500     MOVE WS-PHOTO-SESSION-COUNT      TO WS-EDIT-COUNT.
021510     STRING 'CHECK - SESSIONS WITH PHOTOS: ' DELIMITED BY SIZE
021520            WS-EDIT-COUNT               DELIMITED BY SIZE
021530            INTO WS-REPORT-LINE.
021540     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021550
021560     MOVE SPACES                      TO WS-REPORT-LINE.
021570     MOVE WS-PHOTO-TOTAL-COUNT        TO WS-EDIT-COUNT.
021580     STRING 'CHECK - TOTAL PHOTOS ON FILE: ' DELIMITED BY SIZE
021590            WS-EDIT-COUNT               DELIMITED BY SIZE
021600            INTO WS-REPORT-LINE.
021610     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021620
021630     COMPUTE WS-EDIT-DISTANCE-KM = WS-MIN-DISTANCE-M / 1000.
021640     MOVE SPACES                      TO WS-REPORT-LINE.
021650     STRING 'CHECK - MINIMUM DISTANCE (KM): ' DELIMITED BY SIZE
021660            WS-EDIT-DISTANCE-KM         DELIMITED BY SIZE
021670            INTO WS-REPORT-LINE.
021680     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021690
021700     COMPUTE WS-EDIT-DISTANCE-KM = WS-AVG-DISTANCE-M / 1000.
021710     MOVE SPACES                      TO WS-REPORT-LINE.
021720     STRING 'CHECK - AVERAGE DISTANCE (KM): ' DELIMITED BY SIZE
021730            WS-EDIT-DISTANCE-KM         DELIMITED BY SIZE
021740            INTO WS-REPORT-LINE.
021750     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021760
021770     COMPUTE WS-EDIT-DISTANCE-KM = WS-MAX-DISTANCE-M / 1000.
021780     MOVE SPACES                      TO WS-REPORT-LINE.
021790     STRING 'CHECK - MAXIMUM DISTANCE (KM): ' DELIMITED BY SIZE
021800            WS-EDIT-DISTANCE-KM         DELIMITED BY SIZE
021810            INTO WS-REPORT-LINE.
021820     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021830
021840     COMPUTE WS-EDIT-DISTANCE-KM = WS-TOTAL-DISTANCE-M / 1000.
021850     MOVE SPACES                      TO WS-REPORT-LINE.
021860     STRING 'CHECK - TOTAL DISTANCE (KM): ' DELIMITED BY SIZE
021870            WS-EDIT-DISTANCE-KM         DELIMITED BY SIZE
021880            INTO WS-REPORT-LINE.
021890     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
021900
021910 2000-EXIT.
021920     EXIT.
021930
021940*****************************************************************
021950* Flag this session with a report line if it has no GPS track,  *
021960* and another if it has no heart-rate data - the two things a   *
021970* CONVERT pass depends on.                                       *
021980*****************************************************************
021990 2100-CHECK-ONE-SESSION.
022000     MOVE SPACES                      TO WS-CHECK-BASE-LINE.
022010     STRING 'SESSION ' DELIMITED BY SIZE
022020            LS-SESSION-ID (LS-IDX)    DELIMITED BY SPACE
022030            INTO WS-CHECK-BASE-LINE.
022040
022050     IF  LS-HAS-GPS (LS-IDX) NOT EQUAL 'Y'
022060         ADD 1                        TO WS-NO-GPS-COUNT
022070         MOVE SPACES                  TO WS-REPORT-LINE
022080         STRING 'CHECK - ' DELIMITED BY SIZE
022090                WS-CHECK-BASE-LINE    DELIMITED BY SPACE
022100                ' - NO GPS TRACK'     DELIMITED BY SIZE
022110                INTO WS-REPORT-LINE
022120         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT.
022130
022140     IF  LS-HAS-HEART-RATE (LS-IDX) NOT EQUAL 'Y'
022150         ADD 1                        TO WS-NO-PULSE-COUNT
022160         MOVE SPACES                  TO WS-REPORT-LINE
022170         STRING 'CHECK - ' DELIMITED BY SIZE
022180                WS-CHECK-BASE-LINE    DELIMITED BY SPACE
022190                ' - NO HEART-RATE DATA' DELIMITED BY SIZE
022200                INTO WS-REPORT-LINE
022210         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT.
022220
022230 2100-EXIT.
022240     EXIT.
022250
022260*****************************************************************
022270* Fold this session's GPX/heart-rate/photo coverage and its     *
022280* distance into the batch totals doCheck prints after the       *
022290* overlap pass.                                                  *
022300*****************************************************************
022310 2200-ACCUM-ONE-SESSION.
022320     IF  LS-HAS-GPX (LS-IDX) EQUAL 'Y'
022330         ADD 1                        TO WS-GPX-COUNT.
022340
022350     IF  LS-HAS-HEART-RATE (LS-IDX) EQUAL 'Y'
022360         ADD 1                        TO WS-HR-COUNT.
022370
022380     IF  LS-PHOTO-COUNT (LS-IDX) GREATER THAN ZEROES
022390         ADD 1                        TO WS-PHOTO-SESSION-COUNT
022400         ADD LS-PHOTO-COUNT (LS-IDX)  TO WS-PHOTO-TOTAL-COUNT.
022410
022420     IF  LS-DISTANCE-M (LS-IDX) LESS THAN WS-MIN-DISTANCE-M
022430         MOVE LS-DISTANCE-M (LS-IDX)  TO WS-MIN-DISTANCE-M.
022440
022450     IF  LS-DISTANCE-M (LS-IDX) GREATER THAN WS-MAX-DISTANCE-M
022460         MOVE LS-DISTANCE-M (LS-IDX)  TO WS-MAX-DISTANCE-M.
022470
022480     ADD LS-DISTANCE-M (LS-IDX)       TO WS-TOTAL-DISTANCE-M.
022490
022500 2200-EXIT.
022510     EXIT.
022520
025800*****************************************************************
025810* doListWithFilter - the session inventory.  LK-FILTER-OR-ID may  *
025820* be blank (all sessions), a session id, a NOTES substring, an    *
025830* equipment id, or a photo id - RTX010's 2100 paragraph tests all  *
025840* four before it decides a session matches.                       *
025850*****************************************************************
025860 3000-DO-LIST.
025870     CALL 'RTX010' USING 'LIST    ' LK-FILTER-OR-ID
025880                          LK-DESTINATION LS-TABLE
025890                          US-RECORD IM-TABLE.
025900
025910     MOVE SPACES                      TO WS-REPORT-LINE.
025920     MOVE LS-COUNT                    TO WS-EDIT-COUNT.
025930     STRING 'LIST - SESSIONS SELECTED: ' DELIMITED BY SIZE
025940            WS-EDIT-COUNT               DELIMITED BY SIZE
025950            INTO WS-REPORT-LINE.
025960     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
025970
025980     PERFORM 3100-LIST-ONE-SESSION    THRU 3100-EXIT
025990         VARYING LS-IDX FROM 1 BY 1
026000         UNTIL LS-IDX GREATER THAN LS-COUNT.
026010
026020 3000-EXIT.
026030     EXIT.
026040
026050*****************************************************************
026060* Format and write one inventory line - start time, session id,  *
026070* sport type, duration (HH:MM:SS and total minutes), and notes.   *
026080*****************************************************************
026090 3100-LIST-ONE-SESSION.
026100     MOVE SPACES                      TO WS-REPORT-LINE.
026110     MOVE LS-DURATION-MS (LS-IDX)     TO WS-DUR-SOURCE-MS.
026120     PERFORM 9700-FORMAT-DURATION    THRU 9700-EXIT.
026130     MOVE WS-DUR-TOTAL-MIN            TO WS-EDIT-MINUTES.
026140
026150     STRING LS-START-TIME (LS-IDX)    DELIMITED BY SPACE
026160            ' ID='                    DELIMITED BY SIZE
026170            LS-SESSION-ID (LS-IDX)    DELIMITED BY SPACE
026180            ' TYPE='                  DELIMITED BY SIZE
026190            LS-SPORT-TYPE-ID (LS-IDX) DELIMITED BY SIZE
026200            ' DUR='                   DELIMITED BY SIZE
026210            WS-DUR-TEXT               DELIMITED BY SIZE
026220            ' ('                      DELIMITED BY SIZE
026230            WS-EDIT-MINUTES           DELIMITED BY SIZE
026240            ' MIN) NOTES='            DELIMITED BY SIZE
026250            LS-NOTES (LS-IDX) (1:20)  DELIMITED BY SIZE
026260            INTO WS-REPORT-LINE.
026270     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
026280
026290 3100-EXIT.
026300     EXIT.
029900*****************************************************************
030000* doUser - the one USER record's profile fields.                 *
030100*****************************************************************
030200 4000-DO-USER.
030300     CALL 'RTX010' USING 'LIST    ' SPACES
030400                          LK-DESTINATION LS-TABLE
030500                          US-RECORD IM-TABLE.
030600
030700     COMPUTE US-HEIGHT-M ROUNDED = US-HEIGHT-CM / 100.
030800     MOVE US-HEIGHT-M                 TO WS-EDIT-HEIGHT.
030900
031000     MOVE SPACES                      TO WS-REPORT-LINE.
031100     STRING 'USER - LOGIN=' DELIMITED BY SIZE
031200            US-LOGIN         DELIMITED BY SPACE
031300            ' NAME='         DELIMITED BY SIZE
031400            US-FIRST-NAME    DELIMITED BY SPACE
031500            ' '              DELIMITED BY SIZE
031600            US-LAST-NAME     DELIMITED BY SPACE
031700            INTO WS-REPORT-LINE.
031800     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
031900
032000     MOVE SPACES                      TO WS-REPORT-LINE.
032100     STRING 'USER - CITY=' DELIMITED BY SIZE
032200            US-CITY-NAME    DELIMITED BY SPACE
032300            ' HEIGHT-M='    DELIMITED BY SIZE
032400            WS-EDIT-HEIGHT  DELIMITED BY SIZE
032500            ' WEIGHT-KG='   DELIMITED BY SIZE
032600            US-WEIGHT-KG    DELIMITED BY SIZE
032700            INTO WS-REPORT-LINE.
032800     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
032900
033000 4000-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033310* doInfo - one session's full detail, keyed by LK-FILTER-OR-ID -  *
033320* an exact session id, a NOTES substring, an equipment id, or a   *
033330* photo id (the same 2150 test RTX010 runs for LIST) resolves to  *
033340* the one session printed below.  Re-reads the session's own       *
033350* files through RTX020 directly - RTX010's LIST action parses      *
033360* every session but only carries the header summary back on       *
033370* LS-TABLE, not the full detail tables this report needs.          *
033380*****************************************************************
033390 5000-DO-INFO.
033400     CALL 'RTX010' USING 'LIST    ' LK-FILTER-OR-ID
033410                          LK-DESTINATION LS-TABLE
033420                          US-RECORD IM-TABLE.
033430
033440     IF  LS-COUNT EQUAL ZEROES
033450         MOVE SPACES                  TO WS-REPORT-LINE
033460         STRING 'INFO - SESSION NOT FOUND: ' DELIMITED BY SIZE
033470                LK-FILTER-OR-ID        DELIMITED BY SPACE
033480                INTO WS-REPORT-LINE
033490         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT
033500         GO TO 5000-EXIT.
033510
033520     MOVE LK-DEST-ROOT                TO WS-EXPORT-ROOT.
033530     CALL 'RTX020' USING LS-SESSION-ID (1) WS-EXPORT-ROOT
033540                          SS-RECORD GP-TABLE HR-TABLE EL-TABLE
033550                          IM-TABLE US-RECORD.
033560
033570     MOVE SPACES                      TO WS-REPORT-LINE.
033580     STRING 'INFO - START=' DELIMITED BY SIZE
033590            SS-START-TIME-TEXT        DELIMITED BY SPACE
033600            ' ID='                    DELIMITED BY SIZE
033610            SS-ID                     DELIMITED BY SPACE
033620            INTO WS-REPORT-LINE.
033630     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
033640
033650     MOVE SPACES                      TO WS-REPORT-LINE.
033660     STRING 'INFO - SPORT TYPE=' DELIMITED BY SIZE
033670            SS-SPORT-TYPE-ID          DELIMITED BY SIZE
033680            ' SURFACE TYPE='          DELIMITED BY SIZE
033690            SS-SURFACE-ID             DELIMITED BY SIZE
033700            ' FEELING ID='            DELIMITED BY SIZE
033710            SS-SUBJECTIVE-FEELING-ID  DELIMITED BY SIZE
033720            INTO WS-REPORT-LINE.
033730     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
033740
033750     MOVE SS-DURATION-MS              TO WS-DUR-SOURCE-MS.
033760     PERFORM 9700-FORMAT-DURATION    THRU 9700-EXIT.
033770     MOVE WS-DUR-TOTAL-MIN            TO WS-EDIT-MINUTES.
033780     MOVE SPACES                      TO WS-REPORT-LINE.
033790     STRING 'INFO - DURATION=' DELIMITED BY SIZE
033800            WS-DUR-TEXT               DELIMITED BY SIZE
033810            ' ('                      DELIMITED BY SIZE
033820            WS-EDIT-MINUTES           DELIMITED BY SIZE
033830            ' MIN)'                   DELIMITED BY SIZE
033840            INTO WS-REPORT-LINE.
033850     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
033860
033870     COMPUTE WS-EDIT-DISTANCE-KM = SS-DISTANCE-M / 1000.
033880     MOVE SPACES                      TO WS-REPORT-LINE.
033890     STRING 'INFO - DISTANCE-KM=' DELIMITED BY SIZE
033900            WS-EDIT-DISTANCE-KM       DELIMITED BY SIZE
033910            ' CALORIES='              DELIMITED BY SIZE
033920            SS-CALORIES               DELIMITED BY SIZE
033930            INTO WS-REPORT-LINE.
033940     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
033950
033960     COMPUTE WS-EDIT-PACE ROUNDED = SS-DURATION-PER-KM-MS / 60000.
033970     MOVE SPACES                      TO WS-REPORT-LINE.
033980     STRING 'INFO - AVG PACE (MIN/KM)=' DELIMITED BY SIZE
033990            WS-EDIT-PACE              DELIMITED BY SIZE
034000            INTO WS-REPORT-LINE.
034010     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034020
034030     MOVE SS-AVERAGE-SPEED            TO WS-EDIT-SPEED.
034040     MOVE SPACES                      TO WS-REPORT-LINE.
034050     STRING 'INFO - AVG SPEED (KM/H)=' DELIMITED BY SIZE
034060            WS-EDIT-SPEED             DELIMITED BY SIZE
034070            INTO WS-REPORT-LINE.
034080     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034090
034100     MOVE SS-MAX-SPEED                TO WS-EDIT-SPEED.
034110     MOVE SPACES                      TO WS-REPORT-LINE.
034120     STRING 'INFO - MAX SPEED (KM/H)=' DELIMITED BY SIZE
034130            WS-EDIT-SPEED             DELIMITED BY SIZE
034140            INTO WS-REPORT-LINE.
034150     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034160
034170     MOVE SPACES                      TO WS-REPORT-LINE.
034180     STRING 'INFO - START=' DELIMITED BY SIZE
034190            SS-START-TIME-TEXT        DELIMITED BY SPACE
034200            ' END='                   DELIMITED BY SIZE
034210            SS-END-TIME-TEXT          DELIMITED BY SPACE
034220            INTO WS-REPORT-LINE.
034230     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034240
034250     MOVE SPACES                      TO WS-REPORT-LINE.
034260     STRING 'INFO - CREATED=' DELIMITED BY SIZE
034270            SS-CREATED-AT-TEXT        DELIMITED BY SPACE
034280            ' UPDATED='               DELIMITED BY SIZE
034290            SS-UPDATED-AT-TEXT        DELIMITED BY SPACE
034300            INTO WS-REPORT-LINE.
034310     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034320
034330     MOVE SS-ELEVATION-GAIN           TO WS-EDIT-ELEVATION.
034340     MOVE SPACES                      TO WS-REPORT-LINE.
034350     STRING 'INFO - ELEVATION GAIN (M)=' DELIMITED BY SIZE
034360            WS-EDIT-ELEVATION         DELIMITED BY SIZE
034370            INTO WS-REPORT-LINE.
034380     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034390
034400     MOVE SS-ELEVATION-LOSS           TO WS-EDIT-ELEVATION.
034410     MOVE SPACES                      TO WS-REPORT-LINE.
034420     STRING 'INFO - ELEVATION LOSS (M)=' DELIMITED BY SIZE
034430            WS-EDIT-ELEVATION         DELIMITED BY SIZE
034440            INTO WS-REPORT-LINE.
034450     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034460
034470     IF  SS-HAS-GPS EQUAL 'Y'
034480         MOVE SS-LATITUDE             TO WS-EDIT-LAT
034490         MOVE SS-LONGITUDE            TO WS-EDIT-LON
034500         PERFORM 9600-BUILD-MAPS-LINK THRU 9600-EXIT
034510         MOVE SPACES                  TO WS-REPORT-LINE
034520         STRING 'INFO - LATITUDE=' DELIMITED BY SIZE
034530                WS-EDIT-LAT           DELIMITED BY SIZE
034540                ' LONGITUDE='         DELIMITED BY SIZE
034550                WS-EDIT-LON           DELIMITED BY SIZE
034560                ' '                   DELIMITED BY SIZE
034570                WS-MAPS-LINK          DELIMITED BY SPACE
034580                INTO WS-REPORT-LINE
034590         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT
034600     ELSE
034610         MOVE SPACES                  TO WS-REPORT-LINE
034620         STRING 'INFO - NO GPS INFORMATION AVAILABLE' DELIMITED BY SIZE
034630                INTO WS-REPORT-LINE
034640         PERFORM 9800-WRITE-REPORT-LINE THRU 9800-EXIT.
034650
034660     MOVE SPACES                      TO WS-REPORT-LINE.
034670     STRING 'INFO - NOTES=' DELIMITED BY SIZE
034680            SS-NOTES (1:60)           DELIMITED BY SIZE
034690            INTO WS-REPORT-LINE.
034700     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034710
034720     MOVE ZEROES                      TO WS-GPX-POINT-COUNT.
034730     IF  SS-HAS-GPX-BOUNDS EQUAL 'Y'
034740         MOVE GP-COUNT                TO WS-GPX-POINT-COUNT.
034750     MOVE GP-COUNT                    TO WS-EDIT-JSON-COUNT.
034760     MOVE WS-GPX-POINT-COUNT          TO WS-EDIT-GPX-COUNT.
034770     MOVE SPACES                      TO WS-REPORT-LINE.
034780     STRING 'INFO - WAYPOINTS=' DELIMITED BY SIZE
034790            WS-EDIT-JSON-COUNT        DELIMITED BY SIZE
034800            ' JSON POINTS, '          DELIMITED BY SIZE
034810            WS-EDIT-GPX-COUNT         DELIMITED BY SIZE
034820            ' GPX POINTS'             DELIMITED BY SIZE
034830            INTO WS-REPORT-LINE.
034840     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034850
034860     MOVE SS-PHOTO-COUNT              TO WS-EDIT-COUNT.
034870     MOVE SPACES                      TO WS-REPORT-LINE.
034880     STRING 'INFO - PHOTOS=' DELIMITED BY SIZE
034890            WS-EDIT-COUNT             DELIMITED BY SIZE
034900            INTO WS-REPORT-LINE.
034910     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
034920
034930     PERFORM 5100-PRINT-ONE-PHOTO    THRU 5100-EXIT
034940         VARYING WS-INFO-IM-SUB FROM 1 BY 1
034950         UNTIL WS-INFO-IM-SUB GREATER THAN IM-COUNT.
034960
034970     MOVE SPACES                      TO WS-REPORT-LINE.
034980     STRING 'INFO - NAME=' DELIMITED BY SIZE
034990            US-FIRST-NAME             DELIMITED BY SPACE
035000            ' '                       DELIMITED BY SIZE
035010            US-LAST-NAME              DELIMITED BY SPACE
035020            ' BIRTHDAY='              DELIMITED BY SIZE
035030            US-BIRTHDAY               DELIMITED BY SIZE
035040            ' CITY='                  DELIMITED BY SIZE
035050            US-CITY-NAME              DELIMITED BY SPACE
035060            INTO WS-REPORT-LINE.
035070     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
035080
035090     MOVE SPACES                      TO WS-REPORT-LINE.
035100     STRING 'INFO - MAIL=' DELIMITED BY SIZE
035110            US-EMAIL                  DELIMITED BY SPACE
035120            ' ('                      DELIMITED BY SIZE
035130            US-FB-PROXIED-EMAIL       DELIMITED BY SPACE
035140            ')'                       DELIMITED BY SIZE
035150            INTO WS-REPORT-LINE.
035160     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
035170
035180     COMPUTE US-HEIGHT-M ROUNDED = US-HEIGHT-CM / 100.
035190     MOVE US-HEIGHT-M                 TO WS-EDIT-HEIGHT.
035200     MOVE SPACES                      TO WS-REPORT-LINE.
035210     STRING 'INFO - GENDER=' DELIMITED BY SIZE
035220            US-GENDER                 DELIMITED BY SIZE
035230            ' HEIGHT-M='              DELIMITED BY SIZE
035240            WS-EDIT-HEIGHT            DELIMITED BY SIZE
035250            ' WEIGHT-KG='             DELIMITED BY SIZE
035260            US-WEIGHT-KG              DELIMITED BY SIZE
035270            ' LANGUAGE='              DELIMITED BY SIZE
035280            US-LANGUAGE               DELIMITED BY SPACE
035290            INTO WS-REPORT-LINE.
035300     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
035310
035320     MOVE SPACES                      TO WS-REPORT-LINE.
035330     STRING 'INFO - USER CREATED AT=' DELIMITED BY SIZE
035340            US-CREATED-AT             DELIMITED BY SPACE
035350            ' UPDATED AT='            DELIMITED BY SIZE
035360            US-UPDATED-AT             DELIMITED BY SPACE
035370            INTO WS-REPORT-LINE.
035380     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
035390
035400 5000-EXIT.
035410     EXIT.
035420
035430*****************************************************************
035440* Print one photo attached to this session (IM-SAMPLE-ID equal   *
035450* to SS-ID), with a Maps link when it carries a location.         *
035460*****************************************************************
035470 5100-PRINT-ONE-PHOTO.
035480     IF  IM-SAMPLE-ID (WS-INFO-IM-SUB) NOT EQUAL SS-ID
035490         GO TO 5100-EXIT.
035500
035510     MOVE SPACES                      TO WS-REPORT-LINE.
035520     IF  IM-HAS-LOCATION (WS-INFO-IM-SUB) EQUAL 'Y'
035530         MOVE IM-LOCATION-LATITUDE  (WS-INFO-IM-SUB) TO WS-EDIT-LAT
035540         MOVE IM-LOCATION-LONGITUDE (WS-INFO-IM-SUB) TO WS-EDIT-LON
035550         PERFORM 9600-BUILD-MAPS-LINK THRU 9600-EXIT
035560         STRING '      ['              DELIMITED BY SIZE
035570                IM-ID (WS-INFO-IM-SUB) DELIMITED BY SPACE
035580                '.JPG] '               DELIMITED BY SIZE
035590                IM-CREATED-AT (WS-INFO-IM-SUB) DELIMITED BY SPACE
035600                ' '                    DELIMITED BY SIZE
035610                WS-MAPS-LINK           DELIMITED BY SPACE
035620                INTO WS-REPORT-LINE
035630     ELSE
035640         STRING '      ['              DELIMITED BY SIZE
035650                IM-ID (WS-INFO-IM-SUB) DELIMITED BY SPACE
035660                '.JPG] '               DELIMITED BY SIZE
035670                IM-CREATED-AT (WS-INFO-IM-SUB) DELIMITED BY SPACE
035680                INTO WS-REPORT-LINE.
035690     PERFORM 9800-WRITE-REPORT-LINE   THRU 9800-EXIT.
035700
035710 5100-EXIT.
035720     EXIT.
035730
035740*****************************************************************
035750* Build a Google Maps link from WS-EDIT-LAT/WS-EDIT-LON - shared  *
035760* by the session's own position and each attached photo's.        *
035770*****************************************************************
035780 9600-BUILD-MAPS-LINK.
035790     MOVE SPACES                      TO WS-MAPS-LINK.
035800     STRING 'HTTP://MAPS.GOOGLE.COM/MAPS?Q=' DELIMITED BY SIZE
035810            WS-EDIT-LAT               DELIMITED BY SIZE
035820            ','                       DELIMITED BY SIZE
035830            WS-EDIT-LON               DELIMITED BY SIZE
035840            INTO WS-MAPS-LINK.
035850
035860 9600-EXIT.
035870     EXIT.
036310*****************************************************************
036320* Break WS-DUR-SOURCE-MS into an HH:MM:SS text field and a total-*
036330* minutes count - shared by LIST and INFO, which both print       *
036340* duration the same way the original export tool did.            *
036350*****************************************************************
036360 9700-FORMAT-DURATION.
036370     COMPUTE WS-DUR-TOTAL-SECONDS = WS-DUR-SOURCE-MS / 1000.
036380     COMPUTE WS-DUR-HH = WS-DUR-TOTAL-SECONDS / 3600.
036390     COMPUTE WS-DUR-MM = (WS-DUR-TOTAL-SECONDS - (WS-DUR-HH * 3600))
036400         / 60.
036410     COMPUTE WS-DUR-SS = WS-DUR-TOTAL-SECONDS - (WS-DUR-HH * 3600)
036420         - (WS-DUR-MM * 60).
036430     MOVE SPACES                      TO WS-DUR-TEXT.
036440     STRING WS-DUR-HH DELIMITED BY SIZE
036450            ':'       DELIMITED BY SIZE
036460            WS-DUR-MM DELIMITED BY SIZE
036470            ':'       DELIMITED BY SIZE
036480            WS-DUR-SS DELIMITED BY SIZE
036490            INTO WS-DUR-TEXT.
036500     COMPUTE WS-DUR-TOTAL-MIN = WS-DUR-SOURCE-MS / 60000.
036510
036520 9700-EXIT.
036530     EXIT.
037400*****************************************************************
037500* Move one report line to the run log.                           *
037600*****************************************************************
037700 9800-WRITE-REPORT-LINE.
037800     MOVE SPACES                      TO RTX-PRINT-LINE.
037900     MOVE WS-REPORT-LINE               TO RTX-PRINT-LINE(1:80).
038000     PERFORM 9995-WRITE-SYSPRINT      THRU 9995-EXIT.
038100
038200 9800-EXIT.
038300     EXIT.
038400
038500 COPY RTXERR.
