000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* Detail trackpoint tables - GPS, heart-rate, elevation, and     *
000600* the merged trackpoint list built from the first two by the    *
000700* TCX mapper (RTX030), drawn fresh in the shop's FILLER-padded  *
000800* OCCURS-DEPENDING-ON style.                                    *
000900*                                                               *
001000* Date       UserID   Description                               *
001100* ---------- -------- ----------------------------------------- *
001200* 1994-05-03 RCF      Original GPS/heart-rate point tables.      *RCF9405 
001300* 1998-12-02 DLW      Y2K - TIMESTAMP widened to full ISO text.  *DLW9812 
001400* 2004-02-19 KPS      Added EL-TABLE and MT-TABLE for the GPX    *KPS0402 
001500*                     bounds pass and the merged-track output.  *
001600*****************************************************************
001700 01  GP-TABLE.
001800     05  GP-COUNT                PIC 9(04) COMP VALUE ZEROES.
001900     05  GP-POINT INDEXED BY GP-IDX
002000                                 OCCURS 0 TO 2000 TIMES
002100                                 DEPENDING ON GP-COUNT.
002200         10  GP-TIMESTAMP         PIC X(26).
002300         10  GP-LATITUDE          PIC S9(03)V9(06).
002400         10  GP-LONGITUDE         PIC S9(03)V9(06).
002500         10  GP-ALTITUDE          PIC S9(05)V9(01).
002600         10  GP-DISTANCE-M        PIC 9(09).
002700     05  FILLER                  PIC X(10).
002800
002900 01  HR-TABLE.
003000     05  HR-COUNT                PIC 9(04) COMP VALUE ZEROES.
003100     05  HR-POINT INDEXED BY HR-IDX
003200                                 OCCURS 0 TO 2000 TIMES
003300                                 DEPENDING ON HR-COUNT.
003400         10  HR-TIMESTAMP         PIC X(26).
003500         10  HR-HEART-RATE        PIC 9(03).
003600         10  HR-DISTANCE-M        PIC 9(09).
003700     05  FILLER                  PIC X(10).
003800
003900 01  EL-TABLE.
004000     05  EL-COUNT                PIC 9(04) COMP VALUE ZEROES.
004100     05  EL-POINT INDEXED BY EL-IDX
004200                                 OCCURS 0 TO 2000 TIMES
004300                                 DEPENDING ON EL-COUNT.
004400         10  EL-TIMESTAMP         PIC X(26).
004500         10  EL-ELEVATION         PIC S9(05)V9(01).
004600         10  EL-DISTANCE-M        PIC 9(09).
004700     05  FILLER                  PIC X(10).
004800
004900 01  MT-TABLE.
005000     05  MT-COUNT                PIC 9(04) COMP VALUE ZEROES.
005100     05  MT-POINT INDEXED BY MT-IDX
005200                                 OCCURS 0 TO 4000 TIMES
005300                                 DEPENDING ON MT-COUNT.
005400         10  MT-TIMESTAMP         PIC X(26).
005500         10  MT-LATITUDE         PIC S9(03)V9(06).
005600         10  MT-LONGITUDE        PIC S9(03)V9(06).
005700         10  MT-ALTITUDE         PIC S9(05)V9(01).
005800         10  MT-DISTANCE-M       PIC 9(09).
005900         10  MT-HEART-RATE       PIC 9(03).
006000         10  MT-PRESENT-FLAGS.
006100             15  MT-HAS-POSITION    PIC X(01) VALUE 'N'.
006200             15  MT-HAS-DISTANCE    PIC X(01) VALUE 'N'.
006300             15  MT-HAS-HEART-RATE  PIC X(01) VALUE 'N'.
006400     05  FILLER                  PIC X(10).
