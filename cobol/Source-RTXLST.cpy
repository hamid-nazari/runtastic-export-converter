000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* LS-TABLE - session batch work table, built by RTX010 from the  *
000600* SESSIDX driving index and carried back to whichever program    *
000700* asked for the list/convert pass, so RTX040's LIST report and   *
000800* RTX050's CONVERT confirmation line both read the same table    *
000900* RTX010 built instead of re-deriving it.                        *
001000*                                                               *
001100* Date       UserID   Description                               *
001200* ---------- -------- ----------------------------------------- *
001300* 1994-10-04 RF       Original, LIST only.                      *
001400* 1996-01-22 KPS      Added LS-EXPORT-STATUS for CONVERT.        *KPS9601
001450* 2013-03-14 JPK      Added LS-NOTES - the LIST report now       *JPK1303
001460*                     matches/prints notes, not just sport type. *JPK1303
001470* 2013-03-14 JPK      Added LS-HAS-GPX/LS-HAS-HEART-RATE/        *JPK1303
001480*                     LS-PHOTO-COUNT so CHECK can total them     *JPK1303
001490*                     without re-reading every session.          *JPK1303
001500*****************************************************************
001600 01  LS-TABLE.
001700     05  LS-COUNT                PIC 9(04) COMP VALUE ZEROES.
001800     05  LS-ENTRY INDEXED BY LS-IDX
001900                                 OCCURS 0 TO 2000 TIMES
002000                                 DEPENDING ON LS-COUNT.
002100         10  LS-SESSION-ID         PIC X(20).
002200         10  LS-SPORT-TYPE-ID      PIC X(04).
002300         10  LS-START-TIME         PIC X(26).
002400         10  LS-DISTANCE-M         PIC 9(09).
002500         10  LS-DURATION-MS        PIC 9(09).
002600         10  LS-HAS-GPS            PIC X(01).
002700         10  LS-EXPORT-STATUS      PIC X(01).
002800             88  LS-EXPORTED         VALUE 'Y'.
002900             88  LS-SKIPPED          VALUE 'N'.
002950         10  LS-NOTES              PIC X(250).
002960         10  LS-HAS-GPX            PIC X(01).
002970         10  LS-HAS-HEART-RATE     PIC X(01).
002980         10  LS-PHOTO-COUNT        PIC 9(04) COMP.
003000     05  FILLER                  PIC X(10).
