000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX102.
000400 AUTHOR.       K. P. Sudhakaran.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX102 - LOOKUP SERVICES.                                     *
001400*                                                               *
001500* This program is LINKed to (CALLed) by every other RTX program  *
001600* that needs one of the four fixed Runtastic code lookups, or   *
001700* the great-circle distance figure used on the displaySummary   *
001800* closing line.  All four lookups and the distance routine      *
001900* share one LK-LOOKUP-PARMS commarea - the caller sets          *
002000* LK-FUNCTION and the matching input field(s), RTX102 fills in  *
002100* LK-RESULT-NAME or LK-RESULT-DISTANCE-KM.                      *
002200*                                                               *
002300* Built on this shop's old "one shared service, many callers"    *
002400* shape used by the programs that LINK to a common subprogram    *
002500* for one piece of shared work, redrawn here for lookups instead *
002600* of cross-data-center replication.                              *
002700*                                                               *
002800* This compiler has no SIN/COS/ACOS/SQRT - FUNCTION verb, so    *
002900* 5100/5200/5300/5350 below carry this shop's own trig and      *
003000* square-root subroutines, written long before such things were *
003100* standard.  They are short power-series approximations, good   *
003200* to better than five decimal places for the small angles this  *
003300* program is ever handed.                                       *
003400*                                                               *
003500* Date       UserID   Description                               *
003600* ---------- -------- ----------------------------------------- *
003700* 1987-04-02 KPS      Original - mapSportType table lookup only. *KPS8704 
003800* 1987-09-30 RJJ      Added mapToStravaSportType.                *RJJ8709 
003900* 1989-02-14 RCF      Added mapPartOfDay.                       *
004000* 1993-07-22 KPS      Added the TCX 3-way sport bucket used by   *KPS9307 
004100*                     the GPX/TCX converter step.               *
004200* 1998-11-02 DLW      Y2K - no date math in this program, no     *DLW9811 
004300*                     change required, entry logged per std.   *
004400* 2004-02-19 KPS      Added the great-circle DISTANCE function   *KPS0402 
004500*                     and this shop's own SIN/COS/ACOS/SQRT      *KPS0402 
004600*                     subroutines so displaySummary could show  *
004700*                     the overlap tolerance in kilometres.       *KPS0402 
004800* 2011-05-26 MTG      Rows 80-116 added to the sport-type and    *MTG1105 
004900*                     Strava-type tables (new activity types).  *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800*****************************************************************
005900* Sport-type / Strava-type lookup tables.                       *
006000*****************************************************************
006100 COPY RTXTAB.
006200
006300*****************************************************************
006400* Working fields for the trig/square-root subroutines.          *
006500*****************************************************************
006600 01  WS-DEG-TO-RAD           PIC S9(1)V9(8) VALUE 0.01745329.
006700 01  WS-RAD-TO-DEG           PIC S9(3)V9(6) VALUE 57.295780.
006800
006900 01  WS-ANGLE-RAD            PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
007000 01  WS-ANGLE-RAD-X REDEFINES WS-ANGLE-RAD PIC S9(12) COMP-3.
007100 01  WS-TERM                 PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
007200 01  WS-POWER                PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
007300 01  WS-SINE-RESULT          PIC S9(1)V9(9) COMP-3 VALUE ZEROES.
007400 01  WS-COSINE-RESULT        PIC S9(1)V9(9) COMP-3 VALUE ZEROES.
007500 77  WS-SERIES-SIGN          PIC S9(1)      COMP  VALUE +1.
007600 77  WS-SERIES-TERM-NO       PIC 9(02)      COMP  VALUE ZEROES.
007700
007800 01  WS-SQRT-INPUT           PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
007900 01  WS-SQRT-INPUT-X REDEFINES WS-SQRT-INPUT PIC S9(12) COMP-3.
008000 01  WS-SQRT-RESULT          PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
008100 77  WS-SQRT-ITERATION       PIC 9(02)      COMP  VALUE ZEROES.
008200
008300 01  WS-ACOS-COSINE          PIC S9(1)V9(9) COMP-3 VALUE ZEROES.
008400 01  WS-ACOS-RESULT-RAD      PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
008500
008600 01  WS-LAT1-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
008700 01  WS-LAT2-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
008800 01  WS-LON-DIFF-RAD         PIC S9(3)V9(9) COMP-3 VALUE ZEROES.
008900 01  WS-COS-CENTRAL-ANGLE    PIC S9(1)V9(9) COMP-3 VALUE ZEROES.
009000
009100 LINKAGE SECTION.
009200*****************************************************************
009300* LK-LOOKUP-PARMS - shared commarea for all five services.       *
009400*****************************************************************
009500 01  LK-LOOKUP-PARMS.
009600     05  LK-FUNCTION             PIC X(08).
009700     05  LK-CODE                 PIC X(04).
009800     05  LK-HOUR                 PIC 9(02).
009900     05  LK-LAT-1                PIC S9(03)V9(06).
010000     05  LK-LON-1                PIC S9(03)V9(06).
010100     05  LK-LAT-2                PIC S9(03)V9(06).
010200     05  LK-LON-2                PIC S9(03)V9(06).
010300     05  LK-RESULT-NAME          PIC X(22).
010400     05  LK-RESULT-DISTANCE-KM   PIC S9(05)V9(04).
010500     05  FILLER                  PIC X(10).
010600 01  LK-LOOKUP-KEY REDEFINES LK-LOOKUP-PARMS.
010700     05  LK-KEY-TEXT             PIC X(12).
010800     05  FILLER                  PIC X(79).
010900
011000 PROCEDURE DIVISION USING LK-LOOKUP-PARMS.
011100
011200*****************************************************************
011300* Main process - one of the five shared lookups.                *
011400*****************************************************************
011500     EVALUATE LK-FUNCTION
011600         WHEN 'SPORT'
011700             PERFORM 1000-MAP-SPORT-TYPE   THRU 1000-EXIT
011800         WHEN 'STRAVA'
011900             PERFORM 2000-MAP-STRAVA-TYPE  THRU 2000-EXIT
012000         WHEN 'PARTDAY'
012100             PERFORM 3000-MAP-PART-OF-DAY  THRU 3000-EXIT
012200         WHEN 'TCXSPORT'
012300             PERFORM 4000-MAP-TCX-SPORT    THRU 4000-EXIT
012400         WHEN 'DISTANCE'
012500             PERFORM 5000-GREAT-CIRCLE     THRU 5000-EXIT
012600     END-EVALUATE.
012700
012800     GOBACK.
012900
013000*****************************************************************
013100* mapSportType - sequential search of the 105-row table.        *
013200* Unmapped code falls through to "Other".                       *
013300*****************************************************************
013400 1000-MAP-SPORT-TYPE.
013500     MOVE 'Other                 '  TO LK-RESULT-NAME.
013600     SET SP-IDX TO 1.
013700     SEARCH SP-TYPE-ENTRY
013800         AT END
013900             CONTINUE
014000         WHEN SP-CODE (SP-IDX) EQUAL LK-CODE
014100             MOVE SP-NAME (SP-IDX)  TO LK-RESULT-NAME
014200     END-SEARCH.
014300
014400 1000-EXIT.
014500     EXIT.
014600
014700*****************************************************************
014800* mapToStravaSportType - same shape, "Workout" is the default.  *
014900*****************************************************************
015000 2000-MAP-STRAVA-TYPE.
015100     MOVE 'Workout               '  TO LK-RESULT-NAME.
015200     SET SV-IDX TO 1.
015300     SEARCH SV-TYPE-ENTRY
015400         AT END
015500             CONTINUE
015600         WHEN SV-CODE (SV-IDX) EQUAL LK-CODE
015700             MOVE SV-NAME (SV-IDX)  TO LK-RESULT-NAME
015800     END-SEARCH.
015900
016000 2000-EXIT.
016100     EXIT.
016200
016300*****************************************************************
016400* mapPartOfDay - hour-of-day bucket, not wired into any report   *
016500* today, carried so every bucket code has a live routine.        *
016600*****************************************************************
016700 3000-MAP-PART-OF-DAY.
016800     EVALUATE TRUE
016900         WHEN LK-HOUR < 2
017000             MOVE 'Midnight              ' TO LK-RESULT-NAME
017100         WHEN LK-HOUR < 6
017200             MOVE 'Early Morning         ' TO LK-RESULT-NAME
017300         WHEN LK-HOUR < 9
017400             MOVE 'Morning               ' TO LK-RESULT-NAME
017500         WHEN LK-HOUR < 12
017600             MOVE 'Late Morning          ' TO LK-RESULT-NAME
017700         WHEN LK-HOUR < 17
017800             MOVE 'Afternoon             ' TO LK-RESULT-NAME
017900         WHEN LK-HOUR < 19
018000             MOVE 'Early Evening         ' TO LK-RESULT-NAME
018100         WHEN LK-HOUR < 21
018200             MOVE 'Evening               ' TO LK-RESULT-NAME
018300         WHEN OTHER
018400             MOVE 'Late Evening          ' TO LK-RESULT-NAME
018500     END-EVALUATE.
018600
018700 3000-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100* TcxSportSessionMapper.mapSport - only 3 buckets.               *
019200*****************************************************************
019300 4000-MAP-TCX-SPORT.
019400     EVALUATE LK-CODE
019500         WHEN '1   '
019600             MOVE 'RUNNING               ' TO LK-RESULT-NAME
019700         WHEN '3   '
019800             MOVE 'BIKING                ' TO LK-RESULT-NAME
019900         WHEN OTHER
020000             MOVE 'OTHER                 ' TO LK-RESULT-NAME
020100     END-EVALUATE.
020200
020300 4000-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700* Great-circle distance, law of cosines, result in kilometres.   *
020800* Used only for the displaySummary informational line - always  *
020900* invoked with one endpoint at the origin, per the business      *
021000* rule, so accuracy at these very small angles is all this       *
021100* routine has ever been asked to deliver.                        *
021200*****************************************************************
021300 5000-GREAT-CIRCLE.
021400     IF  LK-LAT-1 EQUAL LK-LAT-2 AND LK-LON-1 EQUAL LK-LON-2
021500         MOVE ZEROES                    TO LK-RESULT-DISTANCE-KM
021600         GO TO 5000-EXIT.
021700
021800     COMPUTE WS-LAT1-RAD ROUNDED = LK-LAT-1 * WS-DEG-TO-RAD.
021900     COMPUTE WS-LAT2-RAD ROUNDED = LK-LAT-2 * WS-DEG-TO-RAD.
022000     COMPUTE WS-LON-DIFF-RAD ROUNDED =
022100             (LK-LON-1 - LK-LON-2) * WS-DEG-TO-RAD.
022200
022300     MOVE WS-LAT1-RAD                TO WS-ANGLE-RAD.
022400     PERFORM 5100-SINE-OF            THRU 5100-EXIT.
022500     MOVE WS-SINE-RESULT             TO WS-TERM.
022600     MOVE WS-LAT2-RAD                TO WS-ANGLE-RAD.
022700     PERFORM 5100-SINE-OF            THRU 5100-EXIT.
022800     COMPUTE WS-COS-CENTRAL-ANGLE ROUNDED =
022900             WS-TERM * WS-SINE-RESULT.
023000
023100     MOVE WS-LAT1-RAD                TO WS-ANGLE-RAD.
023200     PERFORM 5200-COSINE-OF          THRU 5200-EXIT.
023300     MOVE WS-COSINE-RESULT           TO WS-TERM.
023400     MOVE WS-LAT2-RAD                TO WS-ANGLE-RAD.
023500     PERFORM 5200-COSINE-OF          THRU 5200-EXIT.
023600     COMPUTE WS-TERM ROUNDED = WS-TERM * WS-COSINE-RESULT.
023700     MOVE WS-LON-DIFF-RAD            TO WS-ANGLE-RAD.
023800     PERFORM 5200-COSINE-OF          THRU 5200-EXIT.
023900     COMPUTE WS-COS-CENTRAL-ANGLE ROUNDED =
024000             WS-COS-CENTRAL-ANGLE + (WS-TERM * WS-COSINE-RESULT).
024100
024200     MOVE WS-COS-CENTRAL-ANGLE       TO WS-ACOS-COSINE.
024300     PERFORM 5300-ARCCOS-OF          THRU 5300-EXIT.
024400
024500     COMPUTE LK-RESULT-DISTANCE-KM ROUNDED =
024600             (WS-ACOS-RESULT-RAD * WS-RAD-TO-DEG)
024700             * 60 * 1.1515 * 1.609344.
024800
024900 5000-EXIT.
025000     EXIT.
025100
025200*****************************************************************
025300* SIN(x) by power series - x in radians, |x| small.              *
025400*****************************************************************
025500 5100-SINE-OF.
025600     MOVE WS-ANGLE-RAD               TO WS-POWER.
025700     MOVE WS-ANGLE-RAD               TO WS-SINE-RESULT.
025800     MOVE +1                         TO WS-SERIES-SIGN.
025900
026000     PERFORM 5110-SINE-TERM          THRU 5110-EXIT
026100         VARYING WS-SERIES-TERM-NO FROM 2 BY 1
026200         UNTIL WS-SERIES-TERM-NO > 6.
026300
026400 5100-EXIT.
026500     EXIT.
026600
026700* Divisor is (2n-1)! for the n-th term - hardcoded, this shop's  *
026800* compiler has no FUNCTION FACTORIAL either.                     *
026900 5110-SINE-TERM.
027000     COMPUTE WS-POWER ROUNDED =
027100             WS-POWER * WS-ANGLE-RAD * WS-ANGLE-RAD.
027200     COMPUTE WS-SERIES-SIGN = WS-SERIES-SIGN * -1.
027300     EVALUATE WS-SERIES-TERM-NO
027400         WHEN 2
027500             COMPUTE WS-TERM ROUNDED = WS-POWER / 6
027600         WHEN 3
027700             COMPUTE WS-TERM ROUNDED = WS-POWER / 120
027800         WHEN 4
027900             COMPUTE WS-TERM ROUNDED = WS-POWER / 5040
028000         WHEN 5
028100             COMPUTE WS-TERM ROUNDED = WS-POWER / 362880
028200         WHEN 6
028300             COMPUTE WS-TERM ROUNDED = WS-POWER / 39916800
028400     END-EVALUATE.
028500     COMPUTE WS-SINE-RESULT ROUNDED =
028600             WS-SINE-RESULT + (WS-SERIES-SIGN * WS-TERM).
028700
028800 5110-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* COSINE(x) by power series - x in radians, |x| small.           *
029300*****************************************************************
029400 5200-COSINE-OF.
029500     MOVE 1                          TO WS-POWER.
029600     MOVE 1                          TO WS-COSINE-RESULT.
029700     MOVE +1                         TO WS-SERIES-SIGN.
029800
029900     PERFORM 5210-COSINE-TERM        THRU 5210-EXIT
030000         VARYING WS-SERIES-TERM-NO FROM 2 BY 1
030100         UNTIL WS-SERIES-TERM-NO > 6.
030200
030300 5200-EXIT.
030400     EXIT.
030500
030600* Divisor is (2n-2)! for the n-th term.                          *
030700 5210-COSINE-TERM.
030800     COMPUTE WS-POWER ROUNDED =
030900             WS-POWER * WS-ANGLE-RAD * WS-ANGLE-RAD.
031000     COMPUTE WS-SERIES-SIGN = WS-SERIES-SIGN * -1.
031100     EVALUATE WS-SERIES-TERM-NO
031200         WHEN 2
031300             COMPUTE WS-TERM ROUNDED = WS-POWER / 2
031400         WHEN 3
031500             COMPUTE WS-TERM ROUNDED = WS-POWER / 24
031600         WHEN 4
031700             COMPUTE WS-TERM ROUNDED = WS-POWER / 720
031800         WHEN 5
031900             COMPUTE WS-TERM ROUNDED = WS-POWER / 40320
032000         WHEN 6
032100             COMPUTE WS-TERM ROUNDED = WS-POWER / 3628800
032200     END-EVALUATE.
032300     COMPUTE WS-COSINE-RESULT ROUNDED =
032400             WS-COSINE-RESULT + (WS-SERIES-SIGN * WS-TERM).
032500
032600 5210-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000* ARCCOS(x) for x close to +1 - the only range this program is   *
033100* ever handed - by the small-angle identity                      *
033200* arccos(x) =~ SQRT(2 * (1 - x)), x -> 1.                        *
033300*****************************************************************
033400 5300-ARCCOS-OF.
033500     COMPUTE WS-SQRT-INPUT ROUNDED = 2 * (1 - WS-ACOS-COSINE).
033600     PERFORM 5350-SQUARE-ROOT-OF     THRU 5350-EXIT.
033700     MOVE WS-SQRT-RESULT             TO WS-ACOS-RESULT-RAD.
033800
033900 5300-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300* SQRT(x), x >= 0, by Newton-Raphson - this compiler has no      *
034400* FUNCTION SQRT so the shop has carried its own since 2004.      *
034500*****************************************************************
034600 5350-SQUARE-ROOT-OF.
034700     IF  WS-SQRT-INPUT EQUAL ZEROES
034800         MOVE ZEROES                 TO WS-SQRT-RESULT
034900         GO TO 5350-EXIT.
035000
035100     MOVE WS-SQRT-INPUT              TO WS-SQRT-RESULT.
035200
035300     PERFORM 5360-NEWTON-STEP        THRU 5360-EXIT
035400         VARYING WS-SQRT-ITERATION FROM 1 BY 1
035500         UNTIL WS-SQRT-ITERATION > 8.
035600
035700 5350-EXIT.
035800     EXIT.
035900
035925*****************************************************************
035950* One Newton-Raphson refinement of the square-root estimate.    *
035975*****************************************************************
036000 5360-NEWTON-STEP.
036100     COMPUTE WS-SQRT-RESULT ROUNDED =
036200             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
036300             / 2.
036400
036500 5360-EXIT.
036600     EXIT.
