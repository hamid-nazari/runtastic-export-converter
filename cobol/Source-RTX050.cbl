000100 CBL
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RTX050.
000400 AUTHOR.       Randy Frerking.
000500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 01/15/1996.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*****************************************************************
001000*                                                               *
001100* RTX - Runtastic Export Batch.                                 *
001200*                                                               *
001300* RTX050 - CONVERT/OVERLAP/COMPOUND ACTION DRIVER.               *
001400*                                                               *
001500* CALLed directly from RTX000 for the three write-output         *
001600* actions:                                                       *
001700*  CONVERT  - doConvert  - export one session's GPX/TCX files,   *
001800*             or every GPS-bearing session if LK-FILTER-OR-ID    *
001900*              is blank, via RTX010.                             *
002000*  OVERLAP  - doOverlap  - CALL RTX060 to build the normalized   *
002100*             overlap sets and print the six-section summary,    *
002200*             then export every session RTX060 found to be a     *
002300*              member of some overlap set.                       *
002400*   COMPOUND - doCompound - same as OVERLAP, for the compound    *
002500*              relationship instead.                             *
002600*                                                                *
002700* Built on this shop's old "one action code picks one path"      *
002800* shape used by the terminal-driven update programs that read    *
002900* one key and dispatch to a matching update paragraph, restated  *
003000* here for the batch PARM card instead of a 3270 map.            *
003100*                                                                *
003200* Date       UserID   Description                               *
003300* ---------- -------- ----------------------------------------- *
003400* 1996-01-15 KPS      Original - CONVERT only.                   *KPS9601 
003500* 1997-06-09 RCF      Added OVERLAP and COMPOUND.                *RCF9706 
003600* 1998-11-02 DLW    Y2K - no date math in this program, entry    *DLW9811 
003700*                     logged per standard.                       *DLW9811 
003800* 2011-05-26 MTG    OVERLAP/COMPOUND now build LS-TABLE from     *MTG1105 
003900*                  RTX060's BD-TABLE and drive RTX010 EXPALL     *MTG1105 
004000*                  for the selective export, instead of          *MTG1105 
004100*                  re-running CONVALL over the whole batch.      *MTG1105 
004210* 2013-04-04 JPK    2000-DO-CONVERT split into all/one paths -    *JPK1306
004220*                   the all path now clocks elapsed time, the one *JPK1306
004230*                   path echoes the file it wrote, per the report *JPK1306
004240*                   line each branch is supposed to produce.      *JPK1306
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RTX-SYSPRINT  ASSIGN TO RTXPRINT
005300         FILE STATUS IS WS-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RTX-SYSPRINT
005800     IS EXTERNAL
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100 01  RTX-PRINT-RECORD           PIC X(133).
006200
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500* Run-log line, shared with RTXERR.cpy.                          *
006600*****************************************************************
006700 01  RTX-PRINT-LINE             PIC X(133) VALUE SPACES.
006800
006900 01  RUN-LOG-LINE.
007000     05  FILLER                 PIC X(01)  VALUE SPACES.
007100     05  RL-TEXT           PIC X(20)  VALUE 'RTX050 FILE ERROR -'.
007200     05  FILLER                 PIC X(01)  VALUE SPACES.
007300     05  RL-FILE                PIC X(08)  VALUE SPACES.
007400     05  FILLER                 PIC X(01)  VALUE SPACES.
007500     05  RL-PARAGRAPH           PIC X(04)  VALUE SPACES.
007600     05  FILLER                 PIC X(01)  VALUE SPACES.
007700     05  RL-STATUS              PIC X(02)  VALUE SPACES.
007800     05  FILLER                 PIC X(95)  VALUE SPACES.
007900
008000 01  WS-FILE-STATUS             PIC X(02)  VALUE '00'.
008100 01  WS-FILE-NAME               PIC X(08)  VALUE 'RTXPRINT'.
008200 01  WS-PARAGRAPH               PIC X(04)  VALUE SPACES.
008300
008400 01  WS-REPORT-LINE             PIC X(80)  VALUE SPACES.
008500 77  WS-EDIT-COUNT              PIC ZZZ9.
008600 77  WS-EDIT-COUNT-X REDEFINES WS-EDIT-COUNT PIC X(04).
008700
008800 77  WS-BD-IDX                  PIC 9(04)  COMP VALUE ZEROES.
008900 01  WS-EXPORT-ROOT             PIC X(60)  VALUE SPACES.
009000
009100*****************************************************************
009200* Action codes this program CALLs RTX010 with - carried as       *
009300* a table rather than a literal at each CALL so every CONVERT/   *
009400* OVERLAP/COMPOUND path goes through the same MOVE.              *
009500*****************************************************************
009600 01  WS-CONVERT-ACTION          PIC X(08) VALUE SPACES.
009700 01  WS-OVERLAP-ACTION          PIC X(08) VALUE 'OVERLAP '.
009800 01  WS-COMPOUND-ACTION         PIC X(08) VALUE 'COMPOUND'.
009900 01  WS-EXPALL-ACTION           PIC X(08) VALUE 'EXPALL  '.
010000
010310*****************************************************************
010320* Start/end clock for doConvert's "all" pass and the elapsed-    *
010330* seconds figure on its report line - hundredths are carried for *
010340* completeness but not used in the subtraction below.            *
010350*****************************************************************
010360 01  WS-TIME-START.
010370     05  WS-START-HH              PIC 99.
010380     05  WS-START-MM              PIC 99.
010390     05  WS-START-SS              PIC 99.
010400     05  WS-START-HS              PIC 99.
010410 01  WS-TIME-END.
010420     05  WS-END-HH                PIC 99.
010430     05  WS-END-MM                PIC 99.
010440     05  WS-END-SS                PIC 99.
010450     05  WS-END-HS                PIC 99.
010460 77  WS-ELAPSED-SECONDS           PIC S9(07) COMP VALUE ZEROES.
010470 77  WS-EDIT-ELAPSED              PIC ZZZZ9.
010480
010490*****************************************************************
010500* Single-ID doConvert locates the one LS-TABLE row RTX010 just   *
010510* flagged exported and echoes the file it was written to -       *
010520* built the same way RTX030 builds it, since RTX010 never hands  *
010530* this program the path back directly.                           *
010540*****************************************************************
010550 77  WS-FOUND-SWITCH               PIC X(01) VALUE 'N'.
010560     88  WS-FOUND                            VALUE 'Y'.
010570 01  WS-OUTPUT-PATH                PIC X(90) VALUE SPACES.
010580 01  WS-FILE-NAME-ONLY             PIC X(35) VALUE SPACES.
010900*****************************************************************
011000* LS-TABLE is this program's own scratch when it needs to hand   *
011100* RTX010 a pre-built list for EXPALL - built fresh from BD-TABLE *
011200* below, never carried in from a caller.                         *
011300*****************************************************************
011400 COPY RTXLST.
011500 COPY RTXUSR.
011600
011700*****************************************************************
011800* BD-TABLE is this program's own scratch, filled fresh by RTX060 *
011900* on every OVERLAP or COMPOUND pass.                             *
012000*****************************************************************
012100 COPY RTXBND.
012200
012300 LINKAGE SECTION.
012400 01  LK-ACTION                  PIC X(08).
012500 01  LK-ACTION-X REDEFINES LK-ACTION.
012600     05  LK-ACTION-CODE          PIC X(04).
012700     05  FILLER                  PIC X(04).
012800 01  LK-FILTER-OR-ID            PIC X(20).
012900 01  LK-DESTINATION             PIC X(80).
013000 01  LK-DESTINATION-X REDEFINES LK-DESTINATION.
013100     05  LK-DEST-ROOT            PIC X(60).
013200     05  FILLER                  PIC X(20).
013300 01  LK-REPORT-MODE              PIC X(01).
013400
013500 PROCEDURE DIVISION USING LK-ACTION LK-FILTER-OR-ID
013600                           LK-DESTINATION LK-REPORT-MODE.
013700
013800*****************************************************************
013900* Main process.                                                 *
014000*****************************************************************
014100     MOVE LK-DEST-ROOT                  TO WS-EXPORT-ROOT.
014200
014300     EVALUATE LK-ACTION
014400         WHEN 'CONVERT '
014500             PERFORM 2000-DO-CONVERT      THRU 2000-EXIT
014600         WHEN 'OVERLAP '
014700             PERFORM 3000-DO-OVERLAP      THRU 3000-EXIT
014800         WHEN 'COMPOUND'
014900             PERFORM 4000-DO-COMPOUND     THRU 4000-EXIT
015000         WHEN OTHER
015100             CONTINUE
015200     END-EVALUATE.
015300
015400     GOBACK.
015500
015600*****************************************************************
015700* doConvert - LK-FILTER-OR-ID blank exports the whole batch and   *
015800* reports the count and elapsed time, otherwise exports just the *
015900* one named session and reports the file it was written to.     *JPK1306
015950*****************************************************************
016000 2000-DO-CONVERT.
016100     IF  LK-FILTER-OR-ID EQUAL SPACES
016200         PERFORM 2100-DO-CONVERT-ALL  THRU 2100-EXIT
016300     ELSE
016400         PERFORM 2200-DO-CONVERT-ONE  THRU 2200-EXIT.
016500
017700 2000-EXIT.
017800     EXIT.
017900
017920*****************************************************************
017940* CONVALL pass - clock it so the report line can carry how long  *
017960* the whole batch took, not just how many sessions it covered.   *JPK1306
017980*****************************************************************
018000 2100-DO-CONVERT-ALL.
018050     ACCEPT WS-TIME-START               FROM TIME.
018100     MOVE 'CONVALL '                   TO WS-CONVERT-ACTION.
018150     CALL 'RTX010' USING WS-CONVERT-ACTION LK-FILTER-OR-ID
018170                          LK-DESTINATION LS-TABLE
018190                          US-RECORD IM-TABLE.
018200     ACCEPT WS-TIME-END                 FROM TIME.
018220     PERFORM 2150-COMPUTE-ELAPSED      THRU 2150-EXIT.
018240
018260     MOVE SPACES                       TO WS-REPORT-LINE.
018280     MOVE LS-COUNT                      TO WS-EDIT-COUNT.
018300     STRING 'CONVERT - SESSIONS PROCESSED: ' DELIMITED BY SIZE
018320            WS-EDIT-COUNT                DELIMITED BY SIZE
018340            '  ELAPSED SECONDS: '        DELIMITED BY SIZE
018360            WS-EDIT-ELAPSED              DELIMITED BY SIZE
018380            INTO WS-REPORT-LINE.
018400     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
018420
018440 2100-EXIT.
018460     EXIT.
018480
018500*****************************************************************
018520* WS-TIME-START/WS-TIME-END hold HHMMSSHH clock readings -        *JPK1306
018540* hundredths are read but not used, a batch run clearing this    *JPK1306
018560* table does not cross midnight.                                 *JPK1306
018580*****************************************************************
018600 2150-COMPUTE-ELAPSED.
018620     COMPUTE WS-ELAPSED-SECONDS =
018640         ((WS-END-HH   * 3600) + (WS-END-MM   * 60) + WS-END-SS)
018660       - ((WS-START-HH * 3600) + (WS-START-MM * 60) + WS-START-SS).
018680     IF  WS-ELAPSED-SECONDS LESS THAN ZEROES
018700         MOVE ZEROES                  TO WS-ELAPSED-SECONDS.
018720     MOVE WS-ELAPSED-SECONDS          TO WS-EDIT-ELAPSED.
018740
018760 2150-EXIT.
018780     EXIT.
018800
018820*****************************************************************
018840* EXPONE pass for one session id - RTX010 flags the matching     *JPK1306
018860* LS-TABLE row LS-EXPORTED if it wrote it, so 2210 walks the     *JPK1306
018880* table looking for that flag instead of trusting row one.       *JPK1306
018900*****************************************************************
018920 2200-DO-CONVERT-ONE.
018940     MOVE 'EXPONE  '                   TO WS-CONVERT-ACTION.
018960     CALL 'RTX010' USING WS-CONVERT-ACTION LK-FILTER-OR-ID
018980                          LK-DESTINATION LS-TABLE
019000                          US-RECORD IM-TABLE.
019020
019040     MOVE 'N'                          TO WS-FOUND-SWITCH.
019060     PERFORM 2210-FIND-EXPORTED-ENTRY THRU 2210-EXIT
019080         VARYING LS-IDX FROM 1 BY 1
019100         UNTIL LS-IDX GREATER THAN LS-COUNT
019120             OR WS-FOUND.
019140
019160     MOVE SPACES                       TO WS-REPORT-LINE.
019180     IF  WS-FOUND
019200         STRING 'CONVERT - SESSION WRITTEN TO: ' DELIMITED BY SIZE
019220                WS-OUTPUT-PATH        DELIMITED BY SIZE
019240                INTO WS-REPORT-LINE
019260     ELSE
019280         STRING 'CONVERT - SESSION NOT EXPORTED: ' DELIMITED BY SIZE
019300                LK-FILTER-OR-ID       DELIMITED BY SIZE
019320                INTO WS-REPORT-LINE.
019340     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
019360
019380 2200-EXIT.
019400     EXIT.
019420
019440*****************************************************************
019460* Build the output path the same way RTX030 built it for this    *JPK1306
019480* row, since RTX010 hands this program LS-TABLE back, not the    *JPK1306
019500* path it wrote.                                                 *JPK1306
019520*****************************************************************
019540 2210-FIND-EXPORTED-ENTRY.
019560     IF  NOT LS-EXPORTED (LS-IDX)
019580         GO TO 2210-EXIT.
019600
019620     MOVE 'Y'                          TO WS-FOUND-SWITCH.
019640     STRING LS-START-TIME (LS-IDX) (1:8) DELIMITED BY SIZE
019660            '_'                       DELIMITED BY SIZE
019680            LS-SESSION-ID (LS-IDX)    DELIMITED BY SPACE
019700            '.TCX'                    DELIMITED BY SIZE
019720            INTO WS-FILE-NAME-ONLY.
019740
019760     STRING LK-DEST-ROOT              DELIMITED BY SPACE
019780            '/'                       DELIMITED BY SIZE
019800            WS-FILE-NAME-ONLY         DELIMITED BY SPACE
019820            INTO WS-OUTPUT-PATH.
019840
019860 2210-EXIT.
019880     EXIT.
022000*****************************************************************
022100* doOverlap - build the normalized overlap sets and the six-     *
022200* section summary via RTX060, then export every session that     *
022300* came back with a non-empty overlap set.                        *
022400*****************************************************************
022500 3000-DO-OVERLAP.
022600     CALL 'RTX060' USING WS-EXPORT-ROOT WS-OVERLAP-ACTION
022700                          LK-REPORT-MODE BD-TABLE.
022800
022900     MOVE ZEROES                        TO LS-COUNT.
023000     PERFORM 3100-ADD-ONE-IF-OVERLAPPED THRU 3100-EXIT
023100         VARYING WS-BD-IDX FROM 1 BY 1
023200         UNTIL WS-BD-IDX GREATER THAN BD-COUNT.
023300
023400     MOVE SPACES                       TO WS-REPORT-LINE.
023500     MOVE LS-COUNT                      TO WS-EDIT-COUNT.
023600     STRING 'OVERLAP - SESSIONS EXPORTED: ' DELIMITED BY SIZE
023700            WS-EDIT-COUNT                DELIMITED BY SIZE
023800            INTO WS-REPORT-LINE.
023900     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
024000
024100     IF  LS-COUNT GREATER THAN ZEROES
024200         CALL 'RTX010' USING WS-EXPALL-ACTION LK-FILTER-OR-ID
024300                              LK-DESTINATION LS-TABLE
024400                              US-RECORD IM-TABLE.
024500
024600 3000-EXIT.
024700     EXIT.
024800
024820*****************************************************************
024840* Copy this BD-TABLE member into LS-TABLE if it                 *
024860* overlaps at least one other session.                          *
024880*****************************************************************
024900 3100-ADD-ONE-IF-OVERLAPPED.
025000     IF  BD-OVERLAP-COUNT (WS-BD-IDX) EQUAL ZEROES
025100         GO TO 3100-EXIT.
025200     IF  LS-COUNT GREATER THAN OR EQUAL TO 2000
025300         GO TO 3100-EXIT.
025400
025500     ADD 1                              TO LS-COUNT.
025600     SET LS-IDX                         TO LS-COUNT.
025700     MOVE BD-SESSION-ID (WS-BD-IDX)     TO LS-SESSION-ID (LS-IDX).
025800     MOVE BD-SPORT-TYPE-ID (WS-BD-IDX)
025900                                  TO LS-SPORT-TYPE-ID (LS-IDX).
026000     MOVE BD-START-TIME-TEXT (WS-BD-IDX)
026100                                  TO LS-START-TIME (LS-IDX).
026200     MOVE BD-DISTANCE-M (WS-BD-IDX)     TO LS-DISTANCE-M (LS-IDX).
026300     MOVE BD-DURATION-MS (WS-BD-IDX)   TO LS-DURATION-MS (LS-IDX).
026400     MOVE BD-HAS-BOUNDS (WS-BD-IDX)        TO LS-HAS-GPS (LS-IDX).
026500     MOVE 'N'                        TO LS-EXPORT-STATUS (LS-IDX).
026600
026700 3100-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* doCompound - same as doOverlap, for the compound relationship. *
027200*****************************************************************
027300 4000-DO-COMPOUND.
027400     CALL 'RTX060' USING WS-EXPORT-ROOT WS-COMPOUND-ACTION
027500                          LK-REPORT-MODE BD-TABLE.
027600
027700     MOVE ZEROES                        TO LS-COUNT.
027800     PERFORM 4100-ADD-ONE-IF-COMPOUND   THRU 4100-EXIT
027900         VARYING WS-BD-IDX FROM 1 BY 1
028000         UNTIL WS-BD-IDX GREATER THAN BD-COUNT.
028100
028200     MOVE SPACES                       TO WS-REPORT-LINE.
028300     MOVE LS-COUNT                      TO WS-EDIT-COUNT.
028400     STRING 'COMPOUND - SESSIONS EXPORTED: ' DELIMITED BY SIZE
028500            WS-EDIT-COUNT                DELIMITED BY SIZE
028600            INTO WS-REPORT-LINE.
028700     PERFORM 9800-WRITE-REPORT-LINE    THRU 9800-EXIT.
028800
028900     IF  LS-COUNT GREATER THAN ZEROES
029000         CALL 'RTX010' USING WS-EXPALL-ACTION LK-FILTER-OR-ID
029100                              LK-DESTINATION LS-TABLE
029200                              US-RECORD IM-TABLE.
029300
029400 4000-EXIT.
029500     EXIT.
029600
029620*****************************************************************
029640* Copy this BD-TABLE member into LS-TABLE if it belongs         *
029660* to a compound chain of three or more sessions.                *
029680*****************************************************************
029700 4100-ADD-ONE-IF-COMPOUND.
029800     IF  BD-COMPOUND-COUNT (WS-BD-IDX) EQUAL ZEROES
029900         GO TO 4100-EXIT.
030000     IF  LS-COUNT GREATER THAN OR EQUAL TO 2000
030100         GO TO 4100-EXIT.
030200
030300     ADD 1                              TO LS-COUNT.
030400     SET LS-IDX                         TO LS-COUNT.
030500     MOVE BD-SESSION-ID (WS-BD-IDX)     TO LS-SESSION-ID (LS-IDX).
030600     MOVE BD-SPORT-TYPE-ID (WS-BD-IDX)
030700                                  TO LS-SPORT-TYPE-ID (LS-IDX).
030800     MOVE BD-START-TIME-TEXT (WS-BD-IDX)
030900                                  TO LS-START-TIME (LS-IDX).
031000     MOVE BD-DISTANCE-M (WS-BD-IDX)     TO LS-DISTANCE-M (LS-IDX).
031100     MOVE BD-DURATION-MS (WS-BD-IDX)   TO LS-DURATION-MS (LS-IDX).
031200     MOVE BD-HAS-BOUNDS (WS-BD-IDX)        TO LS-HAS-GPS (LS-IDX).
031300     MOVE 'N'                        TO LS-EXPORT-STATUS (LS-IDX).
031400
031500 4100-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900* Move one report line to the run log.                           *
032000*****************************************************************
032100 9800-WRITE-REPORT-LINE.
032200     MOVE SPACES                       TO RTX-PRINT-LINE.
032300     MOVE WS-REPORT-LINE                TO RTX-PRINT-LINE(1:80).
032400     PERFORM 9995-WRITE-SYSPRINT       THRU 9995-EXIT.
032500
032600 9800-EXIT.
032700     EXIT.
032800
032900 COPY RTXERR.
