000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* RTXTAB - sport-type and Strava-type lookup tables used by     *
000600* RTX102.  Loaded the way this shop has always loaded a fixed   *
000700* code table: one big literal group, REDEFINES'd as an OCCURS   *
000800* table so the PROCEDURE DIVISION can SEARCH it.  Every entry   *
000900* below must match the published code list exactly - this        *
001000* is a straight restatement of a fixed table, not a derived     *
001100* computation, and is not to be "tidied" by renumbering codes.  *
001200*                                                               *
001300* Date       UserID   Description                               *
001400* ---------- -------- ----------------------------------------- *
001500* 2004-02-19 KPS      Original sport-type table, 1-116 (non-    *
001600*                     contiguous), built off the mobile app's   *
001700*                     activity-type catalogue.                  *
001800* 2009-08-14 RCF      Added the Strava-type table alongside it   *RCF0908 
001900*                     when the Strava upload feature shipped.   *
002000* 2015-03-02 MTG      Added codes 80-116 (new activity types).   *MTG1503 
002100*****************************************************************
002200 01  SP-TYPE-TABLE-LOAD.
002300     05  FILLER             PIC X(26) VALUE
002400         '1   Run                   '.
002500     05  FILLER             PIC X(26) VALUE
002600         '2   Nordic Walking        '.
002700     05  FILLER             PIC X(26) VALUE
002800         '3   Cycling               '.
002900     05  FILLER             PIC X(26) VALUE
003000         '4   Mountain Biking       '.
003100     05  FILLER             PIC X(26) VALUE
003200         '5   Other                 '.
003300     05  FILLER             PIC X(26) VALUE
003400         '6   Inline Skating        '.
003500     05  FILLER             PIC X(26) VALUE
003600         '7   Hiking                '.
003700     05  FILLER             PIC X(26) VALUE
003800         '8   Cross-country skiing  '.
003900     05  FILLER             PIC X(26) VALUE
004000         '9   Skiing                '.
004100     05  FILLER             PIC X(26) VALUE
004200         '10  Snowboarding          '.
004300     05  FILLER             PIC X(26) VALUE
004400         '11  Motorbike             '.
004500     05  FILLER             PIC X(26) VALUE
004600         '13  Snowshoeing           '.
004700     05  FILLER             PIC X(26) VALUE
004800         '14  Treadmill Run         '.
004900     05  FILLER             PIC X(26) VALUE
005000         '15  Ergometer             '.
005100     05  FILLER             PIC X(26) VALUE
005200         '16  Elliptical            '.
005300     05  FILLER             PIC X(26) VALUE
005400         '17  Rowing                '.
005500     05  FILLER             PIC X(26) VALUE
005600         '18  Swimming              '.
005700     05  FILLER             PIC X(26) VALUE
005800         '19  Walk                  '.
005900     05  FILLER             PIC X(26) VALUE
006000         '20  Riding                '.
006100     05  FILLER             PIC X(26) VALUE
006200         '21  Golfing               '.
006300     05  FILLER             PIC X(26) VALUE
006400         '22  Race Cycling          '.
006500     05  FILLER             PIC X(26) VALUE
006600         '23  Tennis                '.
006700     05  FILLER             PIC X(26) VALUE
006800         '24  Badminton             '.
006900     05  FILLER             PIC X(26) VALUE
007000         '25  Squash                '.
007100     05  FILLER             PIC X(26) VALUE
007200         '26  Yoga                  '.
007300     05  FILLER             PIC X(26) VALUE
007400         '27  Aerobics              '.
007500     05  FILLER             PIC X(26) VALUE
007600         '28  Martial Arts          '.
007700     05  FILLER             PIC X(26) VALUE
007800         '29  Sailing               '.
007900     05  FILLER             PIC X(26) VALUE
008000         '30  Windsurfing           '.
008100     05  FILLER             PIC X(26) VALUE
008200         '31  Pilates               '.
008300     05  FILLER             PIC X(26) VALUE
008400         '32  Rock Climbing         '.
008500     05  FILLER             PIC X(26) VALUE
008600         '33  Frisbee               '.
008700     05  FILLER             PIC X(26) VALUE
008800         '34  Strength Training     '.
008900     05  FILLER             PIC X(26) VALUE
009000         '35  Volleyball            '.
009100     05  FILLER             PIC X(26) VALUE
009200         '36  Handbike              '.
009300     05  FILLER             PIC X(26) VALUE
009400         '37  Cross Skating         '.
009500     05  FILLER             PIC X(26) VALUE
009600         '38  Soccer                '.
009700     05  FILLER             PIC X(26) VALUE
009800         '42  Surfing               '.
009900     05  FILLER             PIC X(26) VALUE
010000         '43  Kitesurfing           '.
010100     05  FILLER             PIC X(26) VALUE
010200         '44  Kayaking              '.
010300     05  FILLER             PIC X(26) VALUE
010400         '45  Basketball            '.
010500     05  FILLER             PIC X(26) VALUE
010600         '46  Spinning              '.
010700     05  FILLER             PIC X(26) VALUE
010800         '47  Paragliding           '.
010900     05  FILLER             PIC X(26) VALUE
011000         '48  Wakeboarding          '.
011100     05  FILLER             PIC X(26) VALUE
011200         '50  Diving                '.
011300     05  FILLER             PIC X(26) VALUE
011400         '51  Table Tennis          '.
011500     05  FILLER             PIC X(26) VALUE
011600         '52  Handball              '.
011700     05  FILLER             PIC X(26) VALUE
011800         '53  Back-country skiing   '.
011900     05  FILLER             PIC X(26) VALUE
012000         '54  Ice Skating           '.
012100     05  FILLER             PIC X(26) VALUE
012200         '55  Sledding              '.
012300     05  FILLER             PIC X(26) VALUE
012400         '58  Curling               '.
012500     05  FILLER             PIC X(26) VALUE
012600         '60  Biathlon              '.
012700     05  FILLER             PIC X(26) VALUE
012800         '61  Kite Skiing           '.
012900     05  FILLER             PIC X(26) VALUE
013000         '62  Speed Skiing          '.
013100     05  FILLER             PIC X(26) VALUE
013200         '63  PushUps               '.
013300     05  FILLER             PIC X(26) VALUE
013400         '64  SitUps                '.
013500     05  FILLER             PIC X(26) VALUE
013600         '65  PullUps               '.
013700     05  FILLER             PIC X(26) VALUE
013800         '66  Squats                '.
013900     05  FILLER             PIC X(26) VALUE
014000         '67  American Football     '.
014100     05  FILLER             PIC X(26) VALUE
014200         '68  Baseball              '.
014300     05  FILLER             PIC X(26) VALUE
014400         '69  Crossfit              '.
014500     05  FILLER             PIC X(26) VALUE
014600         '70  Dancing               '.
014700     05  FILLER             PIC X(26) VALUE
014800         '71  Ice Hockey            '.
014900     05  FILLER             PIC X(26) VALUE
015000         '72  Skateboarding         '.
015100     05  FILLER             PIC X(26) VALUE
015200         '73  Zumba                 '.
015300     05  FILLER             PIC X(26) VALUE
015400         '74  Gymnastics            '.
015500     05  FILLER             PIC X(26) VALUE
015600         '75  Rugby                 '.
015700     05  FILLER             PIC X(26) VALUE
015800         '76  Standup Paddling      '.
015900     05  FILLER             PIC X(26) VALUE
016000         '77  Sixpack               '.
016100     05  FILLER             PIC X(26) VALUE
016200         '78  Butt Training         '.
016300     05  FILLER             PIC X(26) VALUE
016400         '80  Leg Training          '.
016500     05  FILLER             PIC X(26) VALUE
016600         '81  Results Workout       '.
016700     05  FILLER             PIC X(26) VALUE
016800         '82  Trail Running         '.
016900     05  FILLER             PIC X(26) VALUE
017000         '84  Plogging              '.
017100     05  FILLER             PIC X(26) VALUE
017200         '85  Wheelchair            '.
017300     05  FILLER             PIC X(26) VALUE
017400         '86  E Biking              '.
017500     05  FILLER             PIC X(26) VALUE
017600         '87  Scootering            '.
017700     05  FILLER             PIC X(26) VALUE
017800         '88  Rowing Machine        '.
017900     05  FILLER             PIC X(26) VALUE
018000         '89  Stair Climbing        '.
018100     05  FILLER             PIC X(26) VALUE
018200         '90  Jumping Rope          '.
018300     05  FILLER             PIC X(26) VALUE
018400         '91  Trampoline            '.
018500     05  FILLER             PIC X(26) VALUE
018600         '92  Bodyweight Training   '.
018700     05  FILLER             PIC X(26) VALUE
018800         '93  Tabata                '.
018900     05  FILLER             PIC X(26) VALUE
019000         '94  Callisthenics         '.
019100     05  FILLER             PIC X(26) VALUE
019200         '95  Suspension Training   '.
019300     05  FILLER             PIC X(26) VALUE
019400         '96  Powerlifting          '.
019500     05  FILLER             PIC X(26) VALUE
019600         '97  Olympic Weightlifting '.
019700     05  FILLER             PIC X(26) VALUE
019800         '98  Stretching            '.
019900     05  FILLER             PIC X(26) VALUE
020000         '99  Mediation             '.
020100     05  FILLER             PIC X(26) VALUE
020200         '100 Bouldering            '.
020300     05  FILLER             PIC X(26) VALUE
020400         '101 Via Ferrata           '.
020500     05  FILLER             PIC X(26) VALUE
020600         '102 Pade                  '.
020700     05  FILLER             PIC X(26) VALUE
020800         '103 Pole Dancing          '.
020900     05  FILLER             PIC X(26) VALUE
021000         '104 Boxing                '.
021100     05  FILLER             PIC X(26) VALUE
021200         '105 Cricket               '.
021300     05  FILLER             PIC X(26) VALUE
021400         '106 Field Hockey          '.
021500     05  FILLER             PIC X(26) VALUE
021600         '107 Track Field           '.
021700     05  FILLER             PIC X(26) VALUE
021800         '108 Fencing               '.
021900     05  FILLER             PIC X(26) VALUE
022000         '109 Skydiving             '.
022100     05  FILLER             PIC X(26) VALUE
022200         '111 Cheerleading/E-Sports '.
022300     05  FILLER             PIC X(26) VALUE
022400         '112 E-Sports              '.
022500     05  FILLER             PIC X(26) VALUE
022600         '113 Lacrosse              '.
022700     05  FILLER             PIC X(26) VALUE
022800         '114 Beach Volleyball      '.
022900     05  FILLER             PIC X(26) VALUE
023000         '115 Virtual Running       '.
023100     05  FILLER             PIC X(26) VALUE
023200         '116 Virtual Cycling       '.
023300
023400 01  SP-TYPE-TABLE REDEFINES SP-TYPE-TABLE-LOAD.
023500     05  SP-TYPE-ENTRY           OCCURS 105 TIMES
023600                                 INDEXED BY SP-IDX.
023700         10  SP-CODE              PIC X(04).
023800         10  SP-NAME              PIC X(22).
023900
024000 01  SV-TYPE-TABLE-LOAD.
024100     05  FILLER             PIC X(26) VALUE
024200         '1   Run                   '.
024300     05  FILLER             PIC X(26) VALUE
024400         '2   Walk                  '.
024500     05  FILLER             PIC X(26) VALUE
024600         '3   Ride                  '.
024700     05  FILLER             PIC X(26) VALUE
024800         '11  Ride                  '.
024900     05  FILLER             PIC X(26) VALUE
025000         '20  Ride                  '.
025100     05  FILLER             PIC X(26) VALUE
025200         '4   MountainBikeRide      '.
025300     05  FILLER             PIC X(26) VALUE
025400         '22  MountainBikeRide      '.
025500     05  FILLER             PIC X(26) VALUE
025600         '5   Other                 '.
025700     05  FILLER             PIC X(26) VALUE
025800         '6   InlineSkate           '.
025900     05  FILLER             PIC X(26) VALUE
026000         '7   Hike                  '.
026100     05  FILLER             PIC X(26) VALUE
026200         '8   AlpineSki             '.
026300     05  FILLER             PIC X(26) VALUE
026400         '9   NordicSki             '.
026500     05  FILLER             PIC X(26) VALUE
026600         '10  Snowboard             '.
026700     05  FILLER             PIC X(26) VALUE
026800         '13  Snowshoe              '.
026900     05  FILLER             PIC X(26) VALUE
027000         '14  Workout               '.
027100     05  FILLER             PIC X(26) VALUE
027200         '15  Workout               '.
027300     05  FILLER             PIC X(26) VALUE
027400         '16  Elliptical            '.
027500     05  FILLER             PIC X(26) VALUE
027600         '17  Rowing                '.
027700     05  FILLER             PIC X(26) VALUE
027800         '18  Swim                  '.
027900     05  FILLER             PIC X(26) VALUE
028000         '19  Walk                  '.
028100     05  FILLER             PIC X(26) VALUE
028200         '21  Golf                  '.
028300     05  FILLER             PIC X(26) VALUE
028400         '23  Workout               '.
028500     05  FILLER             PIC X(26) VALUE
028600         '24  Workout               '.
028700     05  FILLER             PIC X(26) VALUE
028800         '25  Workout               '.
028900     05  FILLER             PIC X(26) VALUE
029000         '26  Yoga                  '.
029100     05  FILLER             PIC X(26) VALUE
029200         '27  Workout               '.
029300     05  FILLER             PIC X(26) VALUE
029400         '28  Workout               '.
029500     05  FILLER             PIC X(26) VALUE
029600         '29  Sail                  '.
029700     05  FILLER             PIC X(26) VALUE
029800         '30  Windsurf              '.
029900     05  FILLER             PIC X(26) VALUE
030000         '31  Workout               '.
030100     05  FILLER             PIC X(26) VALUE
030200         '32  RockClimbing          '.
030300     05  FILLER             PIC X(26) VALUE
030400         '33  Workout               '.
030500     05  FILLER             PIC X(26) VALUE
030600         '34  WeightTraining        '.
030700     05  FILLER             PIC X(26) VALUE
030800         '35  Workout               '.
030900     05  FILLER             PIC X(26) VALUE
031000         '36  Handcycle             '.
031100     05  FILLER             PIC X(26) VALUE
031200         '37  IceSkate              '.
031300     05  FILLER             PIC X(26) VALUE
031400         '38  Soccer                '.
031500     05  FILLER             PIC X(26) VALUE
031600         '42  Surfing               '.
031700     05  FILLER             PIC X(26) VALUE
031800         '43  Kitesurf              '.
031900     05  FILLER             PIC X(26) VALUE
032000         '44  Sail                  '.
032100     05  FILLER             PIC X(26) VALUE
032200         '45  Workout               '.
032300     05  FILLER             PIC X(26) VALUE
032400         '46  Workout               '.
032500     05  FILLER             PIC X(26) VALUE
032600         '47  Workout               '.
032700     05  FILLER             PIC X(26) VALUE
032800         '48  Workout               '.
032900     05  FILLER             PIC X(26) VALUE
033000         '50  Swim                  '.
033100     05  FILLER             PIC X(26) VALUE
033200         '51  Workout               '.
033300     05  FILLER             PIC X(26) VALUE
033400         '52  Workout               '.
033500     05  FILLER             PIC X(26) VALUE
033600         '53  BackcountrySki        '.
033700     05  FILLER             PIC X(26) VALUE
033800         '54  IceSkate              '.
033900     05  FILLER             PIC X(26) VALUE
034000         '55  Workout               '.
034100     05  FILLER             PIC X(26) VALUE
034200         '58  Workout               '.
034300     05  FILLER             PIC X(26) VALUE
034400         '60  Workout               '.
034500     05  FILLER             PIC X(26) VALUE
034600         '61  NordicSki             '.
034700     05  FILLER             PIC X(26) VALUE
034800         '62  NordicSki             '.
034900     05  FILLER             PIC X(26) VALUE
035000         '63  Workout               '.
035100     05  FILLER             PIC X(26) VALUE
035200         '64  Workout               '.
035300     05  FILLER             PIC X(26) VALUE
035400         '65  Workout               '.
035500     05  FILLER             PIC X(26) VALUE
035600         '66  Workout               '.
035700     05  FILLER             PIC X(26) VALUE
035800         '67  Workout               '.
035900     05  FILLER             PIC X(26) VALUE
036000         '68  Workout               '.
036100     05  FILLER             PIC X(26) VALUE
036200         '69  Crossfit              '.
036300     05  FILLER             PIC X(26) VALUE
036400         '70  Workout               '.
036500     05  FILLER             PIC X(26) VALUE
036600         '71  Workout               '.
036700     05  FILLER             PIC X(26) VALUE
036800         '72  Skateboard            '.
036900     05  FILLER             PIC X(26) VALUE
037000         '73  Workout               '.
037100     05  FILLER             PIC X(26) VALUE
037200         '74  Workout               '.
037300     05  FILLER             PIC X(26) VALUE
037400         '75  Workout               '.
037500     05  FILLER             PIC X(26) VALUE
037600         '76  Workout               '.
037700     05  FILLER             PIC X(26) VALUE
037800         '77  Workout               '.
037900     05  FILLER             PIC X(26) VALUE
038000         '78  Workout               '.
038100     05  FILLER             PIC X(26) VALUE
038200         '80  Workout               '.
038300     05  FILLER             PIC X(26) VALUE
038400         '81  Workout               '.
038500     05  FILLER             PIC X(26) VALUE
038600         '82  TrailRun              '.
038700     05  FILLER             PIC X(26) VALUE
038800         '84  Workout               '.
038900     05  FILLER             PIC X(26) VALUE
039000         '85  Workout               '.
039100     05  FILLER             PIC X(26) VALUE
039200         '86  EBikeRide             '.
039300     05  FILLER             PIC X(26) VALUE
039400         '87  Workout               '.
039500     05  FILLER             PIC X(26) VALUE
039600         '88  Rowing                '.
039700     05  FILLER             PIC X(26) VALUE
039800         '89  StairStepper          '.
039900     05  FILLER             PIC X(26) VALUE
040000         '90  Workout               '.
040100     05  FILLER             PIC X(26) VALUE
040200         '91  Workout               '.
040300     05  FILLER             PIC X(26) VALUE
040400         '92  Workout               '.
040500     05  FILLER             PIC X(26) VALUE
040600         '93  Workout               '.
040700     05  FILLER             PIC X(26) VALUE
040800         '94  Workout               '.
040900     05  FILLER             PIC X(26) VALUE
041000         '95  Workout               '.
041100     05  FILLER             PIC X(26) VALUE
041200         '96  Workout               '.
041300     05  FILLER             PIC X(26) VALUE
041400         '97  Workout               '.
041500     05  FILLER             PIC X(26) VALUE
041600         '98  Workout               '.
041700     05  FILLER             PIC X(26) VALUE
041800         '99  Workout               '.
041900     05  FILLER             PIC X(26) VALUE
042000         '100 Workout               '.
042100     05  FILLER             PIC X(26) VALUE
042200         '101 Workout               '.
042300     05  FILLER             PIC X(26) VALUE
042400         '102 Workout               '.
042500     05  FILLER             PIC X(26) VALUE
042600         '103 Workout               '.
042700     05  FILLER             PIC X(26) VALUE
042800         '104 Workout               '.
042900     05  FILLER             PIC X(26) VALUE
043000         '105 Workout               '.
043100     05  FILLER             PIC X(26) VALUE
043200         '106 Workout               '.
043300     05  FILLER             PIC X(26) VALUE
043400         '107 Workout               '.
043500     05  FILLER             PIC X(26) VALUE
043600         '108 Workout               '.
043700     05  FILLER             PIC X(26) VALUE
043800         '109 Workout               '.
043900     05  FILLER             PIC X(26) VALUE
044000         '111 Workout               '.
044100     05  FILLER             PIC X(26) VALUE
044200         '112 Workout               '.
044300     05  FILLER             PIC X(26) VALUE
044400         '113 Workout               '.
044500     05  FILLER             PIC X(26) VALUE
044600         '114 Workout               '.
044700     05  FILLER             PIC X(26) VALUE
044800         '115 VirtualRun            '.
044900     05  FILLER             PIC X(26) VALUE
045000         '116 VirtualRide           '.
045100
045200 01  SV-TYPE-TABLE REDEFINES SV-TYPE-TABLE-LOAD.
045300     05  SV-TYPE-ENTRY           OCCURS 105 TIMES
045400                                 INDEXED BY SV-IDX.
045500         10  SV-CODE              PIC X(04).
045600         10  SV-NAME              PIC X(22).
