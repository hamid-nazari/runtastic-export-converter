000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* Shared file-status / abend paragraphs, COPY'd into the        *
000600* PROCEDURE DIVISION of every RTX program.  Same shape this shop *
000700* has always used for response checking (check a return code,   *
000800* log to the run log, abend the step on anything but "not       *
000900* found"), restated here for VSAM/QSAM FILE STATUS.              *
001000*                                                                *
001100* Every calling program must declare WS-FILE-STATUS PIC X(02),   *
001200* WS-FILE-NAME PIC X(08) and WS-PARAGRAPH PIC X(04) ahead of     *
001300* the COPY, and set WS-FILE-NAME/WS-PARAGRAPH before PERFORMing  *
001400* 9990-CHECK-STATUS.  RTX-SYSPRINT is declared IS EXTERNAL in    *
001500* every program that COPYs this member, so 9995-WRITE-SYSPRINT   *
001600* always writes the one run log RTX000 opened at step start -    *
001700* only RTX000 OPENs or CLOSEs it.                                *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 1987-04-02 RJJ      Original response-check paragraphs,       *
002200*                     pasted by hand into each program - never   *RJJ8704 
002300*                     actually COPY'd.                          *
002400* 2004-02-19 KPS     Redrawn for QSAM FILE STATUS and put into   *KPS0402 
002500*                     member RTXERR so the batch suite can COPY  *KPS0402 
002600*                     it for real instead of copy-pasting by     *KPS0402 
002700*                     hand.                                      *KPS0402 
002800* 2011-05-26 MTG     Added 9991-ABEND-STEP for a hard I-O error. *MTG1105 
002900*****************************************************************
003000 9990-CHECK-STATUS.
003100     IF  WS-FILE-STATUS EQUAL '00' OR '10'
003200         GO TO 9990-EXIT.
003300
003400     MOVE WS-FILE-NAME          TO RL-FILE.
003500     MOVE WS-PARAGRAPH          TO RL-PARAGRAPH.
003600     MOVE WS-FILE-STATUS        TO RL-STATUS.
003700     MOVE RUN-LOG-LINE          TO RTX-PRINT-LINE.
003800     PERFORM 9995-WRITE-SYSPRINT THRU 9995-EXIT.
003900
004000     IF  WS-FILE-STATUS NOT EQUAL '23'
004100         PERFORM 9991-ABEND-STEP THRU 9991-EXIT.
004200
004300 9990-EXIT.
004400     EXIT.
004500
004600*****************************************************************
004700* Hard I-O error - log and stop the run.  There is no operator   *
004800* to XCTL a recovery program to in a batch step, so the job      *
004900* simply abends with the run log already written.               *
005000*****************************************************************
005100 9991-ABEND-STEP.
005200     DISPLAY 'RTX9991 FATAL FILE ERROR - RUN ABORTED'.
005300     DISPLAY RUN-LOG-LINE.
005400     MOVE 16                    TO RETURN-CODE.
005500     STOP RUN.
005600
005700 9991-EXIT.
005800     EXIT.
005900
006000*****************************************************************
006100* Write one line to the batch run log (RTX-SYSPRINT).            *
006200*****************************************************************
006300 9995-WRITE-SYSPRINT.
006400     WRITE RTX-PRINT-RECORD FROM RTX-PRINT-LINE.
006500
006600 9995-EXIT.
006700     EXIT.
