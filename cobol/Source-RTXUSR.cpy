000100*****************************************************************
000200*                                                               *
000300* RTX - Runtastic Export Batch.                                 *
000400*                                                               *
000500* US-RECORD - the one USER record for the export (read once,    *
000600* attached to every session).  IM-TABLE - the photo metadata    *
000700* cross-reference, joined to a session by SAMPLE-ID.            *
000800*                                                               *
000900* Date       UserID   Description                               *
001000* ---------- -------- ----------------------------------------- *
001100* 1994-05-03 RCF      Original USER record.                     *
001200* 1998-12-02 DLW      Y2K - birthday/timestamps widened to full  *DLW9812 
001300*                     ISO text form.                            *
001400* 2004-03-01 KPS      Added IM-TABLE photo cross-reference.      *KPS0403
001450* 2013-03-14 JPK      Added IM-HAS-IMAGE-FILE - the image-file   *JPK1303
001460*                     existence flag is stamped onto the card    *JPK1303
001470*                     ahead of this step, same as SESSIDX.       *JPK1303
001500*****************************************************************
001600 01  US-RECORD.
001700     05  US-LOGIN                PIC X(20).
001800     05  US-FIRST-NAME           PIC X(50).
001900     05  US-LAST-NAME            PIC X(50).
002000     05  US-EMAIL                PIC X(100).
002100     05  US-FB-PROXIED-EMAIL     PIC X(100).
002200     05  US-BIRTHDAY             PIC X(10).
002300     05  US-CITY-NAME            PIC X(50).
002400     05  US-GENDER               PIC X(01).
002500     05  US-HEIGHT-CM            PIC 9(03).
002600     05  US-WEIGHT-KG            PIC 9(03)V9(01).
002700     05  US-LANGUAGE             PIC X(05).
002800     05  US-CREATED-AT           PIC X(26).
002900     05  US-CONFIRMED-AT         PIC X(26).
003000     05  US-LAST-SIGN-IN-AT      PIC X(26).
003100     05  US-UPDATED-AT           PIC X(26).
003200     05  FILLER                  PIC X(30).
003300
003400 01  IM-TABLE.
003500     05  IM-COUNT                PIC 9(04) COMP VALUE ZEROES.
003600     05  IM-ENTRY INDEXED BY IM-IDX
003700                                 OCCURS 0 TO 500 TIMES
003800                                 DEPENDING ON IM-COUNT.
003900         10  IM-ID                PIC X(20).
004000         10  IM-SAMPLE-ID         PIC X(20).
004100         10  IM-CREATED-AT        PIC X(26).
004200         10  IM-HAS-LOCATION      PIC X(01).
004300         10  IM-LOCATION-LATITUDE PIC S9(03)V9(06).
004400         10  IM-LOCATION-LONGITUDE PIC S9(03)V9(06).
004450         10  IM-HAS-IMAGE-FILE    PIC X(01).
004500     05  FILLER                  PIC X(09).
